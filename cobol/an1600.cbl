000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN1600.
000120 AUTHOR.        RKP.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  07/13/1998.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 1 6 0 0  -  T R A N S A C T I O N   R O L L B A C K
000190*   READS ONE ROLLBACK REQUEST PER ITERATION, LOCATES THE TX-ID
000200*   ON TRAN-LOG, REVERSES ITS BALANCE EFFECT ON ACCT-MASTER AND
000210*   FLAGS THE ORIGINAL TRAN-LOG ENTRY STATUS=REVERSED.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240* 07/13/1998  RKP  ORIGINAL PROGRAM
000250* 01/22/2000  EJ   Y2K - NO DATE MATH HERE, CONFIRMED SAFE
000260* 09/14/2001  DLM  ADDED GUARD AGAINST NEGATIVE BALANCE ON REVERSE
000270* 06/03/2004  RKP  REORDERED TRANSFER REVERSAL - TO-LEG EDITED
000280*                  FIRST SO WE NEVER PART-APPLY A REJECTED REVERSE
000290* 04/19/2007  EJ   ADDED ALREADY-REVERSED AND BAD-AMOUNT EDITS
000300*-----------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     CONSOLE IS CRT
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT ROLLBACK-REQUEST-FILE ASSIGN TO ANROLLQ
000390            ORGANIZATION IS LINE SEQUENTIAL.
000400     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000410            ORGANIZATION IS RELATIVE
000420            ACCESS MODE IS DYNAMIC
000430            RELATIVE KEY IS WS-ACCT-REL-KEY
000440            FILE STATUS IS WS-ACCT-STATUS.
000450     SELECT TRANSACTION-LOG  ASSIGN TO ANTRANL
000460            ORGANIZATION IS SEQUENTIAL
000470            ACCESS MODE IS SEQUENTIAL
000480            FILE STATUS IS WS-TRAN-STATUS.
000490* TRAN-LOG IS APPEND-ONLY (LINE SEQUENTIAL) COMING OUT OF AN1100
000500* AND AN1500 - HERE WE OPEN IT I-O AS PLAIN SEQUENTIAL SO A
000510* MATCHED RECORD CAN BE REWRITTEN IN PLACE, SAME TRICK AS THE
000520* ACCT-MASTER SCAN-AND-REWRITE BELOW.
000530*
000540 DATA DIVISION.
000550*
000560 FILE SECTION.
000570*
000580 FD  ROLLBACK-REQUEST-FILE
000590     LABEL RECORDS ARE STANDARD
000600     DATA RECORD IS RBQ-REC.
000610 01  RBQ-REC.
000620     05  RBQ-TRAN-ID                 PIC X(22).
000630     05  FILLER                      PIC X(18).
000640*
000650 FD  ACCOUNT-MASTER
000660     LABEL RECORDS ARE STANDARD
000670     DATA RECORD IS ANB-ACCT-REC.
000680 COPY ANBLPS-ACCT.
000690*
000700 FD  TRANSACTION-LOG
000710     LABEL RECORDS ARE STANDARD
000720     DATA RECORD IS ANB-TRAN-REC.
000730 COPY ANBLPS-TRAN.
000740*
000750 WORKING-STORAGE SECTION.
000760*
000770 01  WS-SWITCHES.
000780     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000790         88  END-OF-REQUESTS         VALUE 1.
000800     05  WS-REJECT-SW                PIC 9(1) COMP VALUE 0.
000810         88  WS-REQUEST-REJECTED     VALUE 1.
000820     05  WS-FIND-SW                  PIC 9(1) COMP VALUE 0.
000830         88  WS-FIND-ON-FILE         VALUE 1.
000840     05  WS-FIND-TRAN-SW             PIC 9(1) COMP VALUE 0.
000850         88  WS-FIND-TRAN-ON-FILE    VALUE 1.
000860*
000870 01  WS-COUNTERS.
000880     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
000890     05  REVERSED-CTR                PIC 9(7) COMP-3 VALUE 0.
000900     05  REJECT-CTR                  PIC 9(7) COMP-3 VALUE 0.
000910*
000920 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
000930 01  WS-ACCT-STATUS                  PIC X(2).
000940     88  WS-ACCT-OK                  VALUE '00'.
000950     88  WS-ACCT-EOF                 VALUE '10'.
000960*
000970 01  WS-TRAN-STATUS                  PIC X(2).
000980     88  WS-TRAN-OK                  VALUE '00'.
000990     88  WS-TRAN-EOF                 VALUE '10'.
001000*
001010 01  WS-FIND-ACCT-NO                 PIC X(11).
001020 01  WS-FIND-TRAN-ID                 PIC X(22).
001030 01  WS-EDIT-FAIL-MSG                PIC X(60).
001040*
001050 PROCEDURE DIVISION.
001060*
001070 A010-MAIN-LINE.
001080     DISPLAY SPACES UPON CRT.
001090     DISPLAY '* * * * * B E G I N   A N 1 6 0 0'
001100         UPON CRT AT 1401.
001110     OPEN INPUT ROLLBACK-REQUEST-FILE.
001120     OPEN I-O ACCOUNT-MASTER.
001130     OPEN I-O TRANSACTION-LOG.
001140     PERFORM B010-READ-REQUEST.
001150     PERFORM C010-EDIT-AND-ROLLBACK
001160         THRU C010-EDIT-AND-ROLLBACK-EXIT
001170         UNTIL END-OF-REQUESTS.
001180     PERFORM Z090-END-RTN.
001190*
001200 B010-READ-REQUEST.
001210     READ ROLLBACK-REQUEST-FILE
001220         AT END MOVE 1 TO EOF-SW.
001230     IF NOT END-OF-REQUESTS
001240         ADD 1 TO REC-CTR.
001250*
001260 B020-FIND-ACCOUNT.
001270* SAME SCAN-AND-REWRITE IDIOM AS AN1500 - NO ISAM ON THIS BOX.
001280     MOVE 0 TO WS-FIND-SW.
001290     CLOSE ACCOUNT-MASTER.
001300     OPEN I-O ACCOUNT-MASTER.
001310     PERFORM B021-SCAN-ACCOUNT THRU B021-SCAN-ACCOUNT-EXIT
001320         UNTIL WS-ACCT-EOF OR WS-FIND-ON-FILE.
001330 B020-FIND-ACCOUNT-EXIT.
001340     EXIT.
001350*
001360 B021-SCAN-ACCOUNT.
001370     READ ACCOUNT-MASTER NEXT RECORD
001380         AT END MOVE '10' TO WS-ACCT-STATUS.
001390     IF WS-ACCT-OK
001400         IF ANB-ACCT-NUMBER = WS-FIND-ACCT-NO
001410             MOVE 1 TO WS-FIND-SW.
001420 B021-SCAN-ACCOUNT-EXIT.
001430     EXIT.
001440*
001450 B040-FIND-TRAN.
001460* LEAVES THE MATCHED RECORD IN ANB-TRAN-REC, FILE POSITIONED SO
001470* G010-MARK-REVERSED CAN REWRITE IT DIRECTLY ONCE THE BALANCE
001480* SIDE OF THE REVERSAL IS DONE (ACCT-MASTER IS A SEPARATE FILE
001490* SO THE B020 SCANS ABOVE DO NOT DISTURB THIS POSITION).
001500     MOVE 0 TO WS-FIND-TRAN-SW.
001510     CLOSE TRANSACTION-LOG.
001520     OPEN I-O TRANSACTION-LOG.
001530     PERFORM B041-SCAN-TRAN THRU B041-SCAN-TRAN-EXIT
001540         UNTIL WS-TRAN-EOF OR WS-FIND-TRAN-ON-FILE.
001550 B040-FIND-TRAN-EXIT.
001560     EXIT.
001570*
001580 B041-SCAN-TRAN.
001590     READ TRANSACTION-LOG NEXT RECORD
001600         AT END MOVE '10' TO WS-TRAN-STATUS.
001610     IF WS-TRAN-OK
001620         IF ANB-TRAN-ID = WS-FIND-TRAN-ID
001630             MOVE 1 TO WS-FIND-TRAN-SW.
001640 B041-SCAN-TRAN-EXIT.
001650     EXIT.
001660*
001670 C010-EDIT-AND-ROLLBACK.
001680     MOVE 0 TO WS-REJECT-SW.
001690     MOVE SPACES TO WS-EDIT-FAIL-MSG.
001700     MOVE RBQ-TRAN-ID TO WS-FIND-TRAN-ID.
001710     PERFORM B040-FIND-TRAN THRU B040-FIND-TRAN-EXIT.
001720     IF NOT WS-FIND-TRAN-ON-FILE
001730         MOVE 'TRANSACTION NOT FOUND' TO WS-EDIT-FAIL-MSG
001740         MOVE 1 TO WS-REJECT-SW
001750         GO TO C011-ROLLBACK-EDITED.
001760     IF ANB-TRAN-REVERSED
001770         MOVE 'ALREADY REVERSED' TO WS-EDIT-FAIL-MSG
001780         MOVE 1 TO WS-REJECT-SW
001790         GO TO C011-ROLLBACK-EDITED.
001800     IF ANB-TRAN-AMOUNT NOT > 0
001810         MOVE 'TX AMOUNT NOT POSITIVE' TO WS-EDIT-FAIL-MSG
001820         MOVE 1 TO WS-REJECT-SW
001830         GO TO C011-ROLLBACK-EDITED.
001840     PERFORM C012-REVERSE-BY-TYPE THRU C012-REVERSE-BY-TYPE-EXIT.
001850     IF WS-REQUEST-REJECTED
001860         GO TO C011-ROLLBACK-EDITED.
001870     PERFORM G010-MARK-REVERSED THRU G010-MARK-REVERSED-EXIT.
001880     ADD 1 TO REVERSED-CTR.
001890 C011-ROLLBACK-EDITED.
001900     IF WS-REQUEST-REJECTED
001910         ADD 1 TO REJECT-CTR
001920         DISPLAY 'REJECT: ' WS-FIND-TRAN-ID ' - ' WS-EDIT-FAIL-MSG
001930             UPON CRT.
001940     PERFORM B010-READ-REQUEST.
001950 C010-EDIT-AND-ROLLBACK-EXIT.
001960     EXIT.
001970*
001980* SPLIT OUT OF C010 SO THE REVERSAL-BY-TYPE DISPATCH DOES NOT
001990* NEST A SECOND EVALUATE INSIDE THE FIRST ONE'S WHEN OTHER ARM.
002000 C012-REVERSE-BY-TYPE.
002010     IF ANB-TYPE-DEPOSIT
002020         PERFORM D010-REVERSE-DEPOSIT
002030             THRU D010-REVERSE-DEPOSIT-EXIT
002040         GO TO C012-REVERSE-BY-TYPE-EXIT.
002050     IF ANB-TYPE-WITHDRAW
002060         PERFORM E010-REVERSE-WITHDRAW
002070             THRU E010-REVERSE-WITHDRAW-EXIT
002080         GO TO C012-REVERSE-BY-TYPE-EXIT.
002090     IF ANB-TYPE-TRANSFER
002100         PERFORM F010-REVERSE-TRANSFER
002110             THRU F010-REVERSE-TRANSFER-EXIT
002120         GO TO C012-REVERSE-BY-TYPE-EXIT.
002130     MOVE 'UNSUPPORTED TYPE' TO WS-EDIT-FAIL-MSG.
002140     MOVE 1 TO WS-REJECT-SW.
002150 C012-REVERSE-BY-TYPE-EXIT.
002160     EXIT.
002170*
002180 D010-REVERSE-DEPOSIT.
002190     MOVE ANB-TO-ACCOUNT TO WS-FIND-ACCT-NO.
002200     PERFORM B020-FIND-ACCOUNT.
002210     IF NOT WS-FIND-ON-FILE
002220         MOVE 'TO ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002230         MOVE 1 TO WS-REJECT-SW
002240         GO TO D010-REVERSE-DEPOSIT-EXIT.
002250     IF ANB-TRAN-AMOUNT > ANB-BALANCE
002260         MOVE 'REVERSAL DRIVES BAL NEGATIVE' TO WS-EDIT-FAIL-MSG
002270         MOVE 1 TO WS-REJECT-SW
002280         GO TO D010-REVERSE-DEPOSIT-EXIT.
002290     SUBTRACT ANB-TRAN-AMOUNT FROM ANB-BALANCE.
002300     REWRITE ANB-ACCT-REC.
002310 D010-REVERSE-DEPOSIT-EXIT.
002320     EXIT.
002330*
002340 E010-REVERSE-WITHDRAW.
002350     MOVE ANB-FROM-ACCOUNT TO WS-FIND-ACCT-NO.
002360     PERFORM B020-FIND-ACCOUNT.
002370     IF NOT WS-FIND-ON-FILE
002380         MOVE 'FROM ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002390         MOVE 1 TO WS-REJECT-SW
002400         GO TO E010-REVERSE-WITHDRAW-EXIT.
002410     ADD ANB-TRAN-AMOUNT TO ANB-BALANCE.
002420     REWRITE ANB-ACCT-REC.
002430 E010-REVERSE-WITHDRAW-EXIT.
002440     EXIT.
002450*
002460 F010-REVERSE-TRANSFER.
002470* TO-LEG IS EDITED AND POSTED FIRST SO A REJECTED REVERSAL NEVER
002480* LEAVES THE FROM-LEG CREDITED WITH NO OFFSETTING DEBIT.
002490     MOVE ANB-TO-ACCOUNT TO WS-FIND-ACCT-NO.
002500     PERFORM B020-FIND-ACCOUNT.
002510     IF NOT WS-FIND-ON-FILE
002520         MOVE 'TO ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002530         MOVE 1 TO WS-REJECT-SW
002540         GO TO F010-REVERSE-TRANSFER-EXIT.
002550     IF ANB-TRAN-AMOUNT > ANB-BALANCE
002560         MOVE 'REVERSAL DRIVES TO-BAL NEG' TO WS-EDIT-FAIL-MSG
002570         MOVE 1 TO WS-REJECT-SW
002580         GO TO F010-REVERSE-TRANSFER-EXIT.
002590     SUBTRACT ANB-TRAN-AMOUNT FROM ANB-BALANCE.
002600     REWRITE ANB-ACCT-REC.
002610     MOVE ANB-FROM-ACCOUNT TO WS-FIND-ACCT-NO.
002620     PERFORM B020-FIND-ACCOUNT.
002630     IF NOT WS-FIND-ON-FILE
002640         MOVE 'FROM ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002650         MOVE 1 TO WS-REJECT-SW
002660         GO TO F010-REVERSE-TRANSFER-EXIT.
002670     ADD ANB-TRAN-AMOUNT TO ANB-BALANCE.
002680     REWRITE ANB-ACCT-REC.
002690 F010-REVERSE-TRANSFER-EXIT.
002700     EXIT.
002710*
002720 G010-MARK-REVERSED.
002730     MOVE 'REVERSED' TO ANB-TRAN-STATUS.
002740     REWRITE ANB-TRAN-REC.
002750 G010-MARK-REVERSED-EXIT.
002760     EXIT.
002770*
002780 Z090-END-RTN.
002790     DISPLAY 'A N 1 6 0 0   T O T A L S' UPON CRT AT 0915.
002800     DISPLAY 'REQUESTS READ   =' REC-CTR      UPON CRT AT 1025.
002810     DISPLAY 'REVERSED        =' REVERSED-CTR UPON CRT AT 1125.
002820     DISPLAY 'REQS REJECTED   =' REJECT-CTR   UPON CRT AT 1225.
002830     CLOSE ROLLBACK-REQUEST-FILE.
002840     CLOSE ACCOUNT-MASTER.
002850     CLOSE TRANSACTION-LOG.
002860     STOP RUN.
