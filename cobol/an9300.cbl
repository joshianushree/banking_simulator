000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN9300.
000120 AUTHOR.        EJ.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  03/22/2000.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 9 3 0 0  -  M I N I   S T A T E M E N T
000190*   READS ONE ACCOUNT NUMBER FROM THE STATEMENT-REQUEST QUEUE,
000200*   PRINTS A 2-COLUMN LABEL/VALUE HEADER BLOCK FOR THE ACCOUNT,
000210*   THEN THE SAME 8-COLUMN TRANSACTION TABLE AS AN9200 BUT
000220*   RESTRICTED TO THIS ONE ACCOUNT'S ENTRIES.  PRINTS TO ANRPT3.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250* 03/22/2000  EJ   ORIGINAL PROGRAM
000260* 09/09/2001  EJ   WIDENED CATEGORY COLUMN TO MATCH AN9200
000270*-----------------------------------------------------------------
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     CONSOLE IS CRT
000320     C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT STATEMENT-REQUEST-FILE ASSIGN TO ANMINIQ
000360            ORGANIZATION IS LINE SEQUENTIAL.
000370     SELECT ACCOUNT-MASTER  ASSIGN TO ANACCTM
000380            ORGANIZATION IS RELATIVE
000390            ACCESS MODE IS DYNAMIC
000400            RELATIVE KEY IS WS-ACCT-REL-KEY
000410            FILE STATUS IS WS-ACCT-STATUS.
000420     SELECT TRANSACTION-LOG    ASSIGN TO ANTRANL
000430            ORGANIZATION IS LINE SEQUENTIAL.
000440     SELECT MINI-STATEMENT-REPORT ASSIGN TO ANRPT3
000450            ORGANIZATION IS LINE SEQUENTIAL.
000460*
000470 DATA DIVISION.
000480*
000490 FILE SECTION.
000500*
000510 FD  STATEMENT-REQUEST-FILE
000520     LABEL RECORDS ARE STANDARD
000530     DATA RECORD IS STQ-REC.
000540 01  STQ-REC.
000550     05  STQ-ACCOUNT-NUMBER          PIC X(11).
000560     05  FILLER                      PIC X(19).
000570*
000580 FD  ACCOUNT-MASTER
000590     LABEL RECORDS ARE STANDARD
000600     DATA RECORD IS ANB-ACCT-REC.
000610 COPY ANBLPS-ACCT.
000620*
000630 FD  TRANSACTION-LOG
000640     LABEL RECORDS ARE STANDARD
000650     DATA RECORD IS ANB-TRAN-REC.
000660 COPY ANBLPS-TRAN.
000670*
000680 FD  MINI-STATEMENT-REPORT
000690     LABEL RECORDS ARE OMITTED
000700     DATA RECORD IS RPT-LINE.
000710 01  RPT-LINE                        PIC X(132).
000720*
000730 WORKING-STORAGE SECTION.
000740*
000750 01  WS-SWITCHES.
000760     05  STQ-EOF-SW                  PIC 9(1) COMP VALUE 0.
000770         88  END-OF-STMT-REQUESTS    VALUE 1.
000780     05  TRAN-EOF-SW                 PIC 9(1) COMP VALUE 0.
000790         88  END-OF-TRANSACTIONS     VALUE 1.
000800     05  WS-FIND-SW                  PIC 9(1) COMP VALUE 0.
000810         88  WS-FIND-ON-FILE         VALUE 1.
000820*
000830 01  WS-COUNTERS.
000840     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
000850     05  LINE-CTR                    PIC 9(3) COMP-3 VALUE 0.
000860     05  PAGE-CTR                    PIC 9(5) COMP-3 VALUE 0.
000870*
000880 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
000890 01  WS-ACCT-STATUS                  PIC X(2).
000900     88  WS-ACCT-OK                  VALUE '00'.
000910     88  WS-ACCT-EOF                 VALUE '10'.
000920*
000930 01  WS-FIND-ACCT-NO                 PIC X(11).
000940*
000950 01  WS-RUN-DATE-TIME.
000960     05  WS-RUN-CCYY                 PIC 9(4).
000970     05  WS-RUN-MM                   PIC 9(2).
000980     05  WS-RUN-DD                   PIC 9(2).
000990 01  WS-RUN-DATE-X.
001000     05  WS-RD-MM                    PIC 9(2).
001010     05  FILLER                      PIC X(1) VALUE '/'.
001020     05  WS-RD-DD                    PIC 9(2).
001030     05  FILLER                      PIC X(1) VALUE '/'.
001040     05  WS-RD-CCYY                  PIC 9(4).
001050*
001060* 2-COLUMN LABEL/VALUE HEADER BLOCK, ONE LINE PER FIELD.
001070 01  WS-HDR-LABEL-LINE.
001080     05  FILLER                      PIC X(2)  VALUE SPACES.
001090     05  HDR-LABEL                   PIC X(20).
001100     05  FILLER                      PIC X(2)  VALUE SPACES.
001110     05  HDR-VALUE                   PIC X(40).
001120     05  FILLER                      PIC X(68) VALUE SPACES.
001130*
001140 01  WS-HEAD-2.
001150     05  FILLER                      PIC X(1)  VALUE SPACES.
001160     05  FILLER                      PIC X(23) VALUE 'TX ID'.
001170     05  FILLER                      PIC X(11) VALUE 'DATE'.
001180     05  FILLER                      PIC X(15) VALUE 'TYPE'.
001190     05  FILLER                      PIC X(16) VALUE 'AMOUNT'.
001200     05  FILLER                      PIC X(12) VALUE 'FROM ACC'.
001210     05  FILLER                      PIC X(12) VALUE 'TO ACC'.
001220     05  FILLER                      PIC X(21) VALUE 'CATEGORY'.
001230     05  FILLER                      PIC X(11) VALUE 'STATUS'.
001240*
001250 01  WS-DET-LINE.
001260     05  FILLER                      PIC X(1)  VALUE SPACES.
001270     05  DET-TX-ID                   PIC X(22).
001280     05  FILLER                      PIC X(1)  VALUE SPACES.
001290     05  DET-DATE                    PIC X(10).
001300     05  FILLER                      PIC X(1)  VALUE SPACES.
001310     05  DET-TYPE                    PIC X(14).
001320     05  FILLER                      PIC X(1)  VALUE SPACES.
001330     05  DET-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
001340     05  FILLER                      PIC X(1)  VALUE SPACES.
001350     05  DET-FROM-ACC                PIC X(11).
001360     05  FILLER                      PIC X(1)  VALUE SPACES.
001370     05  DET-TO-ACC                  PIC X(11).
001380     05  FILLER                      PIC X(1)  VALUE SPACES.
001390     05  DET-CATEGORY                PIC X(20).
001400     05  FILLER                      PIC X(1)  VALUE SPACES.
001410     05  DET-STATUS                  PIC X(10).
001420*
001430 01  WS-FOOT-LINE.
001440     05  FILLER                      PIC X(1)  VALUE SPACES.
001450     05  FILLER                      PIC X(33) VALUE
001460         'Generated by AstroNova Bank (c) '.
001470     05  FOOT-RUN-DATE                PIC X(10).
001480     05  FILLER                      PIC X(88) VALUE SPACES.
001490*
001500 PROCEDURE DIVISION.
001510*
001520 A010-MAIN-LINE.
001530     PERFORM Z010-GET-RUN-DATE.
001540     OPEN INPUT STATEMENT-REQUEST-FILE.
001550     OPEN INPUT ACCOUNT-MASTER.
001560     OPEN INPUT TRANSACTION-LOG.
001570     OPEN OUTPUT MINI-STATEMENT-REPORT.
001580     PERFORM B010-READ-STMT-REQUEST.
001590     PERFORM C010-ONE-STATEMENT THRU C010-ONE-STATEMENT-EXIT
001600         UNTIL END-OF-STMT-REQUESTS.
001610     PERFORM Z090-END-RTN.
001620*
001630 B010-READ-STMT-REQUEST.
001640     READ STATEMENT-REQUEST-FILE
001650         AT END MOVE 1 TO STQ-EOF-SW.
001660*
001670 B020-FIND-ACCOUNT.
001680     MOVE 0 TO WS-FIND-SW.
001690     CLOSE ACCOUNT-MASTER.
001700     OPEN INPUT ACCOUNT-MASTER.
001710     PERFORM B021-SCAN-ACCOUNT THRU B021-SCAN-ACCOUNT-EXIT
001720         UNTIL WS-ACCT-EOF OR WS-FIND-ON-FILE.
001730 B020-FIND-ACCOUNT-EXIT.
001740     EXIT.
001750*
001760 B021-SCAN-ACCOUNT.
001770     READ ACCOUNT-MASTER NEXT RECORD
001780         AT END MOVE '10' TO WS-ACCT-STATUS.
001790     IF WS-ACCT-OK
001800         IF ANB-ACCT-NUMBER = WS-FIND-ACCT-NO
001810             MOVE 1 TO WS-FIND-SW.
001820 B021-SCAN-ACCOUNT-EXIT.
001830     EXIT.
001840*
001850 C010-ONE-STATEMENT.
001860     ADD 1 TO REC-CTR.
001870     MOVE STQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
001880     PERFORM B020-FIND-ACCOUNT.
001890     IF WS-FIND-ON-FILE
001900         PERFORM D010-PRINT-HEADER-BLOCK
001910             THRU D010-PRINT-HEADER-BLOCK-EXIT
001920         MOVE 0 TO TRAN-EOF-SW
001930         CLOSE TRANSACTION-LOG
001940         OPEN INPUT TRANSACTION-LOG
001950         PERFORM F010-READ-TRANSACTION
001960         PERFORM E010-PRINT-DETAIL THRU E010-PRINT-DETAIL-EXIT
001970             UNTIL END-OF-TRANSACTIONS
001980         PERFORM G010-PRINT-FOOTER THRU G010-PRINT-FOOTER-EXIT
001990     ELSE
002000         DISPLAY 'MINI STATEMENT - ACCOUNT NOT FOUND - '
002010             STQ-ACCOUNT-NUMBER UPON CRT.
002030     PERFORM B010-READ-STMT-REQUEST.
002040 C010-ONE-STATEMENT-EXIT.
002050     EXIT.
002060*
002070 D010-PRINT-HEADER-BLOCK.
002080     ADD 1 TO PAGE-CTR.
002090     MOVE 0 TO LINE-CTR.
002100     MOVE 'ACCOUNT NUMBER'   TO HDR-LABEL.
002110     MOVE ANB-ACCT-NUMBER    TO HDR-VALUE.
002120     WRITE RPT-LINE FROM WS-HDR-LABEL-LINE
002130         AFTER ADVANCING PAGE.
002140     MOVE 'HOLDER NAME'      TO HDR-LABEL.
002150     MOVE ANB-HOLDER-NAME    TO HDR-VALUE.
002160     WRITE RPT-LINE FROM WS-HDR-LABEL-LINE AFTER ADVANCING 1.
002170     MOVE 'BRANCH'           TO HDR-LABEL.
002180     MOVE ANB-BRANCH-NAME    TO HDR-VALUE.
002190     WRITE RPT-LINE FROM WS-HDR-LABEL-LINE AFTER ADVANCING 1.
002200     MOVE 'IFSC CODE'        TO HDR-LABEL.
002210     MOVE ANB-IFSC-CODE      TO HDR-VALUE.
002220     WRITE RPT-LINE FROM WS-HDR-LABEL-LINE AFTER ADVANCING 1.
002230     MOVE 'BANK NAME'        TO HDR-LABEL.
002240     MOVE 'AstroNova Bank'   TO HDR-VALUE.
002250     WRITE RPT-LINE FROM WS-HDR-LABEL-LINE AFTER ADVANCING 1.
002260     WRITE RPT-LINE FROM WS-HEAD-2 AFTER ADVANCING 2 LINES.
002270     ADD 7 TO LINE-CTR.
002280 D010-PRINT-HEADER-BLOCK-EXIT.
002290     EXIT.
002300*
002310 E010-PRINT-DETAIL.
002320     IF ANB-FROM-ACCOUNT = WS-FIND-ACCT-NO
002330         OR ANB-TO-ACCOUNT = WS-FIND-ACCT-NO
002340         MOVE ANB-TRAN-ID         TO DET-TX-ID
002350         MOVE ANB-TCA-CCYYMMDD    TO DET-DATE
002360         MOVE ANB-TRAN-TYPE       TO DET-TYPE
002370         MOVE ANB-TRAN-AMOUNT     TO DET-AMOUNT
002380         MOVE ANB-FROM-ACCOUNT    TO DET-FROM-ACC
002390         MOVE ANB-TO-ACCOUNT      TO DET-TO-ACC
002400         MOVE ANB-CATEGORY        TO DET-CATEGORY
002410         MOVE ANB-TRAN-STATUS     TO DET-STATUS
002420         WRITE RPT-LINE FROM WS-DET-LINE AFTER ADVANCING 1
002430         ADD 1 TO LINE-CTR.
002450     PERFORM F010-READ-TRANSACTION.
002460 E010-PRINT-DETAIL-EXIT.
002470     EXIT.
002480*
002490 F010-READ-TRANSACTION.
002500     READ TRANSACTION-LOG
002510         AT END MOVE 1 TO TRAN-EOF-SW.
002520*
002530 G010-PRINT-FOOTER.
002540     MOVE WS-RUN-DATE-X TO FOOT-RUN-DATE.
002550     WRITE RPT-LINE FROM WS-FOOT-LINE AFTER ADVANCING 2 LINES.
002560 G010-PRINT-FOOTER-EXIT.
002570     EXIT.
002580*
002590 Z010-GET-RUN-DATE.
002600     ACCEPT WS-RUN-DATE-TIME FROM DATE YYYYMMDD.
002610     MOVE WS-RUN-MM   TO WS-RD-MM.
002620     MOVE WS-RUN-DD   TO WS-RD-DD.
002630     MOVE WS-RUN-CCYY TO WS-RD-CCYY.
002640*
002650 Z090-END-RTN.
002660     DISPLAY 'A N 9 3 0 0   T O T A L S' UPON CRT AT 0915.
002670     DISPLAY 'STATEMENTS PRINTED =' REC-CTR UPON CRT AT 1025.
002680     DISPLAY 'PAGES PRINTED      =' PAGE-CTR UPON CRT AT 1125.
002690     CLOSE STATEMENT-REQUEST-FILE.
002700     CLOSE ACCOUNT-MASTER.
002710     CLOSE TRANSACTION-LOG.
002720     CLOSE MINI-STATEMENT-REPORT.
002730     STOP RUN.
