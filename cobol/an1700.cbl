000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN1700.
000120 AUTHOR.        EJ.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  03/11/2010.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 1 7 0 0  -  E N D - O F - D A Y   H O U S E K E E P I N G
000190*   TWO PASSES OVER ACCT-MASTER - PASS 1 AUTO-LOGS-OUT ANY ACTIVE
000200*   RECORD WHOSE LOGIN-TIME IS OVER AN HOUR OLD, PASS 2 DROPS ANY
000210*   ACTIVE RECORD WHOSE LAST-ACTIVITY IS OVER SIX MONTHS OLD TO
000220*   INACTIVE.  NO TRAN-LOG ENTRY IS WRITTEN FOR EITHER PASS.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250* 03/11/2010  EJ   ORIGINAL PROGRAM - AUTO-LOGOUT PASS ONLY
000260* 08/02/2010  EJ   ADDED MARK-INACTIVE PASS (SECOND PASS OF FILE)
000270* 01/19/2011  RKP  MOVED CUTOFF-DATE CALC OUT OF THE PER-REC LOOP
000280* 07/30/2013  DLM  SAME-DAY LOGIN USES SECONDS-OF-DAY, NOT HH ONLY
000290*-----------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     CONSOLE IS CRT
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000380            ORGANIZATION IS RELATIVE
000390            ACCESS MODE IS DYNAMIC
000400            RELATIVE KEY IS WS-ACCT-REL-KEY
000410            FILE STATUS IS WS-ACCT-STATUS.
000420*
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  ACCOUNT-MASTER
000460     LABEL RECORDS ARE STANDARD
000470     DATA RECORD IS ANB-ACCT-REC.
000480 COPY ANBLPS-ACCT.
000490*
000500 WORKING-STORAGE SECTION.
000510*
000520 01  WS-SWITCHES.
000530     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000540         88  END-OF-ACCOUNTS         VALUE 1.
000550     05  WS-LOGOUT-DUE-SW            PIC 9(1) COMP VALUE 0.
000560         88  WS-LOGOUT-IS-DUE        VALUE 1.
000570     05  WS-INACTIVE-DUE-SW          PIC 9(1) COMP VALUE 0.
000580         88  WS-INACTIVE-IS-DUE      VALUE 1.
000590*
000600 01  WS-COUNTERS.
000610     05  PASS1-REC-CTR               PIC 9(7) COMP-3 VALUE 0.
000620     05  PASS2-REC-CTR               PIC 9(7) COMP-3 VALUE 0.
000630     05  LOGOUT-CTR                  PIC 9(7) COMP-3 VALUE 0.
000640     05  INACTIVE-CTR                PIC 9(7) COMP-3 VALUE 0.
000650 01  WS-CURRENT-PASS                 PIC 9(1) COMP VALUE 1.
000660*
000670 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
000680 01  WS-ACCT-STATUS                  PIC X(2).
000690     88  WS-ACCT-OK                  VALUE '00'.
000700     88  WS-ACCT-EOF                 VALUE '10'.
000710*
000720 01  WS-RUN-DATE-TIME.
000730     05  WS-RUN-DATE.
000740         10  WS-RUN-CCYY             PIC 9(4).
000750         10  WS-RUN-MM               PIC 9(2).
000760         10  WS-RUN-DD               PIC 9(2).
000770     05  WS-RUN-TIME.
000780         10  WS-RUN-HH               PIC 9(2).
000790         10  WS-RUN-MIN              PIC 9(2).
000800         10  WS-RUN-SS               PIC 9(2).
000810 01  WS-RUN-STAMP                    PIC X(19).
000820 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
000830     05  WS-RS-CCYYMMDD              PIC X(10).
000840     05  FILLER                      PIC X(1).
000850     05  WS-RS-HHMMSS                PIC X(8).
000860 01  WS-RUN-CCYYMMDD                 PIC X(8).
000870 01  WS-RUN-SECS                     PIC 9(5) COMP-3.
000880*
000890 01  WS-CUTOFF-FIELDS.
000900     05  WS-CUT-CCYY                 PIC 9(4).
000910     05  WS-CUT-MM                   PIC 9(2).
000920     05  WS-CUT-DD                   PIC 9(2).
000930 01  WS-CUTOFF-CCYYMMDD              PIC X(8).
000940*
000950 01  WS-TS-WORK.
000960     05  WS-TS-CCYYMMDD              PIC X(8).
000970     05  WS-TS-HH                    PIC 9(2).
000980     05  WS-TS-MIN                   PIC 9(2).
000990     05  WS-TS-SS                    PIC 9(2).
001000 01  WS-TS-SECS                      PIC 9(5) COMP-3.
001010 01  WS-SECS-ELAPSED                 PIC S9(5) COMP-3.
001020*
001030 PROCEDURE DIVISION.
001040*
001050 A010-MAIN-LINE.
001060     PERFORM Z010-GET-RUN-DATE-TIME.
001070     PERFORM Z020-COMPUTE-6MO-CUTOFF.
001080     DISPLAY SPACES UPON CRT.
001090     DISPLAY '* * * * * B E G I N   A N 1 7 0 0'
001100         UPON CRT AT 1401.
001110     OPEN I-O ACCOUNT-MASTER.
001120     PERFORM B010-READ-ACCOUNT.
001130     PERFORM C010-AUTO-LOGOUT-PASS
001140         THRU C010-AUTO-LOGOUT-PASS-EXIT
001150         UNTIL END-OF-ACCOUNTS.
001160     CLOSE ACCOUNT-MASTER.
001170     MOVE 0 TO EOF-SW.
001180     MOVE 2 TO WS-CURRENT-PASS.
001190     OPEN I-O ACCOUNT-MASTER.
001200     PERFORM B010-READ-ACCOUNT.
001210     PERFORM D010-MARK-INACTIVE-PASS
001220         THRU D010-MARK-INACTIVE-PASS-EXIT
001230         UNTIL END-OF-ACCOUNTS.
001240     PERFORM Z090-END-RTN.
001250*
001260 B010-READ-ACCOUNT.
001270     READ ACCOUNT-MASTER NEXT RECORD
001280         AT END MOVE 1 TO EOF-SW.
001290     IF NOT END-OF-ACCOUNTS
001300         IF WS-CURRENT-PASS = 1
001310             ADD 1 TO PASS1-REC-CTR
001320         ELSE
001330             ADD 1 TO PASS2-REC-CTR.
001350*
001360 C010-AUTO-LOGOUT-PASS.
001370     MOVE 0 TO WS-LOGOUT-DUE-SW.
001380     IF ANB-STATUS-ACTIVE
001390         PERFORM C020-CHECK-LOGOUT-DUE
001400             THRU C020-CHECK-LOGOUT-DUE-EXIT.
001410     IF WS-LOGOUT-IS-DUE
001420         MOVE 'INACTIVE' TO ANB-STATUS
001430         MOVE WS-RUN-STAMP TO ANB-LOGOUT-TIME
001440         REWRITE ANB-ACCT-REC
001450         ADD 1 TO LOGOUT-CTR.
001460     PERFORM B010-READ-ACCOUNT.
001470 C010-AUTO-LOGOUT-PASS-EXIT.
001480     EXIT.
001490*
001500* LOGIN-TIME OLDER THAN 1 HOUR BEFORE RUN TIME - IF THE LOGIN
001510* DATE ISN'T TODAY IT IS AUTOMATICALLY OVER AN HOUR STALE, ELSE
001520* WE GO TO SECONDS-OF-DAY SO A 59-MINUTE-OLD LOGIN DOESN'T LOOK
001530* LIKE AN HOUR JUST BECAUSE THE CLOCK-HOUR TICKED OVER.
001540 C020-CHECK-LOGOUT-DUE.
001550     MOVE ANB-LOGIN-TIME(1:4) TO WS-TS-CCYYMMDD(1:4).
001560     MOVE ANB-LOGIN-TIME(6:2) TO WS-TS-CCYYMMDD(5:2).
001570     MOVE ANB-LOGIN-TIME(9:2) TO WS-TS-CCYYMMDD(7:2).
001580     IF WS-TS-CCYYMMDD NOT = WS-RUN-CCYYMMDD
001590         MOVE 1 TO WS-LOGOUT-DUE-SW
001600         GO TO C020-CHECK-LOGOUT-DUE-EXIT.
001610     MOVE ANB-LOGIN-TIME(12:2) TO WS-TS-HH.
001620     MOVE ANB-LOGIN-TIME(15:2) TO WS-TS-MIN.
001630     MOVE ANB-LOGIN-TIME(18:2) TO WS-TS-SS.
001640     COMPUTE WS-TS-SECS =
001650         (WS-TS-HH * 3600) + (WS-TS-MIN * 60) + WS-TS-SS.
001660     COMPUTE WS-SECS-ELAPSED = WS-RUN-SECS - WS-TS-SECS.
001670     IF WS-SECS-ELAPSED >= 3600
001680         MOVE 1 TO WS-LOGOUT-DUE-SW.
001690 C020-CHECK-LOGOUT-DUE-EXIT.
001700     EXIT.
001710*
001720 D010-MARK-INACTIVE-PASS.
001730     MOVE 0 TO WS-INACTIVE-DUE-SW.
001740     IF ANB-STATUS-ACTIVE
001750         PERFORM D020-CHECK-INACTIVITY-DUE
001760             THRU D020-CHECK-INACTIVITY-DUE-EXIT.
001770     IF WS-INACTIVE-IS-DUE
001780         MOVE 'INACTIVE' TO ANB-STATUS
001790         REWRITE ANB-ACCT-REC
001800         ADD 1 TO INACTIVE-CTR.
001810     PERFORM B010-READ-ACCOUNT.
001820 D010-MARK-INACTIVE-PASS-EXIT.
001830     EXIT.
001840*
001850* LAST-ACTIVITY OLDER THAN SIX MONTHS BEFORE RUN DATE - DAY-
001860* LEVEL COMPARE IS PLENTY FOR A SIX-MONTH WINDOW, SEE Z020
001870* FOR THE CUTOFF.
001880 D020-CHECK-INACTIVITY-DUE.
001890     MOVE ANB-LAST-ACTIVITY(1:4) TO WS-TS-CCYYMMDD(1:4).
001900     MOVE ANB-LAST-ACTIVITY(6:2) TO WS-TS-CCYYMMDD(5:2).
001910     MOVE ANB-LAST-ACTIVITY(9:2) TO WS-TS-CCYYMMDD(7:2).
001920     IF WS-TS-CCYYMMDD < WS-CUTOFF-CCYYMMDD
001930         MOVE 1 TO WS-INACTIVE-DUE-SW.
001940 D020-CHECK-INACTIVITY-DUE-EXIT.
001950     EXIT.
001960*
001970 Z010-GET-RUN-DATE-TIME.
001980     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001990     ACCEPT WS-RUN-TIME FROM TIME.
002000     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
002010            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
002020            DELIMITED BY SIZE INTO WS-RUN-STAMP.
002030     STRING WS-RUN-CCYY WS-RUN-MM WS-RUN-DD
002040            DELIMITED BY SIZE INTO WS-RUN-CCYYMMDD.
002050     COMPUTE WS-RUN-SECS =
002060         (WS-RUN-HH * 3600) + (WS-RUN-MIN * 60) + WS-RUN-SS.
002070*
002080* CUTOFF = RUN DATE MINUS SIX MONTHS.  DAY-OF-MONTH CARRIES
002090* STRAIGHT ACROSS - A SHORTER TARGET MONTH (E.G. AUG 31 BACK
002100* TO FEB) IS A KNOWN ROUNDING THIS SHOP HAS ACCEPTED SINCE
002110* THE ORIGINAL PASS.
002120 Z020-COMPUTE-6MO-CUTOFF.
002130     IF WS-RUN-MM > 6
002140         COMPUTE WS-CUT-MM = WS-RUN-MM - 6
002150         MOVE WS-RUN-CCYY TO WS-CUT-CCYY
002160     ELSE
002170         COMPUTE WS-CUT-MM = WS-RUN-MM + 6
002180         COMPUTE WS-CUT-CCYY = WS-RUN-CCYY - 1.
002200     MOVE WS-RUN-DD TO WS-CUT-DD.
002210     STRING WS-CUT-CCYY WS-CUT-MM WS-CUT-DD
002220            DELIMITED BY SIZE INTO WS-CUTOFF-CCYYMMDD.
002230*
002240 Z090-END-RTN.
002250     DISPLAY 'A N 1 7 0 0   T O T A L S' UPON CRT AT 0915.
002260     DISPLAY 'PASS 1 ACCTS RD =' PASS1-REC-CTR UPON CRT AT 1025.
002270     DISPLAY 'AUTO-LOGOUTS    =' LOGOUT-CTR    UPON CRT AT 1125.
002280     DISPLAY 'PASS 2 ACCTS RD =' PASS2-REC-CTR UPON CRT AT 1225.
002290     DISPLAY 'MARKED INACTIVE =' INACTIVE-CTR  UPON CRT AT 1325.
002300     CLOSE ACCOUNT-MASTER.
002310     STOP RUN.
