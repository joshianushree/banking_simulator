000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN2000.
000120 AUTHOR.        RKP.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  05/07/1999.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 2 0 0 0  -  L O A N   S E R V I C I N G
000190*   READS ONE LOAN-QUEUE REQUEST PER ITERATION AND APPLIES IT -
000200*   REQUEST, APPROVE, REJECT, REPAY, CLOSE, TOGGLE-AUTOPAY OR A
000210*   READ-ONLY ANALYTICS QUERY.  REQUEST/APPROVE/REJECT/CLOSE ACT
000220*   AGAINST LOAN-REQUEST-FILE, ALL LEGS ACT AGAINST ACCT-MASTER.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250* 05/07/1999  RKP  ORIGINAL PROGRAM - REQUEST/APPROVE/REJECT ONLY
000260* 11/30/1999  RKP  ADDED EMI-PLAN/LOAN-TYPE PASSTHROUGH ON REQUEST
000270* 02/14/2002  EJ   ADDED REPAY LEG WITH BALANCE-DEBIT ROLLBACK
000280* 08/09/2005  DLM  ADDED CLOSE-LOAN LEG (MARKS REQUEST CLOSED TOO)
000290* 04/01/2008  RKP  ADDED TOGGLE-AUTOPAY AND ANALYTICS-READ LEGS
000300*-----------------------------------------------------------------
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     CONSOLE IS CRT
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT LOAN-QUEUE-FILE  ASSIGN TO ANLOANQ
000390            ORGANIZATION IS LINE SEQUENTIAL.
000400     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000410            ORGANIZATION IS RELATIVE
000420            ACCESS MODE IS DYNAMIC
000430            RELATIVE KEY IS WS-ACCT-REL-KEY
000440            FILE STATUS IS WS-ACCT-STATUS.
000450     SELECT LOAN-REQUEST-FILE ASSIGN TO ANLOANM
000460            ORGANIZATION IS RELATIVE
000470            ACCESS MODE IS DYNAMIC
000480            RELATIVE KEY IS WS-LOAN-REL-KEY
000490            FILE STATUS IS WS-LOAN-STATUS.
000500     SELECT TRANSACTION-LOG  ASSIGN TO ANTRANL
000510            ORGANIZATION IS LINE SEQUENTIAL.
000520*
000530 DATA DIVISION.
000540*
000550 FILE SECTION.
000560*
000570 FD  LOAN-QUEUE-FILE
000580     LABEL RECORDS ARE STANDARD
000590     DATA RECORD IS LNQ-REC.
000600 01  LNQ-REC.
000610     05  LNQ-TYPE                    PIC X(14).
000620         88  LNQ-IS-REQUEST          VALUE 'REQUEST-LOAN'.
000630         88  LNQ-IS-APPROVE          VALUE 'APPROVE-LOAN'.
000640         88  LNQ-IS-REJECT           VALUE 'REJECT-LOAN'.
000650         88  LNQ-IS-REPAY            VALUE 'REPAY-LOAN'.
000660         88  LNQ-IS-CLOSE            VALUE 'CLOSE-LOAN'.
000670         88  LNQ-IS-TOGGLE           VALUE 'TOGGLE-AUTOPAY'.
000680         88  LNQ-IS-ANALYTICS        VALUE 'ANALYTICS-READ'.
000690     05  LNQ-ACCOUNT-NUMBER          PIC X(11).
000700     05  LNQ-LOAN-REQ-ID             PIC 9(9).
000710     05  LNQ-REQUESTED-AMOUNT        PIC S9(13)V99.
000720     05  LNQ-INTEREST-RATE           PIC S9(3)V999.
000730     05  LNQ-LOAN-TYPE               PIC X(30).
000740     05  LNQ-EMI-PLAN                PIC X(20).
000750     05  LNQ-GOVT-ID-NUMBER          PIC X(20).
000760     05  LNQ-TERMS-ACCEPTED          PIC 9(1).
000770     05  LNQ-REPAY-AMOUNT            PIC S9(13)V99.
000780     05  LNQ-AUTOPAY-FLAG            PIC 9(1).
000790     05  LNQ-ADMIN-COMMENT           PIC X(60).
000800     05  FILLER                      PIC X(20).
000810*
000820 FD  ACCOUNT-MASTER
000830     LABEL RECORDS ARE STANDARD
000840     DATA RECORD IS ANB-ACCT-REC.
000850 COPY ANBLPS-ACCT.
000860*
000870 FD  LOAN-REQUEST-FILE
000880     LABEL RECORDS ARE STANDARD
000890     DATA RECORD IS ANB-LOAN-REQ-REC.
000900 COPY ANBLPS-LOAN.
000910*
000920 FD  TRANSACTION-LOG
000930     LABEL RECORDS ARE STANDARD
000940     DATA RECORD IS ANB-TRAN-REC.
000950 COPY ANBLPS-TRAN.
000960*
000970 WORKING-STORAGE SECTION.
000980*
000990 01  WS-SWITCHES.
001000     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
001010         88  END-OF-REQUESTS         VALUE 1.
001020     05  WS-REJECT-SW                PIC 9(1) COMP VALUE 0.
001030         88  WS-REQUEST-REJECTED     VALUE 1.
001040     05  WS-FIND-SW                  PIC 9(1) COMP VALUE 0.
001050         88  WS-FIND-ON-FILE         VALUE 1.
001060     05  WS-LOAN-FIND-SW             PIC 9(1) COMP VALUE 0.
001070         88  WS-LOAN-FOUND           VALUE 1.
001080     05  WS-TRAN-EOF-SW              PIC 9(1) COMP VALUE 0.
001090         88  WS-TRAN-AT-EOF          VALUE 1.
001100*
001110 01  WS-COUNTERS.
001120     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
001130     05  REJECT-CTR                  PIC 9(7) COMP-3 VALUE 0.
001140     05  REQUEST-CTR                 PIC 9(7) COMP-3 VALUE 0.
001150     05  APPROVE-CTR                 PIC 9(7) COMP-3 VALUE 0.
001160     05  LNREJECT-CTR                PIC 9(7) COMP-3 VALUE 0.
001170     05  REPAY-CTR                   PIC 9(7) COMP-3 VALUE 0.
001180     05  CLOSE-CTR                   PIC 9(7) COMP-3 VALUE 0.
001190     05  TOGGLE-CTR                  PIC 9(7) COMP-3 VALUE 0.
001200     05  QUERY-CTR                   PIC 9(7) COMP-3 VALUE 0.
001210*
001220 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
001230 01  WS-ACCT-STATUS                  PIC X(2).
001240     88  WS-ACCT-OK                  VALUE '00'.
001250     88  WS-ACCT-EOF                 VALUE '10'.
001260*
001270 01  WS-LOAN-REL-KEY                 PIC 9(8) COMP.
001280* NEXT OPEN SLOT TO WRITE A NEW LOAN REQUEST INTO - ONE PAST THE
001290* HIGHEST SLOT NOW OCCUPIED, FOUND BY THE COUNTING PASS IN Z025
001300* BELOW AND CARRIED FORWARD FOR THE REST OF THE RUN.
001310 01  WS-NEXT-LOAN-SLOT               PIC 9(8) COMP.
001320 01  WS-LOAN-STATUS                  PIC X(2).
001330     88  WS-LOAN-OK                  VALUE '00'.
001340     88  WS-LOAN-EOF                 VALUE '10'.
001350*
001360 01  WS-FIND-ACCT-NO                 PIC X(11).
001370 01  WS-FIND-LOAN-ID                 PIC 9(9).
001380 01  WS-EDIT-FAIL-MSG                PIC X(60).
001390*
001400 01  WS-LOAN-CALC.
001410     05  WS-INTEREST-PORTION         PIC S9(13)V99 COMP-3.
001420     05  WS-TOTAL-DUE                PIC S9(13)V99 COMP-3.
001430*
001440 01  WS-LOG-FIELDS.
001450     05  WS-LOG-AMOUNT                PIC S9(13)V99 COMP-3.
001460     05  WS-LOG-CATEGORY              PIC X(30).
001470*
001480 01  WS-6MO-CREDIT-SUM               PIC S9(13)V99 COMP-3.
001490*
001500 01  WS-CUTOFF-FIELDS.
001510     05  WS-CUT-CCYY                 PIC 9(4).
001520     05  WS-CUT-MM                   PIC 9(2).
001530     05  WS-CUT-DD                   PIC 9(2).
001540 01  WS-CUTOFF-CCYYMMDD              PIC X(8).
001550*
001560 01  WS-RUN-DATE-TIME.
001570     05  WS-RUN-DATE.
001580         10  WS-RUN-CCYY             PIC 9(4).
001590         10  WS-RUN-MM               PIC 9(2).
001600         10  WS-RUN-DD               PIC 9(2).
001610     05  WS-RUN-TIME.
001620         10  WS-RUN-HH               PIC 9(2).
001630         10  WS-RUN-MIN              PIC 9(2).
001640         10  WS-RUN-SS               PIC 9(2).
001650 01  WS-RUN-STAMP                    PIC X(19).
001660 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
001670     05  WS-RS-CCYYMMDD              PIC X(10).
001680     05  FILLER                      PIC X(1).
001690     05  WS-RS-HHMMSS                PIC X(8).
001700*
001710 01  WS-TID-SEQ                      PIC 9(8) COMP-3 VALUE 0.
001720 01  WS-TID-SEQ-X                    PIC X(8).
001730*
001740 PROCEDURE DIVISION.
001750*
001760 A010-MAIN-LINE.
001770     PERFORM Z010-GET-RUN-DATE-TIME.
001780     PERFORM Z020-COMPUTE-6MO-CUTOFF.
001790     PERFORM Z025-FIND-NEXT-LOAN-SLOT
001800         THRU Z025-FIND-NEXT-LOAN-SLOT-EXIT.
001810     DISPLAY SPACES UPON CRT.
001820     DISPLAY '* * * * * B E G I N   A N 2 0 0 0'
001830         UPON CRT AT 1401.
001840     OPEN INPUT LOAN-QUEUE-FILE.
001850     OPEN I-O ACCOUNT-MASTER.
001860     OPEN I-O LOAN-REQUEST-FILE.
001870     OPEN EXTEND TRANSACTION-LOG.
001880     PERFORM B010-READ-REQUEST.
001890     PERFORM C010-EDIT-AND-APPLY THRU C010-EDIT-AND-APPLY-EXIT
001900         UNTIL END-OF-REQUESTS.
001910     PERFORM Z090-END-RTN.
001920*
001930 B010-READ-REQUEST.
001940     READ LOAN-QUEUE-FILE
001950         AT END MOVE 1 TO EOF-SW.
001960     IF NOT END-OF-REQUESTS
001970         ADD 1 TO REC-CTR.
001980*
001990* SAME SCAN-AND-REWRITE IDIOM AS AN1500/AN1600/AN1700/AN1800 - NO
002000* ISAM ON THIS BOX, SEE NOTE IN ANBLPS-ACCT.
002010 B020-FIND-ACCOUNT.
002020     MOVE 0 TO WS-FIND-SW.
002030     CLOSE ACCOUNT-MASTER.
002040     OPEN I-O ACCOUNT-MASTER.
002050     PERFORM B021-SCAN-ACCOUNT THRU B021-SCAN-ACCOUNT-EXIT
002060         UNTIL WS-ACCT-EOF OR WS-FIND-ON-FILE.
002070 B020-FIND-ACCOUNT-EXIT.
002080     EXIT.
002090*
002100 B021-SCAN-ACCOUNT.
002110     READ ACCOUNT-MASTER NEXT RECORD
002120         AT END MOVE '10' TO WS-ACCT-STATUS.
002130     IF WS-ACCT-OK
002140         IF ANB-ACCT-NUMBER = WS-FIND-ACCT-NO
002150             MOVE 1 TO WS-FIND-SW.
002160 B021-SCAN-ACCOUNT-EXIT.
002170     EXIT.
002180*
002190* SAME IDIOM AGAINST LOAN-REQUEST-FILE, KEYED BY THE LOAN-REQ-ID
002200* CARRIED IN THE QUEUE RECORD RATHER THAN AN ACCOUNT NUMBER.
002210 B040-FIND-LOAN-REQ.
002220     MOVE 0 TO WS-LOAN-FIND-SW.
002230     CLOSE LOAN-REQUEST-FILE.
002240     OPEN I-O LOAN-REQUEST-FILE.
002250     PERFORM B041-SCAN-LOAN-REQ THRU B041-SCAN-LOAN-REQ-EXIT
002260         UNTIL WS-LOAN-EOF OR WS-LOAN-FOUND.
002270 B040-FIND-LOAN-REQ-EXIT.
002280     EXIT.
002290*
002300 B041-SCAN-LOAN-REQ.
002310     READ LOAN-REQUEST-FILE NEXT RECORD
002320         AT END MOVE '10' TO WS-LOAN-STATUS.
002330     IF WS-LOAN-OK
002340         IF ANB-LOAN-REQ-ID = WS-FIND-LOAN-ID
002350             MOVE 1 TO WS-LOAN-FIND-SW.
002360 B041-SCAN-LOAN-REQ-EXIT.
002370     EXIT.
002380*
002390* CLOSE-LOAN LOOKS UP BY ACCOUNT NUMBER INSTEAD OF BY ID - THE
002400* MOST RECENT APPROVED REQUEST FOR THE ACCOUNT IS THE ONE CLOSED.
002410 B050-FIND-APPROVED-LOAN-REQ.
002420     MOVE 0 TO WS-LOAN-FIND-SW.
002430     CLOSE LOAN-REQUEST-FILE.
002440     OPEN I-O LOAN-REQUEST-FILE.
002450     PERFORM B051-SCAN-APPROVED-LOAN-REQ
002460         THRU B051-SCAN-APPROVED-LOAN-REQ-EXIT
002470         UNTIL WS-LOAN-EOF OR WS-LOAN-FOUND.
002480 B050-FIND-APPROVED-LOAN-REQ-EXIT.
002490     EXIT.
002500*
002510 B051-SCAN-APPROVED-LOAN-REQ.
002520     READ LOAN-REQUEST-FILE NEXT RECORD
002530         AT END MOVE '10' TO WS-LOAN-STATUS.
002540     IF WS-LOAN-OK
002550         IF ANB-LOAN-ACCT-NUMBER = WS-FIND-ACCT-NO
002560            AND ANB-LOAN-APPROVED
002570             MOVE 1 TO WS-LOAN-FIND-SW.
002580 B051-SCAN-APPROVED-LOAN-REQ-EXIT.
002590     EXIT.
002600*
002610 C010-EDIT-AND-APPLY.
002620     MOVE 0 TO WS-REJECT-SW.
002630     MOVE SPACES TO WS-EDIT-FAIL-MSG.
002640     EVALUATE TRUE
002650         WHEN LNQ-IS-REQUEST
002660             PERFORM D010-REQUEST-LOAN
002670                 THRU D010-REQUEST-LOAN-EXIT
002680         WHEN LNQ-IS-APPROVE
002690             PERFORM E010-APPROVE-LOAN
002700                 THRU E010-APPROVE-LOAN-EXIT
002710         WHEN LNQ-IS-REJECT
002720             PERFORM F010-REJECT-LOAN
002730                 THRU F010-REJECT-LOAN-EXIT
002740         WHEN LNQ-IS-REPAY
002750             PERFORM G010-REPAY-LOAN
002760                 THRU G010-REPAY-LOAN-EXIT
002770         WHEN LNQ-IS-CLOSE
002780             PERFORM H010-CLOSE-LOAN
002790                 THRU H010-CLOSE-LOAN-EXIT
002800         WHEN LNQ-IS-TOGGLE
002810             PERFORM J010-TOGGLE-AUTOPAY
002820                 THRU J010-TOGGLE-AUTOPAY-EXIT
002830         WHEN LNQ-IS-ANALYTICS
002840             PERFORM K010-ANALYTICS-QUERY
002850                 THRU K010-ANALYTICS-QUERY-EXIT
002860         WHEN OTHER
002870             MOVE 'UNKNOWN LOAN REQUEST TYPE' TO
002880                 WS-EDIT-FAIL-MSG
002890             MOVE 1 TO WS-REJECT-SW.
002910     IF WS-REQUEST-REJECTED
002920         ADD 1 TO REJECT-CTR
002930         DISPLAY 'REJECT: ' LNQ-TYPE ' - ' WS-EDIT-FAIL-MSG
002940             UPON CRT.
002950     PERFORM B010-READ-REQUEST.
002960 C010-EDIT-AND-APPLY-EXIT.
002970     EXIT.
002980*
002990 D010-REQUEST-LOAN.
003000     MOVE LNQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
003010     PERFORM B020-FIND-ACCOUNT.
003020     IF NOT WS-FIND-ON-FILE
003030         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
003040         MOVE 1 TO WS-REJECT-SW
003050         GO TO D010-REQUEST-LOAN-EXIT.
003060     IF ANB-STATUS-DELETED
003070         MOVE 'ACCOUNT IS DELETED' TO WS-EDIT-FAIL-MSG
003080         MOVE 1 TO WS-REJECT-SW
003090         GO TO D010-REQUEST-LOAN-EXIT.
003100     CLOSE LOAN-REQUEST-FILE.
003110     OPEN I-O LOAN-REQUEST-FILE.
003120     PERFORM Z030-NEXT-LOAN-REQ-ID.
003130     MOVE WS-NEXT-LOAN-SLOT TO WS-LOAN-REL-KEY.
003140     MOVE WS-NEXT-LOAN-SLOT TO ANB-LOAN-REQ-REL-KEY.
003150     MOVE LNQ-ACCOUNT-NUMBER     TO ANB-LOAN-ACCT-NUMBER.
003160     MOVE LNQ-REQUESTED-AMOUNT   TO ANB-LOAN-REQUESTED-AMOUNT.
003170     MOVE LNQ-INTEREST-RATE      TO
003180         ANB-LOAN-INTEREST-RATE OF ANB-LOAN-REQ-REC.
003190     MOVE LNQ-LOAN-TYPE          TO
003200         ANB-LOAN-TYPE OF ANB-LOAN-REQ-REC.
003210     MOVE LNQ-EMI-PLAN           TO ANB-LOAN-EMI-PLAN.
003220     MOVE LNQ-GOVT-ID-NUMBER     TO ANB-LOAN-GOVT-ID-NUMBER.
003230     MOVE LNQ-TERMS-ACCEPTED     TO ANB-LOAN-TERMS-ACCEPTED.
003240     MOVE 'PENDING'              TO ANB-LOAN-STATUS.
003250     MOVE SPACES                 TO ANB-LOAN-ADMIN-COMMENT.
003260     MOVE WS-RUN-STAMP           TO ANB-LOAN-REQUESTED-AT.
003270     MOVE SPACES                 TO ANB-LOAN-PROCESSED-AT.
003280     MOVE SPACES                 TO ANB-LOAN-PROCESSED-BY.
003290     WRITE ANB-LOAN-REQ-REC.
003300     CLOSE LOAN-REQUEST-FILE.
003310     OPEN I-O LOAN-REQUEST-FILE.
003320     ADD 1 TO WS-NEXT-LOAN-SLOT.
003330     ADD 1 TO REQUEST-CTR.
003340 D010-REQUEST-LOAN-EXIT.
003350     EXIT.
003360*
003370 E010-APPROVE-LOAN.
003380     MOVE LNQ-LOAN-REQ-ID TO WS-FIND-LOAN-ID.
003390     PERFORM B040-FIND-LOAN-REQ.
003400     IF NOT WS-LOAN-FOUND
003410         MOVE 'LOAN REQUEST NOT FOUND' TO WS-EDIT-FAIL-MSG
003420         MOVE 1 TO WS-REJECT-SW
003430         GO TO E010-APPROVE-LOAN-EXIT.
003440     MOVE ANB-LOAN-ACCT-NUMBER TO WS-FIND-ACCT-NO.
003450     PERFORM B020-FIND-ACCOUNT.
003460     IF NOT WS-FIND-ON-FILE
003470         MOVE 'APPLICANT ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
003480         MOVE 1 TO WS-REJECT-SW
003490         GO TO E010-APPROVE-LOAN-EXIT.
003500     ADD ANB-LOAN-REQUESTED-AMOUNT TO ANB-BALANCE.
003510     REWRITE ANB-ACCT-REC.
003520* FLAT, SIMPLE, ONE-TIME INTEREST - NOT COMPOUNDING, NOT
003530* AMORTIZED PER PERIOD - SEE LOAN SERVICING NOTES (REQ 2110).
003540     COMPUTE WS-INTEREST-PORTION ROUNDED =
003550         ANB-LOAN-REQUESTED-AMOUNT *
003560         ANB-LOAN-INTEREST-RATE OF ANB-LOAN-REQ-REC / 100.
003570     COMPUTE WS-TOTAL-DUE =
003580         ANB-LOAN-REQUESTED-AMOUNT + WS-INTEREST-PORTION.
003590     MOVE 1                      TO ANB-TAKEN-LOAN.
003600     MOVE ANB-LOAN-REQUESTED-AMOUNT TO ANB-LOAN-AMOUNT.
003610     MOVE ANB-LOAN-INTEREST-RATE OF ANB-LOAN-REQ-REC TO
003620         ANB-LOAN-INTEREST-RATE OF ANB-ACCT-REC.
003630     MOVE WS-TOTAL-DUE           TO ANB-LOAN-TOTAL-DUE.
003640     MOVE WS-RUN-STAMP           TO ANB-LOAN-TAKEN-DATE.
003650     MOVE SPACES                 TO ANB-LOAN-LAST-PAID.
003660     MOVE ANB-LOAN-TYPE OF ANB-LOAN-REQ-REC TO
003670         ANB-LOAN-TYPE OF ANB-ACCT-REC.
003680     MOVE ANB-LOAN-EMI-PLAN      TO ANB-EMI-PLAN.
003690     REWRITE ANB-ACCT-REC.
003700     MOVE LNQ-LOAN-REQ-ID        TO WS-FIND-LOAN-ID.
003710     PERFORM B040-FIND-LOAN-REQ.
003720     MOVE 'APPROVED'             TO ANB-LOAN-STATUS.
003730     MOVE WS-RUN-STAMP           TO ANB-LOAN-PROCESSED-AT.
003740     MOVE 'ADMIN'                TO ANB-LOAN-PROCESSED-BY.
003750     REWRITE ANB-LOAN-REQ-REC.
003760     MOVE '-'                    TO ANB-FROM-ACCOUNT.
003770     MOVE ANB-LOAN-ACCT-NUMBER   TO ANB-TO-ACCOUNT.
003780     MOVE 'LOAN_CREDIT'          TO ANB-TRAN-TYPE.
003790     MOVE ANB-LOAN-REQUESTED-AMOUNT TO WS-LOG-AMOUNT.
003800     MOVE 'Loan Credited'        TO WS-LOG-CATEGORY.
003810     PERFORM L010-LOG-LOAN-TRAN THRU L010-LOG-LOAN-TRAN-EXIT.
003820     ADD 1 TO APPROVE-CTR.
003830 E010-APPROVE-LOAN-EXIT.
003840     EXIT.
003850*
003860 F010-REJECT-LOAN.
003870     MOVE LNQ-LOAN-REQ-ID TO WS-FIND-LOAN-ID.
003880     PERFORM B040-FIND-LOAN-REQ.
003890     IF NOT WS-LOAN-FOUND
003900         MOVE 'LOAN REQUEST NOT FOUND' TO WS-EDIT-FAIL-MSG
003910         MOVE 1 TO WS-REJECT-SW
003920         GO TO F010-REJECT-LOAN-EXIT.
003930     MOVE 'REJECTED'             TO ANB-LOAN-STATUS.
003940     MOVE LNQ-ADMIN-COMMENT      TO ANB-LOAN-ADMIN-COMMENT.
003950     MOVE WS-RUN-STAMP           TO ANB-LOAN-PROCESSED-AT.
003960     MOVE 'ADMIN'                TO ANB-LOAN-PROCESSED-BY.
003970     REWRITE ANB-LOAN-REQ-REC.
003980* NORMAL FLOW NEVER HITS THE ACCOUNT HERE - A PENDING REQUEST IS
003990* REJECTED BEFORE ANY LOAN FIELD IS TOUCHED ON THE ACCOUNT, THIS
004000* JUST CLEARS IT BACK OUT IF THAT ORDER WAS EVER VIOLATED.
004010     MOVE ANB-LOAN-ACCT-NUMBER TO WS-FIND-ACCT-NO.
004020     PERFORM B020-FIND-ACCOUNT.
004030     IF WS-FIND-ON-FILE
004040         IF ANB-HAS-LOAN
004050            AND ANB-LOAN-AMOUNT = ANB-LOAN-REQUESTED-AMOUNT
004060             MOVE 0 TO ANB-TAKEN-LOAN
004070             MOVE 0 TO ANB-LOAN-AMOUNT
004080             MOVE 0 TO ANB-LOAN-INTEREST-RATE OF ANB-ACCT-REC
004090             MOVE 0 TO ANB-LOAN-TOTAL-DUE
004100             MOVE SPACES TO ANB-LOAN-TAKEN-DATE
004110             REWRITE ANB-ACCT-REC.
004120     ADD 1 TO LNREJECT-CTR.
004130 F010-REJECT-LOAN-EXIT.
004140     EXIT.
004150*
004160 G010-REPAY-LOAN.
004170     MOVE LNQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
004180     PERFORM B020-FIND-ACCOUNT.
004190     IF NOT WS-FIND-ON-FILE
004200         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
004210         MOVE 1 TO WS-REJECT-SW
004220         GO TO G010-REPAY-LOAN-EXIT.
004230     IF LNQ-REPAY-AMOUNT > ANB-BALANCE
004240         MOVE 'INSUFFICIENT FUNDS' TO WS-EDIT-FAIL-MSG
004250         MOVE 1 TO WS-REJECT-SW
004260         GO TO G010-REPAY-LOAN-EXIT.
004270     SUBTRACT LNQ-REPAY-AMOUNT FROM ANB-BALANCE.
004280     REWRITE ANB-ACCT-REC.
004290* THE BALANCE DEBIT ABOVE IS ALREADY COMMITTED - IF THE LOAN-
004300* SIDE STEP BELOW CANNOT BE APPLIED, IT IS ROLLED BACK HERE AND
004310* THE REPAYMENT REJECTED, SAME GUARDED-LEG PRINCIPLE AS THE
004320* TRANSFER REVERSAL IN AN1600.
004330     IF NOT ANB-HAS-LOAN
004340         ADD LNQ-REPAY-AMOUNT TO ANB-BALANCE
004350         REWRITE ANB-ACCT-REC
004360         MOVE 'ACCOUNT HAS NO OPEN LOAN' TO WS-EDIT-FAIL-MSG
004370         MOVE 1 TO WS-REJECT-SW
004380         GO TO G010-REPAY-LOAN-EXIT.
004390     SUBTRACT LNQ-REPAY-AMOUNT FROM ANB-LOAN-TOTAL-DUE.
004400     MOVE WS-RUN-STAMP TO ANB-LOAN-LAST-PAID.
004410     REWRITE ANB-ACCT-REC.
004420     MOVE LNQ-ACCOUNT-NUMBER     TO ANB-FROM-ACCOUNT.
004430     MOVE '-'                    TO ANB-TO-ACCOUNT.
004440     MOVE 'LOAN_REPAYMENT'       TO ANB-TRAN-TYPE.
004450     MOVE LNQ-REPAY-AMOUNT       TO WS-LOG-AMOUNT.
004460     MOVE 'Loan Repayment'       TO WS-LOG-CATEGORY.
004470     PERFORM L010-LOG-LOAN-TRAN THRU L010-LOG-LOAN-TRAN-EXIT.
004480     ADD 1 TO REPAY-CTR.
004490 G010-REPAY-LOAN-EXIT.
004500     EXIT.
004510*
004520 H010-CLOSE-LOAN.
004530     MOVE LNQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
004540     PERFORM B020-FIND-ACCOUNT.
004550     IF NOT WS-FIND-ON-FILE
004560         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
004570         MOVE 1 TO WS-REJECT-SW
004580         GO TO H010-CLOSE-LOAN-EXIT.
004590     MOVE 0 TO ANB-LOAN-TOTAL-DUE.
004600     MOVE 0 TO ANB-TAKEN-LOAN.
004610     MOVE 0 TO ANB-LOAN-AMOUNT.
004620     MOVE 0 TO ANB-LOAN-INTEREST-RATE OF ANB-ACCT-REC.
004630     MOVE SPACES TO ANB-LOAN-TAKEN-DATE.
004640     MOVE WS-RUN-STAMP TO ANB-LOAN-LAST-PAID.
004650     REWRITE ANB-ACCT-REC.
004660     PERFORM B050-FIND-APPROVED-LOAN-REQ.
004670     IF WS-LOAN-FOUND
004680         MOVE 'CLOSED' TO ANB-LOAN-STATUS
004690         REWRITE ANB-LOAN-REQ-REC.
004700     ADD 1 TO CLOSE-CTR.
004710 H010-CLOSE-LOAN-EXIT.
004720     EXIT.
004730*
004740 J010-TOGGLE-AUTOPAY.
004750     MOVE LNQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
004760     PERFORM B020-FIND-ACCOUNT.
004770     IF NOT WS-FIND-ON-FILE
004780         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
004790         MOVE 1 TO WS-REJECT-SW
004800         GO TO J010-TOGGLE-AUTOPAY-EXIT.
004810     MOVE LNQ-AUTOPAY-FLAG TO ANB-AUTO-REPAYMENT-ENABLED.
004820     REWRITE ANB-ACCT-REC.
004830     ADD 1 TO TOGGLE-CTR.
004840 J010-TOGGLE-AUTOPAY-EXIT.
004850     EXIT.
004860*
004870* READ-ONLY - NO ACCT-MASTER OR TRAN-LOG FIELD IS CHANGED BY
004880* THIS LEG.  "AVERAGE BALANCE" REDUCES TO THE CURRENT BALANCE -
004890* THIS SYSTEM KEEPS NO BALANCE-HISTORY FILE TO AVERAGE OVER.
004900 K010-ANALYTICS-QUERY.
004910     MOVE LNQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
004920     PERFORM B020-FIND-ACCOUNT.
004930     IF NOT WS-FIND-ON-FILE
004940         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
004950         MOVE 1 TO WS-REJECT-SW
004960         GO TO K010-ANALYTICS-QUERY-EXIT.
004970     MOVE 0 TO WS-6MO-CREDIT-SUM.
004980     MOVE 0 TO WS-TRAN-EOF-SW.
004990     CLOSE TRANSACTION-LOG.
005000     OPEN INPUT TRANSACTION-LOG.
005010     PERFORM K020-SUM-6MO-CREDITS THRU K020-SUM-6MO-CREDITS-EXIT
005020         UNTIL WS-TRAN-AT-EOF.
005030     CLOSE TRANSACTION-LOG.
005040     OPEN EXTEND TRANSACTION-LOG.
005050     DISPLAY 'LOAN ANALYTICS FOR ACCT ' WS-FIND-ACCT-NO
005060         UPON CRT.
005070     DISPLAY 'AVERAGE (CURRENT) BALANCE =' ANB-BALANCE
005080         UPON CRT.
005090     DISPLAY '6-MONTH CREDIT TOTAL      =' WS-6MO-CREDIT-SUM
005100         UPON CRT.
005110     DISPLAY 'OUTSTANDING LOAN DUE      =' ANB-LOAN-TOTAL-DUE
005120         UPON CRT.
005130     ADD 1 TO QUERY-CTR.
005140 K010-ANALYTICS-QUERY-EXIT.
005150     EXIT.
005160*
005170 K020-SUM-6MO-CREDITS.
005180     READ TRANSACTION-LOG
005190         AT END MOVE 1 TO WS-TRAN-EOF-SW.
005200     IF NOT WS-TRAN-AT-EOF
005210         IF ANB-TRAN-SUCCESS
005220            AND (ANB-TYPE-DEPOSIT OR ANB-TYPE-TRANSFER)
005230            AND ANB-TO-ACCOUNT = WS-FIND-ACCT-NO
005240            AND ANB-TCA-CCYYMMDD NOT < WS-CUTOFF-CCYYMMDD
005250             ADD ANB-TRAN-AMOUNT TO WS-6MO-CREDIT-SUM.
005260 K020-SUM-6MO-CREDITS-EXIT.
005270     EXIT.
005280*
005290 L010-LOG-LOAN-TRAN.
005300* ANB-FROM-ACCOUNT/ANB-TO-ACCOUNT/ANB-TRAN-TYPE/WS-LOG-AMOUNT/
005310* WS-LOG-CATEGORY ARE ALREADY SET BY THE CALLER - SAME COMMON-
005320* FIELDS IDIOM AS H010-LOG-AND-ACCUM IN AN1500.
005330     ADD 1 TO WS-TID-SEQ.
005340     MOVE WS-TID-SEQ TO WS-TID-SEQ-X.
005350     STRING 'TXN-' WS-RS-CCYYMMDD (1:4) WS-RS-CCYYMMDD (6:2)
005360            WS-RS-CCYYMMDD (9:2) '-' WS-TID-SEQ-X
005370            DELIMITED BY SIZE INTO ANB-TRAN-ID.
005380     MOVE WS-LOG-AMOUNT   TO ANB-TRAN-AMOUNT.
005390     MOVE WS-LOG-CATEGORY TO ANB-CATEGORY.
005400     MOVE WS-RUN-STAMP    TO ANB-TRAN-CREATED-AT.
005410     MOVE 'SUCCESS'       TO ANB-TRAN-STATUS.
005420     WRITE ANB-TRAN-REC.
005430 L010-LOG-LOAN-TRAN-EXIT.
005440     EXIT.
005450*
005460 Z010-GET-RUN-DATE-TIME.
005470     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
005480     ACCEPT WS-RUN-TIME FROM TIME.
005490     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
005500            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
005510            DELIMITED BY SIZE INTO WS-RUN-STAMP.
005520*
005530* LOAN-REQUEST-FILE IS A RELATIVE FILE STANDING IN FOR ISAM -
005540* THE NEXT OPEN SLOT TO WRITE A NEW REQUEST INTO IS ONE PAST
005550* THE HIGHEST SLOT NOW OCCUPIED, FOUND HERE BY A ONE-TIME
005560* COUNTING PASS AHEAD OF THE QUEUE LOOP.
005570 Z025-FIND-NEXT-LOAN-SLOT.
005580     MOVE 0 TO WS-NEXT-LOAN-SLOT.
005590     OPEN INPUT LOAN-REQUEST-FILE.
005600     PERFORM Z026-COUNT-LOAN-SLOT THRU Z026-COUNT-LOAN-SLOT-EXIT
005610         UNTIL WS-LOAN-EOF.
005620     CLOSE LOAN-REQUEST-FILE.
005630     ADD 1 TO WS-NEXT-LOAN-SLOT.
005640 Z025-FIND-NEXT-LOAN-SLOT-EXIT.
005650     EXIT.
005660*
005670 Z026-COUNT-LOAN-SLOT.
005680     READ LOAN-REQUEST-FILE NEXT RECORD
005690         AT END MOVE '10' TO WS-LOAN-STATUS
005700         NOT AT END ADD 1 TO WS-NEXT-LOAN-SLOT.
005710 Z026-COUNT-LOAN-SLOT-EXIT.
005720     EXIT.
005730*
005740* SIX-MONTH CUTOFF, BUILT ONCE PER RUN - SAME YEAR/MONTH BORROW
005750* ARITHMETIC AS Z020 IN AN1700, WITH THE SAME DAY-OF-MONTH
005760* ROUNDING SIMPLIFICATION FOR SHORTER TARGET MONTHS.
005770 Z020-COMPUTE-6MO-CUTOFF.
005780     MOVE WS-RUN-CCYY TO WS-CUT-CCYY.
005790     MOVE WS-RUN-DD   TO WS-CUT-DD.
005800     IF WS-RUN-MM > 6
005810         COMPUTE WS-CUT-MM = WS-RUN-MM - 6
005820     ELSE
005830         COMPUTE WS-CUT-MM = WS-RUN-MM + 6
005840         COMPUTE WS-CUT-CCYY = WS-RUN-CCYY - 1.
005850     IF WS-CUT-DD > 28 AND WS-CUT-MM = 2
005860         MOVE 28 TO WS-CUT-DD.
005870     STRING WS-CUT-CCYY WS-CUT-MM WS-CUT-DD
005880            DELIMITED BY SIZE INTO WS-CUTOFF-CCYYMMDD.
005890*
005900* 11-DIGIT-WIDE LOAN-REQ-ID, DERIVED FROM THE RUN CLOCK PLUS THE
005910* IN-RUN SEQUENCE SO THIS JOB NEVER REPEATS A NUMBER - SAME
005920* IDIOM AS Z030-NEXT-ACCOUNT-NUMBER IN AN1100.
005930 Z030-NEXT-LOAN-REQ-ID.
005940     ADD 1 TO WS-TID-SEQ.
005950     COMPUTE ANB-LOAN-REQ-ID =
005960             100000000 + (WS-RUN-SS * 10000) +
005970             (WS-TID-SEQ * 7).
005980*
005990 Z090-END-RTN.
006000     DISPLAY 'A N 2 0 0 0   T O T A L S' UPON CRT AT 0915.
006010     DISPLAY 'REQUESTS READ   =' REC-CTR      UPON CRT AT 1025.
006020     DISPLAY 'LOANS REQUESTED =' REQUEST-CTR  UPON CRT AT 1125.
006030     DISPLAY 'LOANS APPROVED  =' APPROVE-CTR  UPON CRT AT 1225.
006040     DISPLAY 'LOANS REJECTED  =' LNREJECT-CTR UPON CRT AT 1325.
006050     DISPLAY 'REPAYMENTS APPL =' REPAY-CTR    UPON CRT AT 1425.
006060     DISPLAY 'LOANS CLOSED    =' CLOSE-CTR    UPON CRT AT 1525.
006070     DISPLAY 'AUTOPAY TOGGLED =' TOGGLE-CTR   UPON CRT AT 1625.
006080     DISPLAY 'ANALYTICS READS =' QUERY-CTR    UPON CRT AT 1725.
006090     DISPLAY 'REQS REJECTED   =' REJECT-CTR   UPON CRT AT 1825.
006100     CLOSE LOAN-QUEUE-FILE.
006110     CLOSE ACCOUNT-MASTER.
006120     CLOSE LOAN-REQUEST-FILE.
006130     CLOSE TRANSACTION-LOG.
006140     STOP RUN.
