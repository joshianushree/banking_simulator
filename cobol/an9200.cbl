000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN9200.
000120 AUTHOR.        EJ.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  03/15/2000.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 9 2 0 0  -  A L L   T R A N S A C T I O N S   R E P O R T
000190*   FLAT DETAIL LISTING OF EVERY RECORD ON TRANSACTION-LOG, ONE
000200*   LINE PER TRANSACTION, IN LOG ORDER, NO CONTROL BREAK.
000210*   PRINTS TO ANRPT2.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240* 03/15/2000  EJ   ORIGINAL PROGRAM
000250* 09/09/2001  EJ   WIDENED CATEGORY COLUMN
000260* 01/06/1999  RKP  Y2K - RUN-DATE FOOTER NOW CCYY NOT YY
000270*-----------------------------------------------------------------
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     CONSOLE IS CRT
000320     C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT TRANSACTION-LOG    ASSIGN TO ANTRANL
000360            ORGANIZATION IS LINE SEQUENTIAL.
000370     SELECT TRANSACTIONS-REPORT ASSIGN TO ANRPT2
000380            ORGANIZATION IS LINE SEQUENTIAL.
000390*
000400 DATA DIVISION.
000410*
000420 FILE SECTION.
000430*
000440 FD  TRANSACTION-LOG
000450     LABEL RECORDS ARE STANDARD
000460     DATA RECORD IS ANB-TRAN-REC.
000470 COPY ANBLPS-TRAN.
000480*
000490 FD  TRANSACTIONS-REPORT
000500     LABEL RECORDS ARE OMITTED
000510     DATA RECORD IS RPT-LINE.
000520 01  RPT-LINE                        PIC X(132).
000530*
000540 WORKING-STORAGE SECTION.
000550*
000560 01  WS-SWITCHES.
000570     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000580         88  END-OF-TRANSACTIONS     VALUE 1.
000590*
000600 01  WS-COUNTERS.
000610     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
000620     05  LINE-CTR                    PIC 9(3) COMP-3 VALUE 0.
000630     05  PAGE-CTR                    PIC 9(5) COMP-3 VALUE 0.
000640*
000650 01  WS-RUN-DATE-TIME.
000660     05  WS-RUN-CCYY                 PIC 9(4).
000670     05  WS-RUN-MM                   PIC 9(2).
000680     05  WS-RUN-DD                   PIC 9(2).
000690* NUMERIC VIEW OF THE RUN DATE, FOR THE PAGE-FOOTER DISPLAY LINE.
000700 01  WS-RUN-DATE-TIME-R REDEFINES WS-RUN-DATE-TIME
000710         PIC 9(8).
000720 01  WS-RUN-DATE-X.
000730     05  WS-RD-MM                    PIC 9(2).
000740     05  FILLER                      PIC X(1) VALUE '/'.
000750     05  WS-RD-DD                    PIC 9(2).
000760     05  FILLER                      PIC X(1) VALUE '/'.
000770     05  WS-RD-CCYY                  PIC 9(4).
000780*
000790 01  WS-HEAD-1.
000800     05  FILLER                      PIC X(47) VALUE SPACES.
000810     05  FILLER                      PIC X(25) VALUE
000820         'ALL TRANSACTIONS REPORT'.
000830     05  FILLER                      PIC X(60) VALUE SPACES.
000840*
000850 01  WS-HEAD-2.
000860     05  FILLER                      PIC X(1)  VALUE SPACES.
000870     05  FILLER                      PIC X(23) VALUE 'TX ID'.
000880     05  FILLER                      PIC X(11) VALUE 'DATE'.
000890     05  FILLER                      PIC X(15) VALUE 'TYPE'.
000900     05  FILLER                      PIC X(16) VALUE 'AMOUNT'.
000910     05  FILLER                      PIC X(12) VALUE 'FROM ACC'.
000920     05  FILLER                      PIC X(12) VALUE 'TO ACC'.
000930     05  FILLER                      PIC X(21) VALUE 'CATEGORY'.
000940     05  FILLER                      PIC X(11) VALUE 'STATUS'.
000950*
000960 01  WS-DET-LINE.
000970     05  FILLER                      PIC X(1)  VALUE SPACES.
000980     05  DET-TX-ID                   PIC X(22).
000990     05  FILLER                      PIC X(1)  VALUE SPACES.
001000     05  DET-DATE                    PIC X(10).
001010     05  FILLER                      PIC X(1)  VALUE SPACES.
001020     05  DET-TYPE                    PIC X(14).
001030     05  FILLER                      PIC X(1)  VALUE SPACES.
001040     05  DET-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
001050     05  FILLER                      PIC X(1)  VALUE SPACES.
001060     05  DET-FROM-ACC                PIC X(11).
001070     05  FILLER                      PIC X(1)  VALUE SPACES.
001080     05  DET-TO-ACC                  PIC X(11).
001090     05  FILLER                      PIC X(1)  VALUE SPACES.
001100     05  DET-CATEGORY                PIC X(20).
001110     05  FILLER                      PIC X(1)  VALUE SPACES.
001120     05  DET-STATUS                  PIC X(10).
001130*
001140 01  WS-FOOT-LINE.
001150     05  FILLER                      PIC X(1)  VALUE SPACES.
001160     05  FILLER                      PIC X(33) VALUE
001170         'Generated by AstroNova Bank (c) '.
001180     05  FOOT-RUN-DATE                PIC X(10).
001190     05  FILLER                      PIC X(88) VALUE SPACES.
001200*
001210 PROCEDURE DIVISION.
001220*
001230 A010-MAIN-LINE.
001240     PERFORM Z010-GET-RUN-DATE.
001250     OPEN INPUT TRANSACTION-LOG.
001260     OPEN OUTPUT TRANSACTIONS-REPORT.
001270     PERFORM C010-PRINT-HEADINGS THRU C010-PRINT-HEADINGS-EXIT.
001280     PERFORM B010-READ-TRANSACTION.
001290     PERFORM D010-PRINT-DETAIL THRU D010-PRINT-DETAIL-EXIT
001300         UNTIL END-OF-TRANSACTIONS.
001310     PERFORM E010-PRINT-FOOTER THRU E010-PRINT-FOOTER-EXIT.
001320     PERFORM Z090-END-RTN.
001330*
001340 B010-READ-TRANSACTION.
001350     READ TRANSACTION-LOG
001360         AT END MOVE 1 TO EOF-SW.
001370     IF NOT END-OF-TRANSACTIONS
001380         ADD 1 TO REC-CTR.
001390*
001400 C010-PRINT-HEADINGS.
001410     ADD 1 TO PAGE-CTR.
001420     MOVE 0 TO LINE-CTR.
001430     WRITE RPT-LINE FROM WS-HEAD-1 AFTER ADVANCING PAGE.
001440     WRITE RPT-LINE FROM WS-HEAD-2 AFTER ADVANCING 2 LINES.
001450     ADD 3 TO LINE-CTR.
001460 C010-PRINT-HEADINGS-EXIT.
001470     EXIT.
001480*
001490 D010-PRINT-DETAIL.
001500     IF LINE-CTR > 55
001510         PERFORM C010-PRINT-HEADINGS
001520             THRU C010-PRINT-HEADINGS-EXIT.
001530     MOVE ANB-TRAN-ID         TO DET-TX-ID.
001540     MOVE ANB-TCA-CCYYMMDD    TO DET-DATE.
001550     MOVE ANB-TRAN-TYPE       TO DET-TYPE.
001560     MOVE ANB-TRAN-AMOUNT     TO DET-AMOUNT.
001570     MOVE ANB-FROM-ACCOUNT    TO DET-FROM-ACC.
001580     MOVE ANB-TO-ACCOUNT      TO DET-TO-ACC.
001590     MOVE ANB-CATEGORY        TO DET-CATEGORY.
001600     MOVE ANB-TRAN-STATUS     TO DET-STATUS.
001610     WRITE RPT-LINE FROM WS-DET-LINE AFTER ADVANCING 1 LINE.
001620     ADD 1 TO LINE-CTR.
001630     PERFORM B010-READ-TRANSACTION.
001640 D010-PRINT-DETAIL-EXIT.
001650     EXIT.
001660*
001670 E010-PRINT-FOOTER.
001680     MOVE WS-RUN-DATE-X TO FOOT-RUN-DATE.
001690     WRITE RPT-LINE FROM WS-FOOT-LINE AFTER ADVANCING 2 LINES.
001700 E010-PRINT-FOOTER-EXIT.
001710     EXIT.
001720*
001730 Z010-GET-RUN-DATE.
001740     ACCEPT WS-RUN-DATE-TIME FROM DATE YYYYMMDD.
001750     MOVE WS-RUN-MM   TO WS-RD-MM.
001760     MOVE WS-RUN-DD   TO WS-RD-DD.
001770     MOVE WS-RUN-CCYY TO WS-RD-CCYY.
001780*
001790 Z090-END-RTN.
001800     DISPLAY 'A N 9 2 0 0   T O T A L S' UPON CRT AT 0915.
001810     DISPLAY 'RUN DATE (CCYYMMDD)=' WS-RUN-DATE-TIME-R
001820         UPON CRT AT 1010.
001830     DISPLAY 'TRANSACTIONS PRTD =' REC-CTR UPON CRT AT 1025.
001840     DISPLAY 'PAGES PRINTED     =' PAGE-CTR UPON CRT AT 1125.
001850     CLOSE TRANSACTION-LOG.
001860     CLOSE TRANSACTIONS-REPORT.
001870     STOP RUN.
