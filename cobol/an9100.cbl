000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN9100.
000120 AUTHOR.        EJ.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  03/15/2000.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 9 1 0 0  -  A L L   A C C O U N T S   R E P O R T
000190*   FLAT DETAIL LISTING OF EVERY RECORD ON ACCOUNT-MASTER, ONE
000200*   LINE PER ACCOUNT, NO CONTROL BREAK.  PRINTS TO ANRPT1.
000210*-----------------------------------------------------------------
000220* CHANGE LOG
000230* 03/15/2000  EJ   ORIGINAL PROGRAM
000240* 09/09/2001  EJ   WIDENED HOLDER-NAME COLUMN FOR LONG NAMES
000250* 01/06/1999  RKP  Y2K - RUN-DATE FOOTER NOW CCYY NOT YY
000260*-----------------------------------------------------------------
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     CONSOLE IS CRT
000310     C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT ACCOUNT-MASTER  ASSIGN TO ANACCTM
000350            ORGANIZATION IS RELATIVE
000360            ACCESS MODE IS SEQUENTIAL
000370            FILE STATUS IS WS-ACCT-STATUS.
000380     SELECT ACCOUNTS-REPORT ASSIGN TO ANRPT1
000390            ORGANIZATION IS LINE SEQUENTIAL.
000400*
000410 DATA DIVISION.
000420*
000430 FILE SECTION.
000440*
000450 FD  ACCOUNT-MASTER
000460     LABEL RECORDS ARE STANDARD
000470     DATA RECORD IS ANB-ACCT-REC.
000480 COPY ANBLPS-ACCT.
000490*
000500 FD  ACCOUNTS-REPORT
000510     LABEL RECORDS ARE OMITTED
000520     DATA RECORD IS RPT-LINE.
000530 01  RPT-LINE                        PIC X(132).
000540*
000550 WORKING-STORAGE SECTION.
000560*
000570 01  WS-SWITCHES.
000580     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000590         88  END-OF-ACCOUNTS         VALUE 1.
000600*
000610 01  WS-COUNTERS.
000620     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
000630     05  LINE-CTR                    PIC 9(3) COMP-3 VALUE 0.
000640     05  PAGE-CTR                    PIC 9(5) COMP-3 VALUE 0.
000650*
000660 01  WS-ACCT-STATUS                  PIC X(2).
000670     88  WS-ACCT-OK                  VALUE '00'.
000680     88  WS-ACCT-EOF                 VALUE '10'.
000690*
000700 01  WS-RUN-DATE-TIME.
000710     05  WS-RUN-CCYY                 PIC 9(4).
000720     05  WS-RUN-MM                   PIC 9(2).
000730     05  WS-RUN-DD                   PIC 9(2).
000740 01  WS-RUN-DATE-X.
000750     05  WS-RD-MM                    PIC 9(2).
000760     05  FILLER                      PIC X(1) VALUE '/'.
000770     05  WS-RD-DD                    PIC 9(2).
000780     05  FILLER                      PIC X(1) VALUE '/'.
000790     05  WS-RD-CCYY                  PIC 9(4).
000800*
000810* HEADING/DETAIL/FOOTER 01-LEVELS - EACH PADDED TO THE FULL
000820* 132-BYTE PRINT-LINE WIDTH WITH TRAILING FILLER, HOUSE STYLE.
000830 01  WS-HEAD-1.
000840     05  FILLER                      PIC X(45) VALUE SPACES.
000850     05  FILLER                      PIC X(20) VALUE
000860         'ALL ACCOUNTS REPORT'.
000870     05  FILLER                      PIC X(67) VALUE SPACES.
000880*
000890 01  WS-HEAD-2.
000900     05  FILLER                      PIC X(1)  VALUE SPACES.
000910     05  FILLER                      PIC X(11) VALUE 'ACC NO'.
000920     05  FILLER                      PIC X(26) VALUE 'HOLDER'.
000930     05  FILLER                      PIC X(31) VALUE 'EMAIL'.
000940     05  FILLER                      PIC X(16) VALUE 'BALANCE'.
000950     05  FILLER                      PIC X(11) VALUE 'TYPE'.
000960     05  FILLER                      PIC X(11) VALUE 'STATUS'.
000970     05  FILLER                      PIC X(12) VALUE 'IFSC CODE'.
000980     05  FILLER                      PIC X(13) VALUE SPACES.
000990*
001000 01  WS-DET-LINE.
001010     05  FILLER                      PIC X(1)  VALUE SPACES.
001020     05  DET-ACCT-NO                 PIC X(11).
001030     05  FILLER                      PIC X(1)  VALUE SPACES.
001040     05  DET-HOLDER                  PIC X(25).
001050     05  FILLER                      PIC X(1)  VALUE SPACES.
001060     05  DET-EMAIL                   PIC X(30).
001070     05  FILLER                      PIC X(1)  VALUE SPACES.
001080     05  DET-BALANCE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
001090     05  FILLER                      PIC X(1)  VALUE SPACES.
001100     05  DET-TYPE                    PIC X(10).
001110     05  FILLER                      PIC X(1)  VALUE SPACES.
001120     05  DET-STATUS                  PIC X(10).
001130     05  FILLER                      PIC X(1)  VALUE SPACES.
001140     05  DET-IFSC                    PIC X(11).
001150     05  FILLER                      PIC X(6)  VALUE SPACES.
001160*
001170 01  WS-FOOT-LINE.
001180     05  FILLER                      PIC X(1)  VALUE SPACES.
001190     05  FILLER                      PIC X(23) VALUE
001200         'Generated by AstroNova Bank (c) '.
001210     05  FOOT-RUN-DATE                PIC X(10).
001220     05  FILLER                      PIC X(98) VALUE SPACES.
001230*
001240 PROCEDURE DIVISION.
001250*
001260 A010-MAIN-LINE.
001270     PERFORM Z010-GET-RUN-DATE.
001280     OPEN INPUT ACCOUNT-MASTER.
001290     OPEN OUTPUT ACCOUNTS-REPORT.
001300     PERFORM C010-PRINT-HEADINGS THRU C010-PRINT-HEADINGS-EXIT.
001310     PERFORM B010-READ-ACCOUNT.
001320     PERFORM D010-PRINT-DETAIL THRU D010-PRINT-DETAIL-EXIT
001330         UNTIL END-OF-ACCOUNTS.
001340     PERFORM E010-PRINT-FOOTER THRU E010-PRINT-FOOTER-EXIT.
001350     PERFORM Z090-END-RTN.
001360*
001370 B010-READ-ACCOUNT.
001380     READ ACCOUNT-MASTER NEXT RECORD
001390         AT END MOVE 1 TO EOF-SW.
001400     IF NOT END-OF-ACCOUNTS
001410         ADD 1 TO REC-CTR.
001420*
001430 C010-PRINT-HEADINGS.
001440     ADD 1 TO PAGE-CTR.
001450     MOVE 0 TO LINE-CTR.
001460     WRITE RPT-LINE FROM WS-HEAD-1 AFTER ADVANCING PAGE.
001470     WRITE RPT-LINE FROM WS-HEAD-2 AFTER ADVANCING 2 LINES.
001480     ADD 3 TO LINE-CTR.
001490 C010-PRINT-HEADINGS-EXIT.
001500     EXIT.
001510*
001520 D010-PRINT-DETAIL.
001530     IF LINE-CTR > 55
001540         PERFORM C010-PRINT-HEADINGS
001550             THRU C010-PRINT-HEADINGS-EXIT.
001560     MOVE ANB-ACCT-NUMBER  TO DET-ACCT-NO.
001570     MOVE ANB-HOLDER-NAME  TO DET-HOLDER.
001580     MOVE ANB-EMAIL        TO DET-EMAIL.
001590     MOVE ANB-BALANCE      TO DET-BALANCE.
001600     MOVE ANB-ACCOUNT-TYPE TO DET-TYPE.
001610     MOVE ANB-STATUS       TO DET-STATUS.
001620     MOVE ANB-IFSC-CODE    TO DET-IFSC.
001630     WRITE RPT-LINE FROM WS-DET-LINE AFTER ADVANCING 1 LINE.
001640     ADD 1 TO LINE-CTR.
001650     PERFORM B010-READ-ACCOUNT.
001660 D010-PRINT-DETAIL-EXIT.
001670     EXIT.
001680*
001690 E010-PRINT-FOOTER.
001700     MOVE WS-RUN-DATE-X TO FOOT-RUN-DATE.
001710     WRITE RPT-LINE FROM WS-FOOT-LINE AFTER ADVANCING 2 LINES.
001720 E010-PRINT-FOOTER-EXIT.
001730     EXIT.
001740*
001750 Z010-GET-RUN-DATE.
001760     ACCEPT WS-RUN-DATE-TIME FROM DATE YYYYMMDD.
001770     MOVE WS-RUN-MM   TO WS-RD-MM.
001780     MOVE WS-RUN-DD   TO WS-RD-DD.
001790     MOVE WS-RUN-CCYY TO WS-RD-CCYY.
001800*
001810 Z090-END-RTN.
001820     DISPLAY 'A N 9 1 0 0   T O T A L S' UPON CRT AT 0915.
001830     DISPLAY 'ACCOUNTS PRINTED =' REC-CTR UPON CRT AT 1025.
001840     DISPLAY 'PAGES PRINTED    =' PAGE-CTR UPON CRT AT 1125.
001850     CLOSE ACCOUNT-MASTER.
001860     CLOSE ACCOUNTS-REPORT.
001870     STOP RUN.
