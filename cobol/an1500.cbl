000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN1500.
000120 AUTHOR.        DLM.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  05/18/1998.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 1 5 0 0  -  D E P O S I T / W I T H D R A W / X F E R
000190*   READS ONE TRANSACTION-REQUEST PER ITERATION AND POSTS IT
000200*   AGAINST THE ACCT-MASTER - DEPOSIT, WITHDRAW OR TRANSFER.
000210*   REJECTS ARE DISPLAYED AND COUNTED, NOT WRITTEN TO A FILE.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240* 05/18/1998  DLM  ORIGINAL PROGRAM - DEPOSIT/WITHDRAW ONLY
000250* 02/09/1999  DLM  ADDED TRANSFER POSTING (FROM/TO + IFSC MATCH)
000260* 01/22/2000  EJ   Y2K - TX-ID SLUG NOW CARRIES CCYY
000270* 09/14/2001  DLM  ADDED TX-LOCKED CHECK ON WITHDRAW/TRANSFER
000280* 06/03/2004  RKP  ADDED CATEGORY PASSTHROUGH TO TRAN-LOG
000290* 04/19/2007  EJ   ADDED REACTIVATE-IF-INACTIVE ON ALL THREE LEGS
000300* 02/11/2010  RKP  ADDED CONTROL TOTALS PER TX-TYPE PLUS REJECTS
000310* 05/04/2015  DLM  CONVERTED TO ACCOUNT-MASTER RELATIVE I-O
000320*-----------------------------------------------------------------
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     CONSOLE IS CRT
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT TX-REQUEST-FILE  ASSIGN TO ANTRANQ
000410            ORGANIZATION IS LINE SEQUENTIAL.
000420     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000430            ORGANIZATION IS RELATIVE
000440            ACCESS MODE IS DYNAMIC
000450            RELATIVE KEY IS WS-ACCT-REL-KEY
000460            FILE STATUS IS WS-ACCT-STATUS.
000470     SELECT TRANSACTION-LOG  ASSIGN TO ANTRANL
000480            ORGANIZATION IS LINE SEQUENTIAL.
000490*
000500 DATA DIVISION.
000510*
000520 FILE SECTION.
000530*
000540 FD  TX-REQUEST-FILE
000550     LABEL RECORDS ARE STANDARD
000560     DATA RECORD IS TXQ-REC.
000570 01  TXQ-REC.
000580     05  TXQ-TYPE                    PIC X(14).
000590         88  TXQ-IS-DEPOSIT          VALUE 'DEPOSIT'.
000600         88  TXQ-IS-WITHDRAW         VALUE 'WITHDRAW'.
000610         88  TXQ-IS-TRANSFER         VALUE 'TRANSFER'.
000620     05  TXQ-ACCOUNT-NUMBER          PIC X(11).
000630     05  TXQ-FROM-ACCOUNT            PIC X(11).
000640     05  TXQ-TO-ACCOUNT              PIC X(11).
000650     05  TXQ-DEST-IFSC               PIC X(11).
000660     05  TXQ-AMOUNT                  PIC S9(13)V99.
000670     05  TXQ-CATEGORY                PIC X(30).
000680     05  FILLER                      PIC X(30).
000690*
000700 FD  ACCOUNT-MASTER
000710     LABEL RECORDS ARE STANDARD
000720     DATA RECORD IS ANB-ACCT-REC.
000730 COPY ANBLPS-ACCT.
000740*
000750 FD  TRANSACTION-LOG
000760     LABEL RECORDS ARE STANDARD
000770     DATA RECORD IS ANB-TRAN-REC.
000780 COPY ANBLPS-TRAN.
000790*
000800 WORKING-STORAGE SECTION.
000810*
000820 01  WS-SWITCHES.
000830     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000840         88  END-OF-REQUESTS         VALUE 1.
000850     05  WS-REJECT-SW                PIC 9(1) COMP VALUE 0.
000860         88  WS-REQUEST-REJECTED     VALUE 1.
000870     05  WS-FIND-SW                  PIC 9(1) COMP VALUE 0.
000880         88  WS-FIND-ON-FILE         VALUE 1.
000890*
000900 01  WS-COUNTERS.
000910     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
000920     05  REJECT-CTR                  PIC 9(7) COMP-3 VALUE 0.
000930     05  DEPOSIT-CTR                 PIC 9(7) COMP-3 VALUE 0.
000940     05  DEPOSIT-TOTAL               PIC S9(13)V99 COMP-3 VALUE 0.
000950     05  WITHDRAW-CTR                PIC 9(7) COMP-3 VALUE 0.
000960     05  WITHDRAW-TOTAL              PIC S9(13)V99 COMP-3 VALUE 0.
000970     05  TRANSFER-CTR                PIC 9(7) COMP-3 VALUE 0.
000980     05  TRANSFER-TOTAL              PIC S9(13)V99 COMP-3 VALUE 0.
000990*
001000 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
001010 01  WS-ACCT-STATUS                  PIC X(2).
001020     88  WS-ACCT-OK                  VALUE '00'.
001030     88  WS-ACCT-EOF                 VALUE '10'.
001040*
001050 01  WS-FIND-ACCT-NO                 PIC X(11).
001060 01  WS-EDIT-FAIL-MSG                PIC X(60).
001070*
001080 01  WS-FROM-SNAPSHOT.
001090     05  WS-FROM-BALANCE             PIC S9(13)V99 COMP-3.
001100*
001110 01  WS-TO-SNAPSHOT.
001120     05  WS-TO-IFSC                  PIC X(11).
001130     05  WS-TO-IS-DELETED            PIC 9(1).
001140*
001150 01  WS-IFSC-COMPARE.
001160     05  WS-IFSC-SUPPLIED            PIC X(11).
001170     05  WS-IFSC-ON-FILE             PIC X(11).
001180*
001190 01  WS-RUN-DATE-TIME.
001200     05  WS-RUN-DATE.
001210         10  WS-RUN-CCYY              PIC 9(4).
001220         10  WS-RUN-MM                PIC 9(2).
001230         10  WS-RUN-DD                PIC 9(2).
001240     05  WS-RUN-TIME.
001250         10  WS-RUN-HH                PIC 9(2).
001260         10  WS-RUN-MIN               PIC 9(2).
001270         10  WS-RUN-SS                PIC 9(2).
001280 01  WS-RUN-STAMP                    PIC X(19).
001290 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
001300     05  WS-RS-CCYYMMDD              PIC X(10).
001310     05  FILLER                      PIC X(1).
001320     05  WS-RS-HHMMSS                PIC X(8).
001330*
001340 01  WS-TID-SEQ                      PIC 9(8) COMP-3 VALUE 0.
001350 01  WS-TID-SEQ-X                    PIC X(8).
001360*
001370 PROCEDURE DIVISION.
001380*
001390 A010-MAIN-LINE.
001400     PERFORM Z010-GET-RUN-DATE-TIME.
001410     DISPLAY SPACES UPON CRT.
001420     DISPLAY '* * * * * B E G I N   A N 1 5 0 0'
001430         UPON CRT AT 1401.
001440     OPEN INPUT TX-REQUEST-FILE.
001450     OPEN I-O ACCOUNT-MASTER.
001460     OPEN EXTEND TRANSACTION-LOG.
001470     PERFORM B010-READ-REQUEST.
001480     PERFORM C010-EDIT-AND-POST THRU C010-EDIT-AND-POST-EXIT
001490         UNTIL END-OF-REQUESTS.
001500     PERFORM Z090-END-RTN.
001510*
001520 B010-READ-REQUEST.
001530     READ TX-REQUEST-FILE
001540         AT END MOVE 1 TO EOF-SW.
001550     IF NOT END-OF-REQUESTS
001560         ADD 1 TO REC-CTR.
001570*
001580 B020-FIND-ACCOUNT.
001590* REPOSITIONS TO THE TOP OF ACCT-MASTER AND SCANS FORWARD FOR
001600* WS-FIND-ACCT-NO - NO ISAM ON THIS BOX, SEE NOTE IN ANBLPS-ACCT.
001610* LEAVES THE MATCHED RECORD IN ANB-ACCT-REC, FILE POSITIONED ON
001620* IT, SO A REWRITE CAN FOLLOW DIRECTLY IF NOTHING ELSE IS READ.
001630     MOVE 0 TO WS-FIND-SW.
001640     CLOSE ACCOUNT-MASTER.
001650     OPEN I-O ACCOUNT-MASTER.
001660     PERFORM B021-SCAN-ACCOUNT THRU B021-SCAN-ACCOUNT-EXIT
001670         UNTIL WS-ACCT-EOF OR WS-FIND-ON-FILE.
001680 B020-FIND-ACCOUNT-EXIT.
001690     EXIT.
001700*
001710 B021-SCAN-ACCOUNT.
001720     READ ACCOUNT-MASTER NEXT RECORD
001730         AT END MOVE '10' TO WS-ACCT-STATUS.
001740     IF WS-ACCT-OK
001750         IF ANB-ACCT-NUMBER = WS-FIND-ACCT-NO
001760             MOVE 1 TO WS-FIND-SW.
001770 B021-SCAN-ACCOUNT-EXIT.
001780     EXIT.
001790*
001800 B030-REACTIVATE-IF-INACTIVE.
001810     IF ANB-STATUS-INACTIVE
001820         MOVE 'ACTIVE' TO ANB-STATUS.
001830 B030-REACTIVATE-IF-INACTIVE-EXIT.
001840     EXIT.
001850*
001860 C010-EDIT-AND-POST.
001870     MOVE 0 TO WS-REJECT-SW.
001880     MOVE SPACES TO WS-EDIT-FAIL-MSG.
001890     IF TXQ-AMOUNT NOT > 0
001900         MOVE 'AMOUNT MUST BE POSITIVE' TO WS-EDIT-FAIL-MSG
001910         MOVE 1 TO WS-REJECT-SW
001920     ELSE
001930         EVALUATE TRUE
001940             WHEN TXQ-IS-DEPOSIT
001950                 PERFORM E010-POST-DEPOSIT
001960                     THRU E010-POST-DEPOSIT-EXIT
001970             WHEN TXQ-IS-WITHDRAW
001980                 PERFORM F010-POST-WITHDRAW
001990                     THRU F010-POST-WITHDRAW-EXIT
002000             WHEN TXQ-IS-TRANSFER
002010                 PERFORM G010-POST-TRANSFER
002020                     THRU G010-POST-TRANSFER-EXIT
002030             WHEN OTHER
002040                 MOVE 'BAD TRANSACTION TYPE' TO WS-EDIT-FAIL-MSG
002050                 MOVE 1 TO WS-REJECT-SW.
002070     IF WS-REQUEST-REJECTED
002080         ADD 1 TO REJECT-CTR
002090         DISPLAY 'REJECT: ' TXQ-TYPE ' - ' WS-EDIT-FAIL-MSG
002100             UPON CRT.
002110     PERFORM B010-READ-REQUEST.
002120 C010-EDIT-AND-POST-EXIT.
002130     EXIT.
002140*
002150 E010-POST-DEPOSIT.
002160     MOVE TXQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
002170     PERFORM B020-FIND-ACCOUNT.
002180     IF NOT WS-FIND-ON-FILE
002190         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002200         MOVE 1 TO WS-REJECT-SW
002210         GO TO E010-POST-DEPOSIT-EXIT.
002220     ADD TXQ-AMOUNT TO ANB-BALANCE.
002230     MOVE WS-RUN-STAMP TO ANB-LAST-ACTIVITY.
002240     PERFORM B030-REACTIVATE-IF-INACTIVE
002250         THRU B030-REACTIVATE-IF-INACTIVE-EXIT.
002260     REWRITE ANB-ACCT-REC.
002270     MOVE '-'                   TO ANB-FROM-ACCOUNT.
002280     MOVE TXQ-ACCOUNT-NUMBER     TO ANB-TO-ACCOUNT.
002290     MOVE 'DEPOSIT'              TO ANB-TRAN-TYPE.
002300     PERFORM H010-LOG-AND-ACCUM THRU H010-LOG-AND-ACCUM-EXIT.
002310     ADD 1           TO DEPOSIT-CTR.
002320     ADD TXQ-AMOUNT  TO DEPOSIT-TOTAL.
002330 E010-POST-DEPOSIT-EXIT.
002340     EXIT.
002350*
002360 F010-POST-WITHDRAW.
002370     MOVE TXQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
002380     PERFORM B020-FIND-ACCOUNT.
002390     IF NOT WS-FIND-ON-FILE
002400         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002410         MOVE 1 TO WS-REJECT-SW
002420         GO TO F010-POST-WITHDRAW-EXIT.
002430     IF ANB-TX-IS-LOCKED
002440         MOVE 'ACCOUNT TX ARE LOCKED' TO WS-EDIT-FAIL-MSG
002450         MOVE 1 TO WS-REJECT-SW
002460         GO TO F010-POST-WITHDRAW-EXIT.
002470     IF TXQ-AMOUNT < 100
002480         MOVE 'WITHDRAWAL BELOW MINIMUM' TO WS-EDIT-FAIL-MSG
002490         MOVE 1 TO WS-REJECT-SW
002500         GO TO F010-POST-WITHDRAW-EXIT.
002510     IF TXQ-AMOUNT > ANB-BALANCE
002520         MOVE 'INSUFFICIENT FUNDS' TO WS-EDIT-FAIL-MSG
002530         MOVE 1 TO WS-REJECT-SW
002540         GO TO F010-POST-WITHDRAW-EXIT.
002550     SUBTRACT TXQ-AMOUNT FROM ANB-BALANCE.
002560     MOVE WS-RUN-STAMP TO ANB-LAST-ACTIVITY.
002570     PERFORM B030-REACTIVATE-IF-INACTIVE
002580         THRU B030-REACTIVATE-IF-INACTIVE-EXIT.
002590     REWRITE ANB-ACCT-REC.
002600     MOVE TXQ-ACCOUNT-NUMBER     TO ANB-FROM-ACCOUNT.
002610     MOVE '-'                   TO ANB-TO-ACCOUNT.
002620     MOVE 'WITHDRAW'             TO ANB-TRAN-TYPE.
002630     PERFORM H010-LOG-AND-ACCUM THRU H010-LOG-AND-ACCUM-EXIT.
002640     ADD 1           TO WITHDRAW-CTR.
002650     ADD TXQ-AMOUNT  TO WITHDRAW-TOTAL.
002660 F010-POST-WITHDRAW-EXIT.
002670     EXIT.
002680*
002690 G010-POST-TRANSFER.
002700     MOVE TXQ-FROM-ACCOUNT TO WS-FIND-ACCT-NO.
002710     PERFORM B020-FIND-ACCOUNT.
002720     IF NOT WS-FIND-ON-FILE
002730         MOVE 'FROM ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002740         MOVE 1 TO WS-REJECT-SW
002750         GO TO G010-POST-TRANSFER-EXIT.
002760     IF ANB-TX-IS-LOCKED
002770         MOVE 'SOURCE TRANSACTIONS ARE LOCKED' TO WS-EDIT-FAIL-MSG
002780         MOVE 1 TO WS-REJECT-SW
002790         GO TO G010-POST-TRANSFER-EXIT.
002800     MOVE ANB-BALANCE   TO WS-FROM-BALANCE.
002810     MOVE TXQ-TO-ACCOUNT TO WS-FIND-ACCT-NO.
002820     PERFORM B020-FIND-ACCOUNT.
002830     IF NOT WS-FIND-ON-FILE
002840         MOVE 'TO ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002850         MOVE 1 TO WS-REJECT-SW
002860         GO TO G010-POST-TRANSFER-EXIT.
002870     IF ANB-IS-DELETED NOT = 0
002880         MOVE 'TO ACCOUNT IS DELETED' TO WS-EDIT-FAIL-MSG
002890         MOVE 1 TO WS-REJECT-SW
002900         GO TO G010-POST-TRANSFER-EXIT.
002910     IF TXQ-FROM-ACCOUNT = TXQ-TO-ACCOUNT
002920         MOVE 'FROM AND TO ACCOUNT ARE SAME' TO WS-EDIT-FAIL-MSG
002930         MOVE 1 TO WS-REJECT-SW
002940         GO TO G010-POST-TRANSFER-EXIT.
002950     MOVE ANB-IFSC-CODE TO WS-IFSC-ON-FILE.
002960     MOVE TXQ-DEST-IFSC TO WS-IFSC-SUPPLIED.
002970     INSPECT WS-IFSC-ON-FILE
002980         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002990                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003000     INSPECT WS-IFSC-SUPPLIED
003010         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003020                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003030     IF WS-IFSC-SUPPLIED NOT = WS-IFSC-ON-FILE
003040         MOVE 'IFSC DOES NOT MATCH TO ACCOUNT' TO WS-EDIT-FAIL-MSG
003050         MOVE 1 TO WS-REJECT-SW
003060         GO TO G010-POST-TRANSFER-EXIT.
003070     IF TXQ-AMOUNT < 100
003080         MOVE 'TRANSFER BELOW MINIMUM AMOUNT' TO WS-EDIT-FAIL-MSG
003090         MOVE 1 TO WS-REJECT-SW
003100         GO TO G010-POST-TRANSFER-EXIT.
003110     IF TXQ-AMOUNT > WS-FROM-BALANCE
003120         MOVE 'INSUFFICIENT FUNDS' TO WS-EDIT-FAIL-MSG
003130         MOVE 1 TO WS-REJECT-SW
003140         GO TO G010-POST-TRANSFER-EXIT.
003150* BOTH LEGS EDITED CLEAN - NOW POST THE DEBIT, THEN THE CREDIT.
003160     MOVE TXQ-FROM-ACCOUNT TO WS-FIND-ACCT-NO.
003170     PERFORM B020-FIND-ACCOUNT.
003180     SUBTRACT TXQ-AMOUNT FROM ANB-BALANCE.
003190     MOVE WS-RUN-STAMP TO ANB-LAST-ACTIVITY.
003200     PERFORM B030-REACTIVATE-IF-INACTIVE
003210         THRU B030-REACTIVATE-IF-INACTIVE-EXIT.
003220     REWRITE ANB-ACCT-REC.
003230     MOVE TXQ-TO-ACCOUNT TO WS-FIND-ACCT-NO.
003240     PERFORM B020-FIND-ACCOUNT.
003250     ADD TXQ-AMOUNT TO ANB-BALANCE.
003260     MOVE WS-RUN-STAMP TO ANB-LAST-ACTIVITY.
003270     PERFORM B030-REACTIVATE-IF-INACTIVE
003280         THRU B030-REACTIVATE-IF-INACTIVE-EXIT.
003290     REWRITE ANB-ACCT-REC.
003300     MOVE TXQ-FROM-ACCOUNT TO ANB-FROM-ACCOUNT.
003310     MOVE TXQ-TO-ACCOUNT   TO ANB-TO-ACCOUNT.
003320     MOVE 'TRANSFER'       TO ANB-TRAN-TYPE.
003330     PERFORM H010-LOG-AND-ACCUM THRU H010-LOG-AND-ACCUM-EXIT.
003340     ADD 1           TO TRANSFER-CTR.
003350     ADD TXQ-AMOUNT  TO TRANSFER-TOTAL.
003360 G010-POST-TRANSFER-EXIT.
003370     EXIT.
003380*
003390 H010-LOG-AND-ACCUM.
003400* ANB-FROM-ACCOUNT/ANB-TO-ACCOUNT/ANB-TRAN-TYPE ARE ALREADY SET
003410* BY THE CALLER - THIS PARAGRAPH JUST FILLS IN THE COMMON FIELDS
003420* AND WRITES THE LOG RECORD.
003430     ADD 1 TO WS-TID-SEQ.
003440     MOVE WS-TID-SEQ TO WS-TID-SEQ-X.
003450     STRING 'TXN-' WS-RS-CCYYMMDD (1:4) WS-RS-CCYYMMDD (6:2)
003460            WS-RS-CCYYMMDD (9:2) '-' WS-TID-SEQ-X
003470            DELIMITED BY SIZE INTO ANB-TRAN-ID.
003480     MOVE TXQ-AMOUNT     TO ANB-TRAN-AMOUNT.
003490     IF TXQ-CATEGORY = SPACES
003500         MOVE 'General' TO ANB-CATEGORY
003510     ELSE
003520         MOVE TXQ-CATEGORY TO ANB-CATEGORY.
003530     MOVE WS-RUN-STAMP   TO ANB-TRAN-CREATED-AT.
003540     MOVE 'SUCCESS'      TO ANB-TRAN-STATUS.
003550     WRITE ANB-TRAN-REC.
003560 H010-LOG-AND-ACCUM-EXIT.
003570     EXIT.
003580*
003590 Z010-GET-RUN-DATE-TIME.
003600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003610     ACCEPT WS-RUN-TIME FROM TIME.
003620     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
003630            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
003640            DELIMITED BY SIZE INTO WS-RUN-STAMP.
003650*
003660 Z090-END-RTN.
003670     DISPLAY 'A N 1 5 0 0   T O T A L S' UPON CRT AT 0915.
003680     DISPLAY 'REQUESTS READ   =' REC-CTR        UPON CRT AT 1025.
003690     DISPLAY 'DEPOSITS POSTED =' DEPOSIT-CTR    UPON CRT AT 1125.
003700     DISPLAY 'DEPOSIT TOTAL   =' DEPOSIT-TOTAL  UPON CRT AT 1225.
003710     DISPLAY 'WTHDRWLS POSTED =' WITHDRAW-CTR   UPON CRT AT 1325.
003720     DISPLAY 'WITHDRAW TOTAL  =' WITHDRAW-TOTAL UPON CRT AT 1425.
003730     DISPLAY 'XFERS POSTED    =' TRANSFER-CTR   UPON CRT AT 1525.
003740     DISPLAY 'TRANSFER TOTAL  =' TRANSFER-TOTAL UPON CRT AT 1625.
003750     DISPLAY 'REQS REJECTED   =' REJECT-CTR     UPON CRT AT 1725.
003760     CLOSE TX-REQUEST-FILE.
003770     CLOSE ACCOUNT-MASTER.
003780     CLOSE TRANSACTION-LOG.
003790     STOP RUN.
