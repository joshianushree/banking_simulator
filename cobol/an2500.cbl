000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN2500.
000120 AUTHOR.        EJ.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  02/22/2000.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 2 5 0 0  -  A C C O U N T   C L O S U R E   W O R K
000190*   READS ONE CLOSURE-QUEUE REQUEST PER ITERATION AND APPLIES IT
000200*   AGAINST THE DELETION-REQUEST-FILE AND, FOR APPROVE, AGAINST
000210*   THE ACCT-MASTER TOO.  SUBMIT/APPROVE/REJECT LEGS ONLY - THE
000220*   CUSTOMER-FACING UI THAT BUILDS THE QUEUE IS OUT OF SCOPE.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250* 02/22/2000  EJ   ORIGINAL PROGRAM - SUBMIT/APPROVE/REJECT
000260* 03/03/2000  EJ   SNAPSHOT LOAN FIELDS ONTO REQUEST AT SUBMIT
000270* 07/11/2003  DLM  APPROVE NOW REJECTS AN ACCOUNT WITH TAKEN-LOAN
000280* 07/11/2003  DLM  APPROVE WRITES AN ACCOUNT_CLOSED AUDIT ENTRY
000290*-----------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     CONSOLE IS CRT
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT CLOSURE-QUEUE-FILE ASSIGN TO ANCLOSQ
000380            ORGANIZATION IS LINE SEQUENTIAL.
000390     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000400            ORGANIZATION IS RELATIVE
000410            ACCESS MODE IS DYNAMIC
000420            RELATIVE KEY IS WS-ACCT-REL-KEY
000430            FILE STATUS IS WS-ACCT-STATUS.
000440     SELECT DELETION-REQUEST-FILE ASSIGN TO ANCLOSM
000450            ORGANIZATION IS RELATIVE
000460            ACCESS MODE IS DYNAMIC
000470            RELATIVE KEY IS WS-CLOS-REL-KEY
000480            FILE STATUS IS WS-CLOS-STATUS.
000490     SELECT TRANSACTION-LOG  ASSIGN TO ANTRANL
000500            ORGANIZATION IS LINE SEQUENTIAL.
000510*
000520 DATA DIVISION.
000530*
000540 FILE SECTION.
000550*
000560 FD  CLOSURE-QUEUE-FILE
000570     LABEL RECORDS ARE STANDARD
000580     DATA RECORD IS CLQ-REC.
000590 01  CLQ-REC.
000600     05  CLQ-TYPE                    PIC X(16).
000610         88  CLQ-IS-SUBMIT           VALUE 'SUBMIT-CLOSURE'.
000620         88  CLQ-IS-APPROVE          VALUE 'APPROVE-CLOSURE'.
000630         88  CLQ-IS-REJECT           VALUE 'REJECT-CLOSURE'.
000640     05  CLQ-ACCOUNT-NUMBER          PIC X(11).
000650     05  CLQ-CLOS-REQ-ID             PIC 9(9).
000660     05  CLQ-REASON                  PIC X(200).
000670     05  CLQ-ADMIN                   PIC X(30).
000680     05  CLQ-ADMIN-COMMENT           PIC X(200).
000690     05  FILLER                      PIC X(20).
000700*
000710 FD  ACCOUNT-MASTER
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS ANB-ACCT-REC.
000740 COPY ANBLPS-ACCT.
000750*
000760 FD  DELETION-REQUEST-FILE
000770     LABEL RECORDS ARE STANDARD
000780     DATA RECORD IS ANB-CLOS-REQ-REC.
000790 COPY ANBLPS-CLOS.
000800*
000810 FD  TRANSACTION-LOG
000820     LABEL RECORDS ARE STANDARD
000830     DATA RECORD IS ANB-TRAN-REC.
000840 COPY ANBLPS-TRAN.
000850*
000860 WORKING-STORAGE SECTION.
000870*
000880 01  WS-SWITCHES.
000890     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000900         88  END-OF-REQUESTS         VALUE 1.
000910     05  WS-REJECT-SW                PIC 9(1) COMP VALUE 0.
000920         88  WS-REQUEST-REJECTED     VALUE 1.
000930     05  WS-FIND-SW                  PIC 9(1) COMP VALUE 0.
000940         88  WS-FIND-ON-FILE         VALUE 1.
000950     05  WS-CLOS-FIND-SW             PIC 9(1) COMP VALUE 0.
000960         88  WS-CLOS-FOUND           VALUE 1.
000970*
000980 01  WS-COUNTERS.
000990     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
001000     05  REJECT-CTR                  PIC 9(7) COMP-3 VALUE 0.
001010     05  SUBMIT-CTR                  PIC 9(7) COMP-3 VALUE 0.
001020     05  APPROVE-CTR                 PIC 9(7) COMP-3 VALUE 0.
001030     05  CLREJECT-CTR                PIC 9(7) COMP-3 VALUE 0.
001040*
001050 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
001060 01  WS-ACCT-STATUS                  PIC X(2).
001070     88  WS-ACCT-OK                  VALUE '00'.
001080     88  WS-ACCT-EOF                 VALUE '10'.
001090*
001100 01  WS-CLOS-REL-KEY                 PIC 9(8) COMP.
001110* NEXT OPEN SLOT TO WRITE A NEW CLOSURE REQUEST INTO - ONE PAST
001120* THE HIGHEST SLOT NOW OCCUPIED, FOUND BY THE COUNTING PASS IN
001130* Z025 BELOW AND CARRIED FORWARD FOR THE REST OF THE RUN.
001140 01  WS-NEXT-CLOS-SLOT               PIC 9(8) COMP.
001150 01  WS-CLOS-STATUS                  PIC X(2).
001160     88  WS-CLOS-OK                  VALUE '00'.
001170     88  WS-CLOS-EOF                 VALUE '10'.
001180*
001190 01  WS-FIND-ACCT-NO                 PIC X(11).
001200 01  WS-FIND-CLOS-ID                 PIC 9(9).
001210 01  WS-EDIT-FAIL-MSG                PIC X(60).
001220*
001230 01  WS-RUN-DATE-TIME.
001240     05  WS-RUN-DATE.
001250         10  WS-RUN-CCYY             PIC 9(4).
001260         10  WS-RUN-MM               PIC 9(2).
001270         10  WS-RUN-DD               PIC 9(2).
001280     05  WS-RUN-TIME.
001290         10  WS-RUN-HH               PIC 9(2).
001300         10  WS-RUN-MIN              PIC 9(2).
001310         10  WS-RUN-SS               PIC 9(2).
001320 01  WS-RUN-STAMP                    PIC X(19).
001330 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
001340     05  WS-RS-CCYYMMDD              PIC X(10).
001350     05  FILLER                      PIC X(1).
001360     05  WS-RS-HHMMSS                PIC X(8).
001370*
001380 01  WS-TID-SEQ                      PIC 9(8) COMP-3 VALUE 0.
001390 01  WS-TID-SEQ-X                    PIC X(8).
001400*
001410 PROCEDURE DIVISION.
001420*
001430 A010-MAIN-LINE.
001440     PERFORM Z010-GET-RUN-DATE-TIME.
001450     PERFORM Z025-FIND-NEXT-CLOS-SLOT
001460         THRU Z025-FIND-NEXT-CLOS-SLOT-EXIT.
001470     DISPLAY SPACES UPON CRT.
001480     DISPLAY '* * * * * B E G I N   A N 2 5 0 0'
001490         UPON CRT AT 1401.
001500     OPEN INPUT CLOSURE-QUEUE-FILE.
001510     OPEN I-O ACCOUNT-MASTER.
001520     OPEN I-O DELETION-REQUEST-FILE.
001530     OPEN EXTEND TRANSACTION-LOG.
001540     PERFORM B010-READ-REQUEST.
001550     PERFORM C010-EDIT-AND-APPLY THRU C010-EDIT-AND-APPLY-EXIT
001560         UNTIL END-OF-REQUESTS.
001570     PERFORM Z090-END-RTN.
001580*
001590 B010-READ-REQUEST.
001600     READ CLOSURE-QUEUE-FILE
001610         AT END MOVE 1 TO EOF-SW.
001620     IF NOT END-OF-REQUESTS
001630         ADD 1 TO REC-CTR.
001640*
001650* SAME SCAN-AND-REWRITE IDIOM AS AN1500/AN1600/AN1700/AN1800/
001660* AN2000 - NO ISAM ON THIS BOX, SEE NOTE IN ANBLPS-ACCT.
001670 B020-FIND-ACCOUNT.
001680     MOVE 0 TO WS-FIND-SW.
001690     CLOSE ACCOUNT-MASTER.
001700     OPEN I-O ACCOUNT-MASTER.
001710     PERFORM B021-SCAN-ACCOUNT THRU B021-SCAN-ACCOUNT-EXIT
001720         UNTIL WS-ACCT-EOF OR WS-FIND-ON-FILE.
001730 B020-FIND-ACCOUNT-EXIT.
001740     EXIT.
001750*
001760 B021-SCAN-ACCOUNT.
001770     READ ACCOUNT-MASTER NEXT RECORD
001780         AT END MOVE '10' TO WS-ACCT-STATUS.
001790     IF WS-ACCT-OK
001800         IF ANB-ACCT-NUMBER = WS-FIND-ACCT-NO
001810             MOVE 1 TO WS-FIND-SW.
001820 B021-SCAN-ACCOUNT-EXIT.
001830     EXIT.
001840*
001850* SAME IDIOM AGAINST DELETION-REQUEST-FILE, KEYED BY THE CLOS-
001860* REQ-ID CARRIED IN THE QUEUE RECORD.
001870 B040-FIND-CLOS-REQ.
001880     MOVE 0 TO WS-CLOS-FIND-SW.
001890     CLOSE DELETION-REQUEST-FILE.
001900     OPEN I-O DELETION-REQUEST-FILE.
001910     PERFORM B041-SCAN-CLOS-REQ THRU B041-SCAN-CLOS-REQ-EXIT
001920         UNTIL WS-CLOS-EOF OR WS-CLOS-FOUND.
001930 B040-FIND-CLOS-REQ-EXIT.
001940     EXIT.
001950*
001960 B041-SCAN-CLOS-REQ.
001970     READ DELETION-REQUEST-FILE NEXT RECORD
001980         AT END MOVE '10' TO WS-CLOS-STATUS.
001990     IF WS-CLOS-OK
002000         IF ANB-CLOS-REQ-ID = WS-FIND-CLOS-ID
002010             MOVE 1 TO WS-CLOS-FIND-SW.
002020 B041-SCAN-CLOS-REQ-EXIT.
002030     EXIT.
002040*
002050 C010-EDIT-AND-APPLY.
002060     MOVE 0 TO WS-REJECT-SW.
002070     MOVE SPACES TO WS-EDIT-FAIL-MSG.
002080     EVALUATE TRUE
002090         WHEN CLQ-IS-SUBMIT
002100             PERFORM D010-SUBMIT-DELETION
002110                 THRU D010-SUBMIT-DELETION-EXIT
002120         WHEN CLQ-IS-APPROVE
002130             PERFORM E010-APPROVE-DELETION
002140                 THRU E010-APPROVE-DELETION-EXIT
002150         WHEN CLQ-IS-REJECT
002160             PERFORM F010-REJECT-DELETION
002170                 THRU F010-REJECT-DELETION-EXIT
002180         WHEN OTHER
002190             MOVE 'UNKNOWN CLOSURE REQUEST TYPE' TO
002200                 WS-EDIT-FAIL-MSG
002210             MOVE 1 TO WS-REJECT-SW.
002230     IF WS-REQUEST-REJECTED
002240         ADD 1 TO REJECT-CTR
002250         DISPLAY 'REJECT: ' CLQ-TYPE ' - ' WS-EDIT-FAIL-MSG
002260             UPON CRT.
002270     PERFORM B010-READ-REQUEST.
002280 C010-EDIT-AND-APPLY-EXIT.
002290     EXIT.
002300*
002310 D010-SUBMIT-DELETION.
002320     MOVE CLQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
002330     PERFORM B020-FIND-ACCOUNT.
002340     IF NOT WS-FIND-ON-FILE
002350         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002360         MOVE 1 TO WS-REJECT-SW
002370         GO TO D010-SUBMIT-DELETION-EXIT.
002380     IF ANB-DELETION-REQ = 1
002390         MOVE 'CLOSURE ALREADY PENDING' TO WS-EDIT-FAIL-MSG
002400         MOVE 1 TO WS-REJECT-SW
002410         GO TO D010-SUBMIT-DELETION-EXIT.
002420     CLOSE DELETION-REQUEST-FILE.
002430     OPEN I-O DELETION-REQUEST-FILE.
002440     PERFORM Z030-NEXT-CLOS-REQ-ID.
002450     MOVE WS-NEXT-CLOS-SLOT TO WS-CLOS-REL-KEY.
002460     MOVE WS-NEXT-CLOS-SLOT TO ANB-CLOS-REQ-REL-KEY.
002470     MOVE CLQ-ACCOUNT-NUMBER     TO ANB-CLOS-ACCT-NUMBER.
002480     MOVE ANB-HOLDER-NAME        TO ANB-CLOS-HOLDER-NAME.
002490     MOVE ANB-EMAIL              TO ANB-CLOS-EMAIL.
002500     MOVE ANB-PHONE-NUMBER       TO ANB-CLOS-PHONE.
002510     MOVE ANB-IFSC-CODE          TO ANB-CLOS-IFSC.
002520     MOVE CLQ-REASON             TO ANB-CLOS-REASON.
002530     MOVE ANB-TAKEN-LOAN         TO ANB-CLOS-HAS-LOAN.
002540     MOVE ANB-LOAN-AMOUNT        TO ANB-CLOS-LOAN-AMOUNT.
002550     MOVE ANB-LOAN-TOTAL-DUE     TO ANB-CLOS-LOAN-TOTAL-DUE.
002560     MOVE ANB-LOAN-TYPE          TO ANB-CLOS-LOAN-TYPE.
002570     MOVE ANB-EMI-PLAN           TO ANB-CLOS-EMI-PLAN.
002580     MOVE 'PENDING'              TO ANB-CLOS-STATUS.
002590     MOVE SPACES                 TO ANB-CLOS-ADMIN
002600                                     ANB-CLOS-ADMIN-COMMENT.
002610     WRITE ANB-CLOS-REQ-REC.
002620     CLOSE DELETION-REQUEST-FILE.
002630     OPEN I-O DELETION-REQUEST-FILE.
002640     ADD 1 TO WS-NEXT-CLOS-SLOT.
002650     MOVE CLQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
002660     PERFORM B020-FIND-ACCOUNT.
002670     MOVE 1 TO ANB-DELETION-REQ.
002680     REWRITE ANB-ACCT-REC.
002690     ADD 1 TO SUBMIT-CTR.
002700 D010-SUBMIT-DELETION-EXIT.
002710     EXIT.
002720*
002730 E010-APPROVE-DELETION.
002740     MOVE CLQ-CLOS-REQ-ID TO WS-FIND-CLOS-ID.
002750     PERFORM B040-FIND-CLOS-REQ.
002760     IF NOT WS-CLOS-FOUND
002770         MOVE 'CLOSURE REQUEST NOT FOUND' TO WS-EDIT-FAIL-MSG
002780         MOVE 1 TO WS-REJECT-SW
002790         GO TO E010-APPROVE-DELETION-EXIT.
002800     MOVE ANB-CLOS-ACCT-NUMBER TO WS-FIND-ACCT-NO.
002810     PERFORM B020-FIND-ACCOUNT.
002820     IF NOT WS-FIND-ON-FILE
002830         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
002840         MOVE 1 TO WS-REJECT-SW
002850         GO TO E010-APPROVE-DELETION-EXIT.
002860     IF ANB-HAS-LOAN
002870         MOVE 'ACCOUNT HAS AN OUTSTANDING LOAN' TO
002880             WS-EDIT-FAIL-MSG
002890         MOVE 1 TO WS-REJECT-SW
002900         GO TO E010-APPROVE-DELETION-EXIT.
002910     MOVE 'DELETED'   TO ANB-STATUS.
002920     MOVE 1            TO ANB-IS-DELETED.
002930     MOVE 1            TO ANB-IS-LOCKED.
002940     MOVE 0            TO ANB-FAILED-ATTEMPTS.
002950     MOVE WS-RUN-STAMP TO ANB-LOCK-TIME.
002960     REWRITE ANB-ACCT-REC.
002970     MOVE CLQ-CLOS-REQ-ID TO WS-FIND-CLOS-ID.
002980     PERFORM B040-FIND-CLOS-REQ.
002990     MOVE 'APPROVED'       TO ANB-CLOS-STATUS.
003000     MOVE CLQ-ADMIN        TO ANB-CLOS-ADMIN.
003010     MOVE CLQ-ADMIN-COMMENT TO ANB-CLOS-ADMIN-COMMENT.
003020     REWRITE ANB-CLOS-REQ-REC.
003030     MOVE ANB-CLOS-ACCT-NUMBER TO ANB-FROM-ACCOUNT.
003040     MOVE '-'                 TO ANB-TO-ACCOUNT.
003050     MOVE 'ACCOUNT_CLOSED'    TO ANB-TRAN-TYPE.
003060     PERFORM L010-LOG-CLOSURE THRU L010-LOG-CLOSURE-EXIT.
003070     ADD 1 TO APPROVE-CTR.
003080 E010-APPROVE-DELETION-EXIT.
003090     EXIT.
003100*
003110 F010-REJECT-DELETION.
003120     MOVE CLQ-CLOS-REQ-ID TO WS-FIND-CLOS-ID.
003130     PERFORM B040-FIND-CLOS-REQ.
003140     IF NOT WS-CLOS-FOUND
003150         MOVE 'CLOSURE REQUEST NOT FOUND' TO WS-EDIT-FAIL-MSG
003160         MOVE 1 TO WS-REJECT-SW
003170         GO TO F010-REJECT-DELETION-EXIT.
003180     MOVE 'REJECTED'        TO ANB-CLOS-STATUS.
003190     MOVE CLQ-ADMIN         TO ANB-CLOS-ADMIN.
003200     MOVE CLQ-ADMIN-COMMENT TO ANB-CLOS-ADMIN-COMMENT.
003210     REWRITE ANB-CLOS-REQ-REC.
003220     MOVE ANB-CLOS-ACCT-NUMBER TO WS-FIND-ACCT-NO.
003230     PERFORM B020-FIND-ACCOUNT.
003240     IF WS-FIND-ON-FILE
003250         MOVE 0 TO ANB-DELETION-REQ
003260         REWRITE ANB-ACCT-REC.
003270     ADD 1 TO CLREJECT-CTR.
003280 F010-REJECT-DELETION-EXIT.
003290     EXIT.
003300*
003310* NO CATEGORY/AMOUNT APPLIES TO AN ACCOUNT-CLOSURE AUDIT ENTRY -
003320* ANB-FROM-ACCOUNT/ANB-TO-ACCOUNT/ANB-TRAN-TYPE ARE SET BY THE
003330* CALLER, THE REST ARE FIXED HERE.
003340 L010-LOG-CLOSURE.
003350     ADD 1 TO WS-TID-SEQ.
003360     MOVE WS-TID-SEQ TO WS-TID-SEQ-X.
003370     STRING 'TXN-' WS-RS-CCYYMMDD (1:4) WS-RS-CCYYMMDD (6:2)
003380            WS-RS-CCYYMMDD (9:2) '-' WS-TID-SEQ-X
003390            DELIMITED BY SIZE INTO ANB-TRAN-ID.
003400     MOVE 0               TO ANB-TRAN-AMOUNT.
003410     MOVE 'Account Closed' TO ANB-CATEGORY.
003420     MOVE WS-RUN-STAMP    TO ANB-TRAN-CREATED-AT.
003430     MOVE 'SUCCESS'       TO ANB-TRAN-STATUS.
003440     WRITE ANB-TRAN-REC.
003450 L010-LOG-CLOSURE-EXIT.
003460     EXIT.
003470*
003480 Z010-GET-RUN-DATE-TIME.
003490     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003500     ACCEPT WS-RUN-TIME FROM TIME.
003510     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
003520            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
003530            DELIMITED BY SIZE INTO WS-RUN-STAMP.
003540*
003550* DELETION-REQUEST-FILE IS A RELATIVE FILE STANDING IN FOR ISAM -
003560* THE NEXT OPEN SLOT TO WRITE A NEW REQUEST INTO IS ONE PAST THE
003570* HIGHEST SLOT NOW OCCUPIED, FOUND HERE BY A ONE-TIME COUNTING
003580* PASS AHEAD OF THE QUEUE LOOP.
003590 Z025-FIND-NEXT-CLOS-SLOT.
003600     MOVE 0 TO WS-NEXT-CLOS-SLOT.
003610     OPEN INPUT DELETION-REQUEST-FILE.
003620     PERFORM Z026-COUNT-CLOS-SLOT THRU Z026-COUNT-CLOS-SLOT-EXIT
003630         UNTIL WS-CLOS-EOF.
003640     CLOSE DELETION-REQUEST-FILE.
003650     ADD 1 TO WS-NEXT-CLOS-SLOT.
003660 Z025-FIND-NEXT-CLOS-SLOT-EXIT.
003670     EXIT.
003680*
003690 Z026-COUNT-CLOS-SLOT.
003700     READ DELETION-REQUEST-FILE NEXT RECORD
003710         AT END MOVE '10' TO WS-CLOS-STATUS
003720         NOT AT END ADD 1 TO WS-NEXT-CLOS-SLOT.
003730 Z026-COUNT-CLOS-SLOT-EXIT.
003740     EXIT.
003750*
003760* 9-DIGIT-WIDE CLOS-REQ-ID, DERIVED FROM THE RUN CLOCK PLUS THE
003770* IN-RUN SEQUENCE - SAME IDIOM AS Z030 IN AN1100/AN2000.
003780 Z030-NEXT-CLOS-REQ-ID.
003790     ADD 1 TO WS-TID-SEQ.
003800     COMPUTE ANB-CLOS-REQ-ID =
003810             100000000 + (WS-RUN-SS * 10000) +
003820             (WS-TID-SEQ * 7).
003830*
003840 Z090-END-RTN.
003850     DISPLAY 'A N 2 5 0 0   T O T A L S' UPON CRT AT 0915.
003860     DISPLAY 'REQUESTS READ   =' REC-CTR       UPON CRT AT 1025.
003870     DISPLAY 'CLOSURES FILED  =' SUBMIT-CTR    UPON CRT AT 1125.
003880     DISPLAY 'CLOSURES APPRVD =' APPROVE-CTR   UPON CRT AT 1225.
003890     DISPLAY 'CLOSURES REJCTD =' CLREJECT-CTR  UPON CRT AT 1325.
003900     DISPLAY 'REQS REJECTED   =' REJECT-CTR    UPON CRT AT 1425.
003910     CLOSE CLOSURE-QUEUE-FILE.
003920     CLOSE ACCOUNT-MASTER.
003930     CLOSE DELETION-REQUEST-FILE.
003940     CLOSE TRANSACTION-LOG.
003950     STOP RUN.
