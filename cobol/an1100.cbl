000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN1100.
000120 AUTHOR.        EJ.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  03/02/1998.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 1 1 0 0  -  A C C O U N T   O P E N I N G
000190*   READS ONE ACCOUNT-CANDIDATE DECK, EDITS EACH CANDIDATE PER
000200*   THE KYC/BRANCH/AGE RULES AND WRITES NEW RECORDS TO THE
000210*   ACCT-MASTER.  REJECTS ARE DISPLAYED TO THE OPERATOR AND
000220*   COUNTED - THIS JOB DOES NOT PRODUCE A REJECT FILE.
000230*-----------------------------------------------------------------
000240* CHANGE LOG
000250* 03/02/1998  EJ   ORIGINAL PROGRAM - REPLACES MANUAL NEW-ACCT
000260* 03/16/1998  EJ   ADDED EMAIL FORMAT EDIT
000270* 04/11/1998  EJ   ADDED BRANCH / IFSC LOOKUP TABLE (4 BRANCHES)
000280* 06/19/1998  DLM  FORCE STUDENT TYPE WHEN AGE UNDER 18
000290* 08/03/1998  DLM  ADDED MINIMUM INITIAL DEPOSIT EDIT BY TYPE
000300* 09/02/1998  DLM  ADDED TRANSACTION-PIN DEFAULTING ON OPEN
000310* 01/14/1999  EJ   Y2K - WS-TODAY NOW CARRIES FULL 4-DIGIT CCYY
000320* 01/21/1999  EJ   Y2K - AGE DERIVATION USES CCYYMMDD COMPARE
000330* 08/15/2001  DLM  ADDED GOVT-ID-TYPE/NUMBER EDITS (KYC REQ 1900)
000340* 08/22/2001  DLM  ADDED GOVT-ID-NUMBER UNIQUENESS SCAN
000350* 03/03/2003  RKP  ADDED DRIVING LICENSE FORMAT (TWO LAYOUTS)
000360* 07/19/2006  EJ   ACCOUNT-TYPE NOW UPPER-CASED ON INPUT
000370* 02/11/2010  RKP  ADDED REJECT COUNT TO END-OF-RUN TOTALS
000380* 05/04/2015  DLM  CONVERTED TO ACCOUNT-MASTER RELATIVE I-O
000390* 11/09/2018  RKP  REQ 2116 - Z030 BASE LITERAL WAS ONLY 10
000400*                  DIGITS, FORCING A LEADING ZERO ON EVERY NEW
000410*                  ACCOUNT NUMBER - RAISED TO AN 11-DIGIT BASE
000420*-----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     CONSOLE IS CRT
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500* ONE CANDIDATE RECORD PER NEW-ACCOUNT REQUEST, BUILT BY THE
000510* FRONT-END AND DROPPED TO THIS DECK FOR THE OVERNIGHT RUN.
000520     SELECT ACCT-REQUEST-FILE ASSIGN TO ANACCTQ
000530            ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000550            ORGANIZATION IS RELATIVE
000560            ACCESS MODE IS DYNAMIC
000570            RELATIVE KEY IS WS-ACCT-REL-KEY
000580            FILE STATUS IS WS-ACCT-STATUS.
000590     SELECT TRANSACTION-LOG  ASSIGN TO ANTRANL
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610*
000620 DATA DIVISION.
000630*
000640 FILE SECTION.
000650*
000660 FD  ACCT-REQUEST-FILE
000670     LABEL RECORDS ARE STANDARD
000680     DATA RECORD IS ACQ-REC.
000690 01  ACQ-REC.
000700     05  ACQ-HOLDER-NAME             PIC X(100).
000710     05  ACQ-EMAIL                   PIC X(100).
000720     05  ACQ-PHONE-NUMBER            PIC X(10).
000730     05  ACQ-GENDER                  PIC X(17).
000740     05  ACQ-ADDRESS                 PIC X(200).
000750     05  ACQ-DOB                     PIC X(10).
000760     05  ACQ-BRANCH-NAME             PIC X(30).
000770     05  ACQ-GOVT-ID-TYPE            PIC X(20).
000780     05  ACQ-GOVT-ID-NUMBER          PIC X(20).
000790     05  ACQ-GOVT-ID-PROOF-PRESENT   PIC X(1).
000800     05  ACQ-PIN                     PIC X(60).
000810     05  ACQ-REQ-ACCOUNT-TYPE        PIC X(10).
000820     05  ACQ-INITIAL-DEPOSIT         PIC S9(13)V99.
000830     05  FILLER                      PIC X(40).
000840*
000850 FD  ACCOUNT-MASTER
000860     LABEL RECORDS ARE STANDARD
000870     DATA RECORD IS ANB-ACCT-REC.
000880 COPY ANBLPS-ACCT.
000890*
000900 FD  TRANSACTION-LOG
000910     LABEL RECORDS ARE STANDARD
000920     DATA RECORD IS ANB-TRAN-REC.
000930 COPY ANBLPS-TRAN.
000940*
000950 WORKING-STORAGE SECTION.
000960*
000970 01  WS-SWITCHES.
000980     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000990         88  END-OF-REQUESTS         VALUE 1.
001000     05  WS-FOUND-SW                 PIC 9(1) COMP VALUE 0.
001010         88  WS-GOVT-ID-ON-FILE      VALUE 1.
001020     05  WS-REJECT-SW                PIC 9(1) COMP VALUE 0.
001030         88  WS-CANDIDATE-REJECTED   VALUE 1.
001040*
001050 01  WS-COUNTERS.
001060     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
001070     05  WRITE-CTR                   PIC 9(7) COMP-3 VALUE 0.
001080     05  REJECT-CTR                  PIC 9(7) COMP-3 VALUE 0.
001090*
001100 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
001110* NEXT OPEN SLOT TO WRITE A NEW ACCOUNT INTO - ONE PAST THE
001120* HIGHEST SLOT NOW OCCUPIED, FOUND BY THE COUNTING PASS IN
001130* Z025 BELOW AND CARRIED FORWARD FOR THE REST OF THE RUN.
001140 01  WS-NEXT-ACCT-SLOT               PIC 9(8) COMP.
001150 01  WS-ACCT-STATUS                  PIC X(2).
001160     88  WS-ACCT-OK                  VALUE '00'.
001170     88  WS-ACCT-EOF                 VALUE '10'.
001180*
001190 01  WS-RUN-DATE-TIME.
001200     05  WS-RUN-DATE.
001210         10  WS-RUN-CCYY              PIC 9(4).
001220         10  WS-RUN-MM                PIC 9(2).
001230         10  WS-RUN-DD                PIC 9(2).
001240     05  WS-RUN-TIME.
001250         10  WS-RUN-HH                PIC 9(2).
001260         10  WS-RUN-MIN               PIC 9(2).
001270         10  WS-RUN-SS                PIC 9(2).
001280 01  WS-RUN-STAMP                    PIC X(19).
001290 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
001300     05  WS-RS-CCYYMMDD              PIC X(10).
001310     05  FILLER                      PIC X(1).
001320     05  WS-RS-HHMMSS                PIC X(8).
001330*
001340 01  WS-DOB-WORK.
001350     05  WS-DOB-CCYY                 PIC 9(4).
001360     05  WS-DOB-MM                   PIC 9(2).
001370     05  WS-DOB-DD                   PIC 9(2).
001380 01  WS-AGE-YEARS                    PIC S9(3) COMP-3.
001390*
001400* FIXED BRANCH / IFSC LOOKUP - SAME FOUR BRANCHES AS THE FRONT
001410* END, NO DATABASE TABLE FOR A LIST THIS SHORT.
001420 01  WS-IFSC-TABLE.
001430     05  WS-IFSC-ENTRY OCCURS 4 TIMES INDEXED BY WS-IFSC-IX.
001440         10  WS-IFSC-BRANCH          PIC X(30).
001450         10  WS-IFSC-CODE            PIC X(11).
001460 01  WS-IFSC-VALUES.
001470     05  FILLER PIC X(41)
001480         VALUE 'Mumbai                        ASTN00MUM01'.
001490     05  FILLER PIC X(41)
001500         VALUE 'Bangalore                     ASTN00BLR02'.
001510     05  FILLER PIC X(41)
001520         VALUE 'Pune                          ASTN00PUN03'.
001530     05  FILLER PIC X(41)
001540         VALUE 'Hyderabad                     ASTN00HYD04'.
001550 01  WS-IFSC-VALUES-R REDEFINES WS-IFSC-VALUES.
001560     05  WS-IFSC-LOAD OCCURS 4 TIMES.
001570         10  WS-IFSC-LOAD-BRANCH     PIC X(30).
001580         10  WS-IFSC-LOAD-CODE       PIC X(11).
001590*
001600 01  WS-MIN-DEPOSIT                  PIC S9(13)V99 COMP-3.
001610 01  WS-EDIT-FAIL-MSG                PIC X(60).
001620*
001630 01  WS-TID-SEQ                      PIC 9(8) COMP-3 VALUE 0.
001640 01  WS-TID-SEQ-X                    PIC X(8).
001650*
001660 PROCEDURE DIVISION.
001670*
001680 A010-MAIN-LINE.
001690     PERFORM Z010-GET-RUN-DATE-TIME.
001700     PERFORM Z020-LOAD-IFSC-TABLE.
001710     PERFORM Z025-FIND-NEXT-ACCT-SLOT
001720         THRU Z025-FIND-NEXT-ACCT-SLOT-EXIT.
001730     DISPLAY SPACES UPON CRT.
001740     DISPLAY '* * * * * B E G I N   A N 1 1 0 0'
001750         UPON CRT AT 1401.
001760     OPEN INPUT ACCT-REQUEST-FILE.
001770     OPEN I-O ACCOUNT-MASTER.
001780     OPEN EXTEND TRANSACTION-LOG.
001790     PERFORM B010-READ-REQUEST.
001800     PERFORM C010-EDIT-AND-WRITE THRU C010-EDIT-AND-WRITE-EXIT
001810         UNTIL END-OF-REQUESTS.
001820     PERFORM Z090-END-RTN.
001830*
001840 B010-READ-REQUEST.
001850     READ ACCT-REQUEST-FILE
001860         AT END MOVE 1 TO EOF-SW.
001870     IF NOT END-OF-REQUESTS
001880         ADD 1 TO REC-CTR.
001890*
001900 C010-EDIT-AND-WRITE.
001910     MOVE 0 TO WS-REJECT-SW.
001920     MOVE SPACES TO WS-EDIT-FAIL-MSG.
001930     MOVE SPACES TO ANB-ACCT-REC.
001940     PERFORM D010-EDIT-PERSONAL THRU D010-EDIT-PERSONAL-EXIT.
001950     IF NOT WS-CANDIDATE-REJECTED
001960         PERFORM D020-EDIT-BRANCH THRU D020-EDIT-BRANCH-EXIT.
001970     IF NOT WS-CANDIDATE-REJECTED
001980         PERFORM D030-EDIT-GOVT-ID THRU D030-EDIT-GOVT-ID-EXIT.
001990     IF NOT WS-CANDIDATE-REJECTED
002000         PERFORM D040-EDIT-DOB-AGE THRU D040-EDIT-DOB-AGE-EXIT.
002010     IF NOT WS-CANDIDATE-REJECTED
002020         PERFORM D050-EDIT-PIN THRU D050-EDIT-PIN-EXIT.
002030     IF NOT WS-CANDIDATE-REJECTED
002040         PERFORM D060-EDIT-ACCT-TYPE
002050             THRU D060-EDIT-ACCT-TYPE-EXIT.
002060     IF NOT WS-CANDIDATE-REJECTED
002070         PERFORM D070-EDIT-MIN-DEPOSIT
002080             THRU D070-EDIT-MIN-DEPOSIT-EXIT.
002090     IF WS-CANDIDATE-REJECTED
002100         ADD 1 TO REJECT-CTR
002110         DISPLAY 'REJECT: ' ACQ-HOLDER-NAME ' - ' WS-EDIT-FAIL-MSG
002120             UPON CRT
002130     ELSE
002140         PERFORM E010-WRITE-NEW-ACCOUNT
002150             THRU E010-WRITE-NEW-ACCOUNT-EXIT.
002160     PERFORM B010-READ-REQUEST.
002170 C010-EDIT-AND-WRITE-EXIT.
002180     EXIT.
002190*
002200 D010-EDIT-PERSONAL.
002210* HOLDER NAME - LETTERS AND SPACES ONLY, AT LEAST 3 CHARACTERS.
002220     IF ACQ-HOLDER-NAME = SPACES
002230         MOVE 'INVALID HOLDER NAME' TO WS-EDIT-FAIL-MSG
002240         MOVE 1 TO WS-REJECT-SW
002250         GO TO D010-EDIT-PERSONAL-EXIT.
002260* EMAIL, PHONE, GENDER, ADDRESS ARE EDITED THE SAME WAY THE
002270* FRONT END EDITS THEM - FORMAT ONLY, NOT RE-VALIDATED HERE
002280* BEYOND PRESENCE, SINCE THE FRONT END HAS ALREADY SCREENED
002290* THE CANDIDATE DECK FOR SHAPE.
002300     IF ACQ-EMAIL = SPACES
002310         MOVE 'INVALID EMAIL' TO WS-EDIT-FAIL-MSG
002320         MOVE 1 TO WS-REJECT-SW
002330         GO TO D010-EDIT-PERSONAL-EXIT.
002340     IF ACQ-PHONE-NUMBER NOT NUMERIC
002350         MOVE 'PHONE NUMBER MUST BE 10 DIGITS' TO WS-EDIT-FAIL-MSG
002360         MOVE 1 TO WS-REJECT-SW
002370         GO TO D010-EDIT-PERSONAL-EXIT.
002380     IF ACQ-GENDER = SPACES
002390         MOVE 'INVALID GENDER' TO WS-EDIT-FAIL-MSG
002400         MOVE 1 TO WS-REJECT-SW
002410         GO TO D010-EDIT-PERSONAL-EXIT.
002420     IF ACQ-ADDRESS = SPACES
002430         MOVE 'ADDRESS MUST BE 5-200 CHARS' TO WS-EDIT-FAIL-MSG
002440         MOVE 1 TO WS-REJECT-SW
002450         GO TO D010-EDIT-PERSONAL-EXIT.
002460     MOVE ACQ-HOLDER-NAME  TO ANB-HOLDER-NAME.
002470     MOVE ACQ-EMAIL        TO ANB-EMAIL.
002480     MOVE ACQ-PHONE-NUMBER TO ANB-PHONE-NUMBER.
002490     MOVE ACQ-GENDER       TO ANB-GENDER.
002500     MOVE ACQ-ADDRESS      TO ANB-ADDRESS.
002510 D010-EDIT-PERSONAL-EXIT.
002520     EXIT.
002530*
002540 D020-EDIT-BRANCH.
002550     IF ACQ-BRANCH-NAME = SPACES
002560         MOVE 'BRANCH NAME REQUIRED' TO WS-EDIT-FAIL-MSG
002570         MOVE 1 TO WS-REJECT-SW
002580         GO TO D020-EDIT-BRANCH-EXIT.
002590     SET WS-IFSC-IX TO 1.
002600     SEARCH WS-IFSC-ENTRY
002610         AT END
002620             MOVE 'INVALID BRANCH' TO WS-EDIT-FAIL-MSG
002630             MOVE 1 TO WS-REJECT-SW
002640         WHEN WS-IFSC-BRANCH (WS-IFSC-IX) = ACQ-BRANCH-NAME
002650             MOVE ACQ-BRANCH-NAME TO ANB-BRANCH-NAME
002660             MOVE WS-IFSC-CODE (WS-IFSC-IX) TO ANB-IFSC-CODE.
002670 D020-EDIT-BRANCH-EXIT.
002680     EXIT.
002690*
002700 D030-EDIT-GOVT-ID.
002710     IF ACQ-GOVT-ID-TYPE = SPACES
002720         MOVE 'GOVT ID TYPE REQUIRED' TO WS-EDIT-FAIL-MSG
002730         MOVE 1 TO WS-REJECT-SW
002740         GO TO D030-EDIT-GOVT-ID-EXIT.
002750     IF ACQ-GOVT-ID-NUMBER = SPACES
002760         MOVE 'GOVT ID NUMBER REQUIRED' TO WS-EDIT-FAIL-MSG
002770         MOVE 1 TO WS-REJECT-SW
002780         GO TO D030-EDIT-GOVT-ID-EXIT.
002790     IF ACQ-GOVT-ID-PROOF-PRESENT NOT = 'Y'
002800         MOVE 'GOVT ID PROOF FILE MISSING' TO WS-EDIT-FAIL-MSG
002810         MOVE 1 TO WS-REJECT-SW
002820         GO TO D030-EDIT-GOVT-ID-EXIT.
002830* FORMAT EDIT BY ID TYPE - AADHAR (12 DIGIT), PAN (5A 4N 1A),
002840* VOTER ID (3A 7N), DRIVING LICENSE (TWO ALLOWED LAYOUTS - SEE
002850* D032 BELOW).  NONE OF THESE HAVE AN INTRINSIC "IS ALPHABETIC"
002860* FOR A SLICE SHORTER THAN THE WHOLE FIELD SO WE CHECK EACH
002870* PIECE BY REFERENCE MODIFICATION AGAINST CLASS MALPHABETIC.
002880     EVALUATE ACQ-GOVT-ID-TYPE
002890         WHEN 'Aadhar'
002900             PERFORM D032A-EDIT-AADHAR-FORMAT
002910                 THRU D032A-EDIT-AADHAR-FORMAT-EXIT
002920         WHEN 'PAN'
002930             PERFORM D032B-EDIT-PAN-FORMAT
002940                 THRU D032B-EDIT-PAN-FORMAT-EXIT
002950         WHEN 'Voter ID'
002960             PERFORM D032C-EDIT-VOTER-ID-FORMAT
002970                 THRU D032C-EDIT-VOTER-ID-FORMAT-EXIT
002980         WHEN 'Driving License'
002990             PERFORM D032-EDIT-DL-FORMAT
003000                 THRU D032-EDIT-DL-FORMAT-EXIT
003010         WHEN OTHER
003020             MOVE 'INVALID GOVT ID TYPE' TO WS-EDIT-FAIL-MSG
003030             MOVE 1 TO WS-REJECT-SW.
003040     IF NOT WS-CANDIDATE-REJECTED
003050         INSPECT ACQ-GOVT-ID-NUMBER CONVERTING
003060             'abcdefghijklmnopqrstuvwxyz'
003070             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003080     IF WS-CANDIDATE-REJECTED
003090         GO TO D030-EDIT-GOVT-ID-EXIT.
003100* UNIQUENESS - SCAN THE WHOLE ACCT-MASTER FOR THIS GOVT ID.
003110* NO ISAM ON THIS BOX SO A FULL PASS IS THE ONLY WAY TO CHECK.
003120     MOVE 0 TO WS-FOUND-SW.
003130     CLOSE ACCOUNT-MASTER.
003140     OPEN INPUT ACCOUNT-MASTER.
003150     PERFORM D031-SCAN-FOR-GOVT-ID THRU D031-SCAN-FOR-GOVT-ID-EXIT
003160         UNTIL WS-ACCT-EOF OR WS-GOVT-ID-ON-FILE.
003170     CLOSE ACCOUNT-MASTER.
003180     OPEN I-O ACCOUNT-MASTER.
003190     IF WS-GOVT-ID-ON-FILE
003200         MOVE 'GOVT ID NUMBER ALREADY ON FILE' TO WS-EDIT-FAIL-MSG
003210         MOVE 1 TO WS-REJECT-SW
003220     ELSE
003230         MOVE ACQ-GOVT-ID-TYPE   TO ANB-GOVT-ID-TYPE
003240         MOVE ACQ-GOVT-ID-NUMBER TO ANB-GOVT-ID-NUMBER.
003250 D030-EDIT-GOVT-ID-EXIT.
003260     EXIT.
003270*
003280* SIMPLE SINGLE-PIECE FORMAT EDITS, ONE PARAGRAPH PER GOVT ID
003290* TYPE, PULLED OUT OF THE EVALUATE ABOVE SO EACH ARM IS JUST A
003300* PERFORM - KEEPS THE EVALUATE ITSELF FREE OF NESTED IF'S.
003310 D032A-EDIT-AADHAR-FORMAT.
003320     IF ACQ-GOVT-ID-NUMBER (1:12) NOT NUMERIC
003330         MOVE 'INVALID AADHAR FORMAT' TO WS-EDIT-FAIL-MSG
003340         MOVE 1 TO WS-REJECT-SW.
003350 D032A-EDIT-AADHAR-FORMAT-EXIT.
003360     EXIT.
003370*
003380 D032B-EDIT-PAN-FORMAT.
003390     IF ACQ-GOVT-ID-NUMBER (1:5) NOT ALPHABETIC
003400        OR ACQ-GOVT-ID-NUMBER (6:4) NOT NUMERIC
003410        OR ACQ-GOVT-ID-NUMBER (10:1) NOT ALPHABETIC
003420         MOVE 'INVALID PAN FORMAT' TO WS-EDIT-FAIL-MSG
003430         MOVE 1 TO WS-REJECT-SW.
003440 D032B-EDIT-PAN-FORMAT-EXIT.
003450     EXIT.
003460*
003470 D032C-EDIT-VOTER-ID-FORMAT.
003480     IF ACQ-GOVT-ID-NUMBER (1:3) NOT ALPHABETIC
003490        OR ACQ-GOVT-ID-NUMBER (4:7) NOT NUMERIC
003500         MOVE 'INVALID VOTER ID FMT' TO WS-EDIT-FAIL-MSG
003510         MOVE 1 TO WS-REJECT-SW.
003520 D032C-EDIT-VOTER-ID-FORMAT-EXIT.
003530     EXIT.
003540*
003550* DRIVING LICENSE HAS TWO ALLOWED LAYOUTS - THE OLD RTO SLUG
003560* WITH NO SEPARATORS AND THE NEWER SLASH-SEPARATED LAYOUT.  A
003570* DASH IN POSITION 3 TELLS THE TWO APART - NO SCOPE TERMINATORS
003580* ON THIS BOX SO THE BRANCH IS A GO TO DOWN TO D032A1 BELOW.
003590 D032-EDIT-DL-FORMAT.
003600     IF ACQ-GOVT-ID-NUMBER (3:1) = '-'
003610         GO TO D032A1-EDIT-DL-NEW-FORMAT.
003620     IF ACQ-GOVT-ID-NUMBER (1:2) NOT ALPHABETIC
003630        OR ACQ-GOVT-ID-NUMBER (3:11) NOT NUMERIC
003640         MOVE 'INVALID DRIVING LICENSE FORMAT'
003650             TO WS-EDIT-FAIL-MSG
003660         MOVE 1 TO WS-REJECT-SW.
003670     GO TO D032-EDIT-DL-FORMAT-EXIT.
003680 D032A1-EDIT-DL-NEW-FORMAT.
003690     IF ACQ-GOVT-ID-NUMBER (1:2) NOT ALPHABETIC
003700        OR ACQ-GOVT-ID-NUMBER (4:2) NOT NUMERIC
003710        OR ACQ-GOVT-ID-NUMBER (6:1) NOT = '/'
003720        OR ACQ-GOVT-ID-NUMBER (7:4) NOT NUMERIC
003730        OR ACQ-GOVT-ID-NUMBER (11:1) NOT = '/'
003740        OR ACQ-GOVT-ID-NUMBER (12:7) NOT NUMERIC
003750         MOVE 'INVALID DRIVING LICENSE FORMAT'
003760             TO WS-EDIT-FAIL-MSG
003770         MOVE 1 TO WS-REJECT-SW.
003780 D032-EDIT-DL-FORMAT-EXIT.
003790     EXIT.
003800*
003810 D031-SCAN-FOR-GOVT-ID.
003820     READ ACCOUNT-MASTER NEXT RECORD
003830         AT END MOVE 'EOF' TO WS-EDIT-FAIL-MSG.
003840     IF WS-ACCT-OK
003850         IF ANB-GOVT-ID-NUMBER = ACQ-GOVT-ID-NUMBER
003860             MOVE 1 TO WS-FOUND-SW.
003870 D031-SCAN-FOR-GOVT-ID-EXIT.
003880     EXIT.
003890*
003900 D040-EDIT-DOB-AGE.
003910     IF ACQ-DOB = SPACES
003920         MOVE 'DOB REQUIRED' TO WS-EDIT-FAIL-MSG
003930         MOVE 1 TO WS-REJECT-SW
003940         GO TO D040-EDIT-DOB-AGE-EXIT.
003950     MOVE ACQ-DOB (1:4) TO WS-DOB-CCYY.
003960     MOVE ACQ-DOB (6:2) TO WS-DOB-MM.
003970     MOVE ACQ-DOB (9:2) TO WS-DOB-DD.
003980     IF WS-DOB-CCYY > WS-RUN-CCYY
003990         MOVE 'DOB CANNOT BE IN THE FUTURE' TO WS-EDIT-FAIL-MSG
004000         MOVE 1 TO WS-REJECT-SW
004010         GO TO D040-EDIT-DOB-AGE-EXIT.
004020     COMPUTE WS-AGE-YEARS ROUNDED =
004030             WS-RUN-CCYY - WS-DOB-CCYY.
004040     IF WS-RUN-MM < WS-DOB-MM
004050         SUBTRACT 1 FROM WS-AGE-YEARS
004060     ELSE
004070         IF WS-RUN-MM = WS-DOB-MM AND WS-RUN-DD < WS-DOB-DD
004080             SUBTRACT 1 FROM WS-AGE-YEARS.
004090     MOVE ACQ-DOB TO ANB-DOB.
004100     MOVE WS-AGE-YEARS TO ANB-AGE.
004110 D040-EDIT-DOB-AGE-EXIT.
004120     EXIT.
004130*
004140 D050-EDIT-PIN.
004150* RAW 4-DIGIT PIN OR ALREADY-HASHED (BCRYPT PREFIX) VALUE -
004160* HASHING ITSELF IS AN ON-LINE CONCERN, NOT THIS JOB'S.
004170     IF ACQ-PIN (1:4) = '$2a$' OR ACQ-PIN (1:4) = '$2y$'
004180         MOVE ACQ-PIN TO ANB-PIN
004190         GO TO D050-EDIT-PIN-EXIT.
004200     IF ACQ-PIN (1:4) NOT NUMERIC
004210         MOVE 'PIN MUST BE 4 DIGITS' TO WS-EDIT-FAIL-MSG
004220         MOVE 1 TO WS-REJECT-SW
004230         GO TO D050-EDIT-PIN-EXIT.
004240     MOVE ACQ-PIN TO ANB-PIN.
004250 D050-EDIT-PIN-EXIT.
004260     EXIT.
004270*
004280 D060-EDIT-ACCT-TYPE.
004290     INSPECT ACQ-REQ-ACCOUNT-TYPE CONVERTING
004300         'abcdefghijklmnopqrstuvwxyz'
004310         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004320     IF ACQ-REQ-ACCOUNT-TYPE NOT = 'SAVINGS'
004330        AND ACQ-REQ-ACCOUNT-TYPE NOT = 'CURRENT'
004340        AND ACQ-REQ-ACCOUNT-TYPE NOT = 'STUDENT'
004350         MOVE 'INVALID ACCOUNT TYPE' TO WS-EDIT-FAIL-MSG
004360         MOVE 1 TO WS-REJECT-SW
004370         GO TO D060-EDIT-ACCT-TYPE-EXIT.
004380* UNDER-18 IS ALWAYS FORCED TO STUDENT, REGARDLESS OF REQUEST.
004390     IF ANB-AGE < 18
004400         MOVE 'STUDENT' TO ANB-ACCOUNT-TYPE
004410     ELSE
004420         MOVE ACQ-REQ-ACCOUNT-TYPE TO ANB-ACCOUNT-TYPE.
004430 D060-EDIT-ACCT-TYPE-EXIT.
004440     EXIT.
004450*
004460 D070-EDIT-MIN-DEPOSIT.
004470     IF ANB-TYPE-STUDENT
004480         MOVE 0 TO WS-MIN-DEPOSIT
004490     ELSE
004500         MOVE 1000.00 TO WS-MIN-DEPOSIT.
004510     IF ACQ-INITIAL-DEPOSIT < WS-MIN-DEPOSIT
004520         MOVE 'INITIAL DEPOSIT BELOW MINIMUM' TO WS-EDIT-FAIL-MSG
004530         MOVE 1 TO WS-REJECT-SW
004540         GO TO D070-EDIT-MIN-DEPOSIT-EXIT.
004550     MOVE ACQ-INITIAL-DEPOSIT TO ANB-BALANCE.
004560 D070-EDIT-MIN-DEPOSIT-EXIT.
004570     EXIT.
004580*
004590 E010-WRITE-NEW-ACCOUNT.
004600     PERFORM Z030-NEXT-ACCOUNT-NUMBER.
004610     MOVE WS-NEXT-ACCT-SLOT TO WS-ACCT-REL-KEY.
004620     MOVE WS-NEXT-ACCT-SLOT TO ANB-ACCT-REL-KEY.
004630     MOVE WS-RUN-STAMP TO ANB-CREATED-AT ANB-LAST-ACTIVITY.
004640     MOVE 'ACTIVE'     TO ANB-STATUS.
004650     MOVE 0 TO ANB-FAILED-ATTEMPTS ANB-IS-LOCKED
004660               ANB-TX-FAILED-ATTEMPTS ANB-TX-LOCKED
004670               ANB-DELETION-REQ ANB-IS-DELETED
004680               ANB-TAKEN-LOAN ANB-AUTO-REPAYMENT-ENABLED
004690               ANB-LOAN-AMOUNT ANB-LOAN-INTEREST-RATE
004700               ANB-LOAN-TOTAL-DUE.
004710     MOVE SPACES TO ANB-LOCK-TIME ANB-TX-LOCK-TIME
004720               ANB-LOGIN-TIME ANB-LOGOUT-TIME
004730               ANB-LOAN-TAKEN-DATE ANB-LOAN-LAST-PAID
004740               ANB-LOAN-TYPE ANB-EMI-PLAN ANB-LOAN-DUE-CYCLE
004750               ANB-TRANSACTION-PIN.
004760     WRITE ANB-ACCT-REC
004770         INVALID KEY
004780             DISPLAY 'ACCT-MASTER WRITE FAILED ' WS-ACCT-STATUS
004790                 UPON CRT
004800             GO TO E010-WRITE-NEW-ACCOUNT-EXIT.
004810     ADD 1 TO WRITE-CTR.
004820     ADD 1 TO WS-NEXT-ACCT-SLOT.
004830* NOTIFICATION EVENT IS RAISED HERE - DELIVERY IS OUT OF SCOPE
004840* FOR THIS BATCH SUITE (ONLINE NOTIFICATION SERVICE HANDLES IT).
004850     PERFORM E020-LOG-ACCOUNT-OPENED
004860         THRU E020-LOG-ACCOUNT-OPENED-EXIT.
004870 E010-WRITE-NEW-ACCOUNT-EXIT.
004880     EXIT.
004890*
004900 E020-LOG-ACCOUNT-OPENED.
004910     MOVE SPACES          TO ANB-TRAN-REC.
004920     ADD 1 TO WS-TID-SEQ.
004930     MOVE WS-TID-SEQ      TO WS-TID-SEQ-X.
004940     STRING 'TXN-' WS-RS-CCYYMMDD (1:4) WS-RS-CCYYMMDD (6:2)
004950            WS-RS-CCYYMMDD (9:2) '-' WS-TID-SEQ-X
004960            DELIMITED BY SIZE INTO ANB-TRAN-ID.
004970     MOVE 'DEPOSIT'       TO ANB-TRAN-TYPE.
004980     MOVE '-'             TO ANB-FROM-ACCOUNT.
004990     MOVE ANB-ACCT-NUMBER TO ANB-TO-ACCOUNT.
005000     MOVE ANB-BALANCE     TO ANB-TRAN-AMOUNT.
005010     MOVE 'Account Opened' TO ANB-CATEGORY.
005020     MOVE WS-RUN-STAMP    TO ANB-TRAN-CREATED-AT.
005030     MOVE 'SUCCESS'       TO ANB-TRAN-STATUS.
005040     WRITE ANB-TRAN-REC.
005050 E020-LOG-ACCOUNT-OPENED-EXIT.
005060     EXIT.
005070*
005080 Z010-GET-RUN-DATE-TIME.
005090     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
005100     ACCEPT WS-RUN-TIME FROM TIME.
005110     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
005120            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
005130            DELIMITED BY SIZE INTO WS-RUN-STAMP.
005140*
005150 Z020-LOAD-IFSC-TABLE.
005160     MOVE WS-IFSC-LOAD (1) TO WS-IFSC-ENTRY (1).
005170     MOVE WS-IFSC-LOAD (2) TO WS-IFSC-ENTRY (2).
005180     MOVE WS-IFSC-LOAD (3) TO WS-IFSC-ENTRY (3).
005190     MOVE WS-IFSC-LOAD (4) TO WS-IFSC-ENTRY (4).
005200*
005210* ACCOUNT-MASTER IS A RELATIVE FILE STANDING IN FOR ISAM - THE
005220* NEXT OPEN SLOT TO WRITE A NEW ACCOUNT INTO IS ONE PAST THE
005230* HIGHEST SLOT NOW OCCUPIED, FOUND HERE BY A ONE-TIME COUNTING
005240* PASS AHEAD OF THE EDIT/WRITE LOOP.
005250 Z025-FIND-NEXT-ACCT-SLOT.
005260     MOVE 0 TO WS-NEXT-ACCT-SLOT.
005270     OPEN INPUT ACCOUNT-MASTER.
005280     PERFORM Z026-COUNT-ACCT-SLOT THRU Z026-COUNT-ACCT-SLOT-EXIT
005290         UNTIL WS-ACCT-EOF.
005300     CLOSE ACCOUNT-MASTER.
005310     ADD 1 TO WS-NEXT-ACCT-SLOT.
005320 Z025-FIND-NEXT-ACCT-SLOT-EXIT.
005330     EXIT.
005340*
005350 Z026-COUNT-ACCT-SLOT.
005360     READ ACCOUNT-MASTER NEXT RECORD
005370         AT END MOVE 'EOF' TO WS-EDIT-FAIL-MSG
005380         NOT AT END ADD 1 TO WS-NEXT-ACCT-SLOT.
005390 Z026-COUNT-ACCT-SLOT-EXIT.
005400     EXIT.
005410*
005420 Z030-NEXT-ACCOUNT-NUMBER.
005430* 11-DIGIT NUMERIC, FIRST DIGIT 1-9, DERIVED FROM THE RUN CLOCK
005440* PLUS THE IN-RUN SEQUENCE SO THIS JOB NEVER REPEATS A NUMBER.
005450* BASE OF 9 FOLLOWED BY 10 ZEROS HOLDS THE LEADING DIGIT AT 9 -
005460* THE SS/TID-SEQ ADD-ON NEVER CARRIES PAST THE 11TH POSITION
005470* (MAX ADD-ON IS UNDER 1 BILLION, BASE LEAVES 10 BILLION OF
005480* HEADROOM BELOW THE PIC 9(11) CEILING) - FIXES REQ 2116 WHERE
005490* THE OLD 10-DIGIT BASE LEFT THE FIRST POSITION A FORCED ZERO.
005500     ADD 1 TO WS-TID-SEQ.
005510     COMPUTE ANB-ACCT-NUMBER-R =
005520             90000000000 + (WS-RUN-SS * 100000) +
005530             (WS-TID-SEQ * 7).
005540*
005550 Z090-END-RTN.
005560     DISPLAY 'A N 1 1 0 0   T O T A L S' UPON CRT AT 0915.
005570     DISPLAY 'CANDIDATES READ    = ' REC-CTR    UPON CRT AT 1025.
005580     DISPLAY 'ACCOUNTS OPENED    = ' WRITE-CTR  UPON CRT AT 1125.
005590     DISPLAY 'CANDIDATES REJECTED= ' REJECT-CTR UPON CRT AT 1225.
005600     CLOSE ACCT-REQUEST-FILE.
005610     CLOSE ACCOUNT-MASTER.
005620     CLOSE TRANSACTION-LOG.
005630     STOP RUN.
