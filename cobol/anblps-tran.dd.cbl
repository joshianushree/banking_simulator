000100******************************************************************
000110*                                                                *
000120*   A N B L P S - T R A N                                       *
000130*   TRANSACTION LOG RECORD LAYOUT - ASTRONOVA BANK TRAN-LOG      *
000140*                                                                *
000150******************************************************************
000160* COPY INTO WORKING-STORAGE OR FILE SECTION AS ANB-TRAN-REC.
000170* ONE RECORD PER POSTED LEDGER EVENT, APPEND-ONLY, LINE SEQUENTIAL
000180* NO KEY - TX-ID IS UNIQUE BY CONSTRUCTION BUT NOT INDEXED.
000190*-----------------------------------------------------------------
000200* CHANGE LOG
000210* 05/18/1998  EJ   ORIGINAL LAYOUT - DEPOSIT/WITHDRAW ONLY
000220* 02/09/1999  DLM  ADDED TRANSFER FIELDS (FROM/TO ACCOUNT)
000230* 01/22/2000  EJ   Y2K - TX-ID NOW CARRIES CCYY IN THE DATE SLUG
000240* 05/07/1999  RKP  ADDED LOAN_CREDIT / LOAN_REPAYMENT TYPES
000250* 02/22/2000  EJ   ADDED ACCOUNT_CLOSED TYPE FOR CLOSURE POSTING
000260* 09/14/2001  DLM  ADDED ROLLBACK TYPE AND STATUS REVERSED VALUE
000270* 06/03/2004  RKP  ADDED CATEGORY TEXT FIELD (REQ 2290)
000280*-----------------------------------------------------------------
000290 01  ANB-TRAN-REC.
000300     05  ANB-TRAN-ID                     PIC X(22).
000310     05  ANB-TRAN-ID-R REDEFINES ANB-TRAN-ID.
000320         10  ANB-TID-LITERAL             PIC X(4).
000330         10  FILLER                      PIC X(1).
000340         10  ANB-TID-CCYYMMDD            PIC 9(8).
000350         10  FILLER                      PIC X(1).
000360         10  ANB-TID-SEQ-8                PIC X(8).
000370     05  ANB-TRAN-TYPE                   PIC X(14).
000380         88  ANB-TYPE-DEPOSIT            VALUE 'DEPOSIT'.
000390         88  ANB-TYPE-WITHDRAW           VALUE 'WITHDRAW'.
000400         88  ANB-TYPE-TRANSFER           VALUE 'TRANSFER'.
000410         88  ANB-TYPE-ACCT-CLOSED        VALUE 'ACCOUNT_CLOSED'.
000420         88  ANB-TYPE-ROLLBACK           VALUE 'ROLLBACK'.
000430         88  ANB-TYPE-LOAN-CREDIT        VALUE 'LOAN_CREDIT'.
000440         88  ANB-TYPE-LOAN-REPAYMENT     VALUE 'LOAN_REPAYMENT'.
000450     05  ANB-FROM-ACCOUNT                PIC X(11).
000460     05  ANB-TO-ACCOUNT                  PIC X(11).
000470     05  ANB-TRAN-AMOUNT                  PIC S9(13)V99 COMP-3.
000480     05  ANB-CATEGORY                    PIC X(30).
000490     05  ANB-TRAN-CREATED-AT              PIC X(19).
000500     05  ANB-TRAN-CREATED-AT-R REDEFINES ANB-TRAN-CREATED-AT.
000510         10  ANB-TCA-CCYYMMDD            PIC X(10).
000520         10  FILLER                      PIC X(1).
000530         10  ANB-TCA-HHMMSS              PIC X(8).
000540     05  ANB-TRAN-STATUS                 PIC X(10).
000550         88  ANB-TRAN-SUCCESS            VALUE 'SUCCESS'.
000560         88  ANB-TRAN-REVERSED           VALUE 'REVERSED'.
000570     05  FILLER                          PIC X(25).
