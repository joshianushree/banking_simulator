000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    AN1800.
000120 AUTHOR.        DLM.
000130 INSTALLATION.  ASTRONOVA BANK - RETAIL SYSTEMS GROUP.
000140 DATE-WRITTEN.  09/02/1998.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000170*-----------------------------------------------------------------
000180*   A N 1 8 0 0  -  L O G I N / T X - P I N   L O C K O U T
000190*   READS ONE LOCKOUT-ATTEMPT PER ITERATION AND APPLIES IT TO THE
000200*   ACCT-MASTER - LOGIN SUCCESS/FAILURE/UNLOCK AGAINST FAILED-
000210*   ATTEMPTS/IS-LOCKED, TX-PIN SUCCESS/FAILURE/RESET AGAINST
000220*   TX-FAILED-ATTEMPTS/TX-LOCKED.  PIN HASHING/VERIFICATION IS
000230*   DONE UPSTREAM - THIS PROGRAM ONLY SEES THE PASS/FAIL OUTCOME.
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260* 09/02/1998  DLM  ORIGINAL PROGRAM - LOGIN LOCKOUT (REQ 1142)
000270* 01/14/1999  EJ   Y2K - EXPANDED LOCK-TIME/TX-LOCK-TIME TO CCYY
000280* 11/30/1999  RKP  ADDED TX-PIN LOCKOUT LEG - INDEPENDENT COUNTER
000290* 02/22/2000  EJ   ADDED TX-PIN-SET LEG TO CLEAR TX LOCKOUT
000300* 09/14/2001  DLM  ADDED ADMIN UNLOCK LEG (REQ 1680)
000310* 03/03/2003  RKP  THIS FILE CARRIES NO ROLE INDICATOR PER
000320*                  ACCOUNT - THE ADMIN-EXEMPT CARVE-OUT IN THE
000330*                  OLD USERS FILE DOES NOT CARRY FORWARD, LOGIN
000340*                  LOCKOUT APPLIES THE SAME TO EVERY ACCOUNT
000350*-----------------------------------------------------------------
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     CONSOLE IS CRT
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT LOCKOUT-REQUEST-FILE ASSIGN TO ANLOCKQ
000440            ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT ACCOUNT-MASTER   ASSIGN TO ANACCTM
000460            ORGANIZATION IS RELATIVE
000470            ACCESS MODE IS DYNAMIC
000480            RELATIVE KEY IS WS-ACCT-REL-KEY
000490            FILE STATUS IS WS-ACCT-STATUS.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  LOCKOUT-REQUEST-FILE
000540     LABEL RECORDS ARE STANDARD
000550     DATA RECORD IS LKQ-REC.
000560 01  LKQ-REC.
000570     05  LKQ-TYPE                    PIC X(14).
000580         88  LKQ-IS-LOGIN-SUCCESS    VALUE 'LOGIN-SUCCESS'.
000590         88  LKQ-IS-LOGIN-FAILURE    VALUE 'LOGIN-FAILURE'.
000600         88  LKQ-IS-LOGIN-UNLOCK     VALUE 'LOGIN-UNLOCK'.
000610         88  LKQ-IS-TX-SUCCESS       VALUE 'TX-SUCCESS'.
000620         88  LKQ-IS-TX-FAILURE       VALUE 'TX-FAILURE'.
000630         88  LKQ-IS-TX-PIN-SET       VALUE 'TX-PIN-SET'.
000640     05  LKQ-ACCOUNT-NUMBER          PIC X(11).
000650     05  LKQ-NEW-TX-PIN              PIC X(60).
000660     05  FILLER                      PIC X(45).
000670*
000680 FD  ACCOUNT-MASTER
000690     LABEL RECORDS ARE STANDARD
000700     DATA RECORD IS ANB-ACCT-REC.
000710 COPY ANBLPS-ACCT.
000720*
000730 WORKING-STORAGE SECTION.
000740*
000750 01  WS-SWITCHES.
000760     05  EOF-SW                      PIC 9(1) COMP VALUE 0.
000770         88  END-OF-REQUESTS         VALUE 1.
000780     05  WS-REJECT-SW                PIC 9(1) COMP VALUE 0.
000790         88  WS-REQUEST-REJECTED     VALUE 1.
000800     05  WS-FIND-SW                  PIC 9(1) COMP VALUE 0.
000810         88  WS-FIND-ON-FILE         VALUE 1.
000820*
000830 01  WS-COUNTERS.
000840     05  REC-CTR                     PIC 9(7) COMP-3 VALUE 0.
000850     05  LOGIN-LOCK-CTR              PIC 9(7) COMP-3 VALUE 0.
000860     05  TX-LOCK-CTR                 PIC 9(7) COMP-3 VALUE 0.
000870     05  UNLOCK-CTR                  PIC 9(7) COMP-3 VALUE 0.
000880     05  REJECT-CTR                  PIC 9(7) COMP-3 VALUE 0.
000890*
000900 01  WS-ACCT-REL-KEY                 PIC 9(8) COMP.
000910 01  WS-ACCT-STATUS                  PIC X(2).
000920     88  WS-ACCT-OK                  VALUE '00'.
000930     88  WS-ACCT-EOF                 VALUE '10'.
000940*
000950 01  WS-FIND-ACCT-NO                 PIC X(11).
000960 01  WS-EDIT-FAIL-MSG                PIC X(60).
000970*
000980 01  WS-RUN-DATE-TIME.
000990     05  WS-RUN-DATE.
001000         10  WS-RUN-CCYY             PIC 9(4).
001010         10  WS-RUN-MM               PIC 9(2).
001020         10  WS-RUN-DD               PIC 9(2).
001030     05  WS-RUN-TIME.
001040         10  WS-RUN-HH               PIC 9(2).
001050         10  WS-RUN-MIN              PIC 9(2).
001060         10  WS-RUN-SS               PIC 9(2).
001070 01  WS-RUN-STAMP                    PIC X(19).
001080 01  WS-RUN-STAMP-R REDEFINES WS-RUN-STAMP.
001090     05  WS-RS-CCYYMMDD              PIC X(10).
001100     05  FILLER                      PIC X(1).
001110     05  WS-RS-HHMMSS                PIC X(8).
001120*
001130 PROCEDURE DIVISION.
001140*
001150 A010-MAIN-LINE.
001160     PERFORM Z010-GET-RUN-DATE-TIME.
001170     DISPLAY SPACES UPON CRT.
001180     DISPLAY '* * * * * B E G I N   A N 1 8 0 0'
001190         UPON CRT AT 1401.
001200     OPEN INPUT LOCKOUT-REQUEST-FILE.
001210     OPEN I-O ACCOUNT-MASTER.
001220     PERFORM B010-READ-REQUEST.
001230     PERFORM C010-EDIT-AND-APPLY THRU C010-EDIT-AND-APPLY-EXIT
001240         UNTIL END-OF-REQUESTS.
001250     PERFORM Z090-END-RTN.
001260*
001270 B010-READ-REQUEST.
001280     READ LOCKOUT-REQUEST-FILE
001290         AT END MOVE 1 TO EOF-SW.
001300     IF NOT END-OF-REQUESTS
001310         ADD 1 TO REC-CTR.
001320*
001330* SAME SCAN-AND-REWRITE IDIOM AS AN1500/AN1600/AN1700 - NO ISAM
001340* ON THIS BOX.
001350 B020-FIND-ACCOUNT.
001360     MOVE 0 TO WS-FIND-SW.
001370     CLOSE ACCOUNT-MASTER.
001380     OPEN I-O ACCOUNT-MASTER.
001390     PERFORM B021-SCAN-ACCOUNT THRU B021-SCAN-ACCOUNT-EXIT
001400         UNTIL WS-ACCT-EOF OR WS-FIND-ON-FILE.
001410 B020-FIND-ACCOUNT-EXIT.
001420     EXIT.
001430*
001440 B021-SCAN-ACCOUNT.
001450     READ ACCOUNT-MASTER NEXT RECORD
001460         AT END MOVE '10' TO WS-ACCT-STATUS.
001470     IF WS-ACCT-OK
001480         IF ANB-ACCT-NUMBER = WS-FIND-ACCT-NO
001490             MOVE 1 TO WS-FIND-SW.
001500 B021-SCAN-ACCOUNT-EXIT.
001510     EXIT.
001520*
001530 C010-EDIT-AND-APPLY.
001540     MOVE 0 TO WS-REJECT-SW.
001550     MOVE LKQ-ACCOUNT-NUMBER TO WS-FIND-ACCT-NO.
001560     PERFORM B020-FIND-ACCOUNT.
001570     IF NOT WS-FIND-ON-FILE
001580         MOVE 'ACCOUNT NOT FOUND' TO WS-EDIT-FAIL-MSG
001590         MOVE 1 TO WS-REJECT-SW
001600         GO TO C010-EDIT-AND-APPLY-EXIT.
001610     EVALUATE TRUE
001620         WHEN LKQ-IS-LOGIN-SUCCESS
001630             PERFORM D010-APPLY-LOGIN-SUCCESS
001640                 THRU D010-APPLY-LOGIN-SUCCESS-EXIT
001650         WHEN LKQ-IS-LOGIN-FAILURE
001660             PERFORM D020-APPLY-LOGIN-FAILURE
001670                 THRU D020-APPLY-LOGIN-FAILURE-EXIT
001680         WHEN LKQ-IS-LOGIN-UNLOCK
001690             PERFORM D030-APPLY-LOGIN-UNLOCK
001700                 THRU D030-APPLY-LOGIN-UNLOCK-EXIT
001710         WHEN LKQ-IS-TX-SUCCESS
001720             PERFORM E010-APPLY-TX-SUCCESS
001730                 THRU E010-APPLY-TX-SUCCESS-EXIT
001740         WHEN LKQ-IS-TX-FAILURE
001750             PERFORM E020-APPLY-TX-FAILURE
001760                 THRU E020-APPLY-TX-FAILURE-EXIT
001770         WHEN LKQ-IS-TX-PIN-SET
001780             PERFORM E030-APPLY-TX-PIN-SET
001790                 THRU E030-APPLY-TX-PIN-SET-EXIT
001800         WHEN OTHER
001810             MOVE 'UNKNOWN LOCKOUT REQUEST TYPE' TO
001820                 WS-EDIT-FAIL-MSG
001830             MOVE 1 TO WS-REJECT-SW.
001840     IF WS-REQUEST-REJECTED
001850         DISPLAY 'REJECT - ' LKQ-ACCOUNT-NUMBER ' - '
001860             WS-EDIT-FAIL-MSG UPON CRT
001870         ADD 1 TO REJECT-CTR.
001880     PERFORM B010-READ-REQUEST.
001890 C010-EDIT-AND-APPLY-EXIT.
001900     EXIT.
001910*
001920 D010-APPLY-LOGIN-SUCCESS.
001930     MOVE 0 TO ANB-FAILED-ATTEMPTS.
001940     REWRITE ANB-ACCT-REC.
001950 D010-APPLY-LOGIN-SUCCESS-EXIT.
001960     EXIT.
001970*
001980 D020-APPLY-LOGIN-FAILURE.
001990     ADD 1 TO ANB-FAILED-ATTEMPTS.
002000     IF ANB-FAILED-ATTEMPTS >= 3
002010         MOVE 1 TO ANB-IS-LOCKED
002020         MOVE WS-RUN-STAMP TO ANB-LOCK-TIME
002030         MOVE 'INACTIVE' TO ANB-STATUS
002040         ADD 1 TO LOGIN-LOCK-CTR.
002050     REWRITE ANB-ACCT-REC.
002060 D020-APPLY-LOGIN-FAILURE-EXIT.
002070     EXIT.
002080*
002090 D030-APPLY-LOGIN-UNLOCK.
002100     MOVE 0 TO ANB-IS-LOCKED.
002110     MOVE 0 TO ANB-FAILED-ATTEMPTS.
002120     MOVE SPACES TO ANB-LOCK-TIME.
002130     MOVE 'ACTIVE' TO ANB-STATUS.
002140     REWRITE ANB-ACCT-REC.
002150     ADD 1 TO UNLOCK-CTR.
002160 D030-APPLY-LOGIN-UNLOCK-EXIT.
002170     EXIT.
002180*
002190 E010-APPLY-TX-SUCCESS.
002200     MOVE 0 TO ANB-TX-FAILED-ATTEMPTS.
002210     REWRITE ANB-ACCT-REC.
002220 E010-APPLY-TX-SUCCESS-EXIT.
002230     EXIT.
002240*
002250* SAME 3-STRIKE THRESHOLD AS THE LOGIN LEG - NO SEPARATE TX
002260* THRESHOLD WAS EVER CARVED OUT WHEN THIS LEG WAS ADDED (SEE
002270* CHANGE LOG 11/30/1999).
002280 E020-APPLY-TX-FAILURE.
002290     ADD 1 TO ANB-TX-FAILED-ATTEMPTS.
002300     IF ANB-TX-FAILED-ATTEMPTS >= 3
002310         MOVE 1 TO ANB-TX-LOCKED
002320         MOVE WS-RUN-STAMP TO ANB-TX-LOCK-TIME
002330         ADD 1 TO TX-LOCK-CTR.
002340     REWRITE ANB-ACCT-REC.
002350 E020-APPLY-TX-FAILURE-EXIT.
002360     EXIT.
002370*
002380 E030-APPLY-TX-PIN-SET.
002390     IF LKQ-NEW-TX-PIN (1:4) = '$2a$' OR
002400        LKQ-NEW-TX-PIN (1:4) = '$2y$'
002410         MOVE LKQ-NEW-TX-PIN TO ANB-TRANSACTION-PIN
002420         GO TO E031-TX-PIN-SET-COMMON.
002430     IF LKQ-NEW-TX-PIN (1:4) NOT NUMERIC
002440         MOVE 'NEW TX-PIN MUST BE 4 DIGITS' TO
002450             WS-EDIT-FAIL-MSG
002460         MOVE 1 TO WS-REJECT-SW
002470         GO TO E030-APPLY-TX-PIN-SET-EXIT.
002480     MOVE LKQ-NEW-TX-PIN TO ANB-TRANSACTION-PIN.
002490 E031-TX-PIN-SET-COMMON.
002500     MOVE 0 TO ANB-TX-FAILED-ATTEMPTS.
002510     MOVE 0 TO ANB-TX-LOCKED.
002520     REWRITE ANB-ACCT-REC.
002530 E030-APPLY-TX-PIN-SET-EXIT.
002540     EXIT.
002550*
002560 Z010-GET-RUN-DATE-TIME.
002570     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002580     ACCEPT WS-RUN-TIME FROM TIME.
002590     STRING WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD 'T'
002600            WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SS
002610            DELIMITED BY SIZE INTO WS-RUN-STAMP.
002620*
002630 Z090-END-RTN.
002640     DISPLAY 'A N 1 8 0 0   T O T A L S' UPON CRT AT 0915.
002650     DISPLAY 'REQUESTS READ   =' REC-CTR        UPON CRT AT 1025.
002660     DISPLAY 'LOGIN LOCKOUTS  =' LOGIN-LOCK-CTR UPON CRT AT 1125.
002670     DISPLAY 'TX-PIN LOCKOUTS =' TX-LOCK-CTR    UPON CRT AT 1225.
002680     DISPLAY 'UNLOCKS APPLIED =' UNLOCK-CTR     UPON CRT AT 1325.
002690     DISPLAY 'REQS REJECTED   =' REJECT-CTR     UPON CRT AT 1425.
002700     CLOSE LOCKOUT-REQUEST-FILE.
002710     CLOSE ACCOUNT-MASTER.
002720     STOP RUN.
