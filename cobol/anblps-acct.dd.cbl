000100******************************************************************
000110*                                                                *
000120*   A N B L P S - A C C T                                        *
000130*   ACCOUNT MASTER RECORD LAYOUT - ASTRONOVA BANK ACCT-MASTER    *
000140*                                                                *
000150*   THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 03/02/1998    *
000160*                                                                *
000180******************************************************************
000190* COPY INTO WORKING-STORAGE OR FILE SECTION AS ANB-ACCT-REC.
000200* RECORD IS FIXED LENGTH, ONE PER ACCOUNT, KEYED BY THE RELATIVE
000210* RECORD SLOT HOLDING ANB-ACCT-NUMBER (SEE FD FOR ANACCTM IN THE
000220* CALLING PROGRAM - NO ISAM/KSDS AVAILABLE ON THIS BOX SO WE
000230* CARRY THE KEY IN THE RECORD AND SCAN FOR IT).
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260* 03/02/1998  EJ   ORIGINAL LAYOUT FOR ACCT-MASTER CONVERSION
000270* 04/11/1998  EJ   ADDED BRANCH/IFSC FIELDS PER BRANCH ROLLOUT
000280* 06/19/1998  DLM  ADDED STUDENT-ACCOUNT AGE DERIVATION FIELDS
000290* 09/02/1998  DLM  ADDED TRANSACTION-PIN LOCK FIELDS (REQ 1142)
000300* 01/14/1999  EJ   Y2K - EXPANDED ALL DATE TEXT FIELDS TO CCYY
000310* 05/07/1999  RKP  ADDED LOAN BLOCK FOR LOAN SERVICING ROLLOUT
000320* 11/30/1999  RKP  ADDED AUTO-REPAYMENT-ENABLED SWITCH
000330* 02/22/2000  EJ   ADDED DELETION-REQ / IS-DELETED CLOSURE FLAGS
000340* 08/15/2001  DLM  ADDED GOVT-ID-TYPE/NUMBER FOR KYC REQUIREMENT
000350* 03/03/2003  RKP  WIDENED GOVT-ID-NUMBER TO X(20) FOR DL FORMAT
000360* 07/19/2006  EJ   ADDED LOAN-DUE-CYCLE / EMI-PLAN TEXT FIELDS
000370* 10/02/2009  DLM  REPOINTED FILLER PAD - RECORD NOW 650 BYTES
000380* 03/11/2010  RKP  FOLDED LOGIN-TIME/LOGOUT-TIME IN OFF THE OLD
000390*                  USERS FILE - ONE RECORD PER CUSTOMER NOW
000400*-----------------------------------------------------------------
000410 01  ANB-ACCT-REC.
000420     05  ANB-ACCT-KEY-FIELDS.
000430         10  ANB-ACCT-NUMBER             PIC X(11).
000440         10  ANB-ACCT-NUMBER-R REDEFINES ANB-ACCT-NUMBER
000450                                          PIC 9(11).
000460         10  ANB-ACCT-REL-KEY            PIC 9(8) COMP.
000470* ANB-ACCT-REL-KEY HAS NO SOURCE-SYSTEM COUNTERPART - IT IS THE
000480* RELATIVE RECORD NUMBER THIS SLOT WAS WRITTEN AT, CARRIED SO
000490* PROGRAMS CAN REWRITE BY RELATIVE KEY AFTER A SEQUENTIAL FIND.
000500     05  ANB-PERSONAL-FIELDS.
000510         10  ANB-HOLDER-NAME             PIC X(100).
000520         10  ANB-EMAIL                   PIC X(100).
000530         10  ANB-PHONE-NUMBER            PIC X(10).
000540         10  ANB-GENDER                  PIC X(17).
000550             88  ANB-GENDER-MALE         VALUE 'MALE'.
000560             88  ANB-GENDER-FEMALE       VALUE 'FEMALE'.
000570             88  ANB-GENDER-OTHER        VALUE 'OTHER'.
000580             88  ANB-GENDER-NO-ANSWER
000581                 VALUE 'PREFER_NOT_TO_SAY'.
000590         10  ANB-ADDRESS                 PIC X(200).
000600         10  ANB-DOB.
000610             15  ANB-DOB-CCYY            PIC 9(4).
000620             15  FILLER                  PIC X(1).
000630             15  ANB-DOB-MM              PIC 9(2).
000640             15  FILLER                  PIC X(1).
000650             15  ANB-DOB-DD              PIC 9(2).
000660         10  ANB-AGE                     PIC 9(3).
000670     05  ANB-SECURITY-FIELDS.
000680         10  ANB-PIN                     PIC X(60).
000690         10  ANB-TRANSACTION-PIN         PIC X(60).
000700         10  ANB-FAILED-ATTEMPTS         PIC 9(2) COMP-3.
000710         10  ANB-IS-LOCKED               PIC 9(1).
000720             88  ANB-LOCKED              VALUE 1.
000730         10  ANB-LOCK-TIME               PIC X(19).
000740         10  ANB-LOCK-TIME-R REDEFINES ANB-LOCK-TIME.
000750             15  ANB-LOCK-CCYYMMDD       PIC X(10).
000760             15  FILLER                  PIC X(1).
000770             15  ANB-LOCK-HHMMSS         PIC X(8).
000780         10  ANB-TX-FAILED-ATTEMPTS      PIC 9(2) COMP-3.
000790         10  ANB-TX-LOCKED               PIC 9(1).
000800             88  ANB-TX-IS-LOCKED        VALUE 1.
000810         10  ANB-TX-LOCK-TIME            PIC X(19).
000820         10  ANB-LOGIN-TIME              PIC X(19).
000830         10  ANB-LOGOUT-TIME             PIC X(19).
000840     05  ANB-BRANCH-FIELDS.
000850         10  ANB-BRANCH-NAME             PIC X(30).
000860         10  ANB-IFSC-CODE               PIC X(11).
000870         10  ANB-GOVT-ID-TYPE            PIC X(20).
000880         10  ANB-GOVT-ID-NUMBER          PIC X(20).
000890     05  ANB-STATUS-FIELDS.
000900         10  ANB-ACCOUNT-TYPE            PIC X(10).
000910             88  ANB-TYPE-SAVINGS        VALUE 'SAVINGS'.
000920             88  ANB-TYPE-CURRENT        VALUE 'CURRENT'.
000930             88  ANB-TYPE-STUDENT        VALUE 'STUDENT'.
000940         10  ANB-STATUS                  PIC X(10).
000950             88  ANB-STATUS-ACTIVE       VALUE 'ACTIVE'.
000960             88  ANB-STATUS-INACTIVE     VALUE 'INACTIVE'.
000970             88  ANB-STATUS-DELETED      VALUE 'DELETED'.
000980         10  ANB-DELETION-REQ            PIC 9(1).
000990         10  ANB-IS-DELETED              PIC 9(1).
001000         10  ANB-CREATED-AT              PIC X(19).
001010         10  ANB-CREATED-AT-R REDEFINES ANB-CREATED-AT.
001020             15  ANB-CREATED-CCYYMMDD    PIC X(10).
001030             15  FILLER                  PIC X(1).
001040             15  ANB-CREATED-HHMMSS      PIC X(8).
001050         10  ANB-LAST-ACTIVITY           PIC X(19).
001060     05  ANB-LOAN-FIELDS.
001070         10  ANB-TAKEN-LOAN              PIC 9(1).
001080             88  ANB-HAS-LOAN            VALUE 1.
001090         10  ANB-LOAN-AMOUNT             PIC S9(13)V99 COMP-3.
001100         10  ANB-LOAN-INTEREST-RATE      PIC S9(3)V999 COMP-3.
001110         10  ANB-LOAN-TOTAL-DUE          PIC S9(13)V99 COMP-3.
001120         10  ANB-AUTO-REPAYMENT-ENABLED  PIC 9(1).
001130         10  ANB-LOAN-TAKEN-DATE         PIC X(19).
001140         10  ANB-LOAN-LAST-PAID          PIC X(19).
001150         10  ANB-LOAN-TYPE               PIC X(30).
001160         10  ANB-EMI-PLAN                PIC X(20).
001170         10  ANB-LOAN-DUE-CYCLE          PIC X(20).
001180     05  ANB-BALANCE-FIELDS.
001190         10  ANB-BALANCE                 PIC S9(13)V99 COMP-3.
001200     05  FILLER                          PIC X(38).
