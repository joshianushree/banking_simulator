000100******************************************************************
000110*                                                                *
000120*   A N B L P S - C L O S                                       *
000130*   CLOSURE REQUEST RECORD LAYOUT - DELETION-REQUEST-FILE        *
000140*                                                                *
000150******************************************************************
000160* COPY INTO WORKING-STORAGE OR FILE SECTION AS ANB-CLOS-REQ-REC.
000170* ONE RECORD PER ACCOUNT-CLOSURE REQUEST, RELATIVE ORGANIZATION
000180* KEYED BY ANB-CLOS-REQ-ID (CARRIED IN-RECORD, SAME SCHEME AS
000190* THE LOAN-REQUEST-FILE - SEE ANBLPS-LOAN).  FIELDS MARKED
000200* "SNAPSHOT" BELOW ARE COPIED OFF THE ACCOUNT MASTER AT THE TIME
000210* THE CUSTOMER FILED THE REQUEST AND ARE NOT RE-READ LATER.
000220*-----------------------------------------------------------------
000230* CHANGE LOG
000240* 02/22/2000  EJ   ORIGINAL LAYOUT - ACCOUNT CLOSURE WORKFLOW
000250* 03/03/2000  EJ   ADDED LOAN SNAPSHOT FIELDS (REQ 1680)
000260* 07/11/2003  DLM  ADDED ADMIN / ADMIN-COMMENT AUDIT FIELDS
000270*-----------------------------------------------------------------
000280 01  ANB-CLOS-REQ-REC.
000290     05  ANB-CLOS-REQ-ID                 PIC 9(9) COMP.
000300     05  ANB-CLOS-REQ-REL-KEY            PIC 9(8) COMP.
000310     05  ANB-CLOS-ACCT-NUMBER            PIC X(11).
000320     05  ANB-CLOS-HOLDER-NAME            PIC X(100).
000330     05  ANB-CLOS-EMAIL                  PIC X(100).
000340     05  ANB-CLOS-PHONE                  PIC X(10).
000350     05  ANB-CLOS-IFSC                   PIC X(11).
000360     05  ANB-CLOS-REASON                 PIC X(200).
000370     05  ANB-CLOS-LOAN-SNAPSHOT.
000380         10  ANB-CLOS-HAS-LOAN           PIC 9(1).
000390             88  ANB-CLOS-LOAN-ON-FILE   VALUE 1.
000400         10  ANB-CLOS-LOAN-AMOUNT        PIC S9(13)V99 COMP-3.
000410         10  ANB-CLOS-LOAN-TOTAL-DUE     PIC S9(13)V99 COMP-3.
000420         10  ANB-CLOS-LOAN-TYPE          PIC X(30).
000430         10  ANB-CLOS-EMI-PLAN           PIC X(20).
000440     05  ANB-CLOS-STATUS                 PIC X(10).
000450         88  ANB-CLOS-PENDING            VALUE 'PENDING'.
000460         88  ANB-CLOS-APPROVED           VALUE 'APPROVED'.
000470         88  ANB-CLOS-REJECTED           VALUE 'REJECTED'.
000480     05  ANB-CLOS-ADMIN                  PIC X(30).
000490     05  ANB-CLOS-ADMIN-COMMENT          PIC X(200).
000500     05  FILLER                          PIC X(30).
