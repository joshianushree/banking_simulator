000100******************************************************************
000110*                                                                *
000120*   A N B L P S - L O A N                                       *
000130*   LOAN REQUEST RECORD LAYOUT - ASTRONOVA BANK LOAN-REQUEST-FILE*
000140*                                                                *
000150******************************************************************
000160* COPY INTO WORKING-STORAGE OR FILE SECTION AS ANB-LOAN-REQ-REC.
000170* ONE RECORD PER LOAN APPLICATION, RELATIVE ORGANIZATION KEYED BY
000180* ANB-LOAN-REQ-ID (CARRIED IN-RECORD - SEE NOTE IN ANBLPS-ACCT).
000190*-----------------------------------------------------------------
000200* CHANGE LOG
000210* 05/07/1999  RKP  ORIGINAL LAYOUT - LOAN SERVICING ROLLOUT
000220* 11/30/1999  RKP  ADDED EMI-PLAN / LOAN-TYPE FREE TEXT FIELDS
000230* 02/14/2002  EJ   ADDED GOVT-ID-NUMBER SNAPSHOT FOR AUDIT
000240* 08/09/2005  DLM  ADDED TERMS-ACCEPTED SWITCH (LEGAL REQ 3301)
000250* 04/01/2008  RKP  ADDED PROCESSED-BY / ADMIN-COMMENT FIELDS
000260*-----------------------------------------------------------------
000270 01  ANB-LOAN-REQ-REC.
000280     05  ANB-LOAN-REQ-ID                 PIC 9(9) COMP.
000290     05  ANB-LOAN-REQ-REL-KEY            PIC 9(8) COMP.
000300     05  ANB-LOAN-ACCT-NUMBER            PIC X(11).
000310     05  ANB-LOAN-REQUESTED-AMOUNT       PIC S9(13)V99 COMP-3.
000320     05  ANB-LOAN-INTEREST-RATE          PIC S9(3)V999 COMP-3.
000330     05  ANB-LOAN-TYPE                   PIC X(30).
000340     05  ANB-LOAN-EMI-PLAN               PIC X(20).
000350     05  ANB-LOAN-GOVT-ID-NUMBER         PIC X(20).
000360     05  ANB-LOAN-STATUS                 PIC X(10).
000370         88  ANB-LOAN-PENDING            VALUE 'PENDING'.
000380         88  ANB-LOAN-APPROVED           VALUE 'APPROVED'.
000390         88  ANB-LOAN-REJECTED           VALUE 'REJECTED'.
000400         88  ANB-LOAN-CLOSED             VALUE 'CLOSED'.
000410     05  ANB-LOAN-ADMIN-COMMENT          PIC X(200).
000420     05  ANB-LOAN-REQUESTED-AT           PIC X(19).
000430     05  ANB-LOAN-PROCESSED-AT           PIC X(19).
000440     05  ANB-LOAN-PROCESSED-AT-R REDEFINES ANB-LOAN-PROCESSED-AT.
000450         10  ANB-LPA-CCYYMMDD            PIC X(10).
000460         10  FILLER                      PIC X(1).
000470         10  ANB-LPA-HHMMSS              PIC X(8).
000480     05  ANB-LOAN-PROCESSED-BY           PIC X(30).
000490     05  ANB-LOAN-TERMS-ACCEPTED         PIC 9(1).
000500     05  FILLER                          PIC X(20).
